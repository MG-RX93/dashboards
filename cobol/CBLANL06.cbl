000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL06.
000120 AUTHOR.              D M PRATT.
000130 INSTALLATION.        MIDLAND FINANCIAL DATA CENTER.
000140 DATE-WRITTEN.        03/14/84.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

000170***************************************************************
000180*  CBLANL06 - STOCK TRANSACTION LOADER                        *
000190*                                                              *
000200*  READS THE BROKER ACTIVITY EXTRACT, CLEANS THE QUANTITY,    *
000210*  PRICE AND AMOUNT FIELDS, DERIVES THE JUL-JUN FISCAL YEAR,  *
000220*  QUARTER AND MONTH NAME, AND WRITES ONE NORMALIZED RECORD   *
000230*  PER SURVIVING INPUT RECORD TO THE REPORTING LOAD FILE.     *
000240*  RECORDS THAT FAIL NUMERIC EDIT ARE DROPPED AND COUNTED;    *
000250*  THE RUN DOES NOT ABORT FOR A SINGLE BAD RECORD.            *
000260***************************************************************
000270*                        CHANGE LOG                           *
000280***************************************************************
000290* 03/14/84  DMP  ORIGINAL PROGRAM.                    REQ-1140 *
000300* 11/02/85  DMP  ADDED TAGS FIELD TO LOAD RECORD.     REQ-1206 *
000310* 06/19/87  DMP  CORRECTED FQ FORMULA FOR JUN.        REQ-1311 *
000320* 02/08/89  RTC  CONVERTED FIELD TRIM TO REF-MOD      REQ-1455 *
000330*                UNDER NEW COBOL-85 COMPILER.                *
000340* 09/27/90  RTC  ADDED RUN CONTROL REPORT, DROPPED    REQ-1512 *
000350*                SEPARATE ERROR LISTING.                     *
000360* 04/14/92  LKW  QUANTITY NOW 4 DECIMALS PER DATASTORE REQ-1600 *
000370*                COLUMN CHANGE.                              *
000380* 08/30/94  LKW  ACTION FIELD FOLDED TO LOWER CASE.   REQ-1677 *
000390* 01/05/96  JHB  MINOR CLEANUP OF HEADING ROUTINE.    REQ-1802 *
000400* 10/11/98  JHB  YEAR 2000 REVIEW - FISCAL YEAR FIELD REQ-1900 *
000410*                CONFIRMED 4-DIGIT, NO CHANGE NEEDED.        *
000420* 02/02/99  JHB  Y2K SIGN-OFF - NO DATE WINDOWING USED.REQ-1901 *
000430* 07/16/01  SNR  RAISED DESCRIPTION WIDTH TO 100.     REQ-2014 *
000440* 03/30/05  SNR  REUSED NUMERIC CLEAN ROUTINE FOR      REQ-2188 *
000450*                PRICE AND AMOUNT (FORMERLY DUPLICATE)*
000460* 11/12/08  WDK  MORE-RECS AND REC-VALID-SW PULLED OUT REQ-2254 *
000470*                TO 77-LEVEL ITEMS PER STANDARDS REVIEW       *
000480*                COMMENT ON PROGRAM STRUCTURE.               *
000490* 11/19/08  WDK  PROGRAM COMMENTARY EXPANDED THROUGHOUT TO     REQ-2255 *
000500*                MEET SHOP DOCUMENTATION STANDARD AFTER        *
000510*                AUDIT FINDING ON SPARSE IN-LINE REMARKS.     *
000520* 12/03/08  WDK  2210-CLEAN-NUMERIC-FIELD REWRITTEN TO THE    REQ-2256 *
000530*                GO-TO-2100-EXIT VALIDATION STYLE CARRIED IN  *
000540*                CBLANL05, SO THE NUMERIC EDIT SHORT-CIRCUITS  *
000550*                ON THE FIRST FAILURE INSTEAD OF FALLING       *
000560*                THROUGH A SWITCH.                             *
000570***************************************************************
000580*                                                               *
000590*  NOTE TO MAINTAINERS - THIS PROGRAM IS ONE OF A FAMILY OF    *
000600*  THREE LOADERS (CBLANL06 STOCK, CBLANL07 BANK, CBLANL08      *
000610*  UNIFIED) PLUS A FOURTH, UNRELATED PARSER (CBLANL09), ALL    *
000620*  SHARING THE SAME NUMERIC-CLEAN AND LEFT-TRIM IDIOMS. A FIX  *
000630*  TO 2210-CLEAN-NUMERIC-FIELD HERE PROBABLY BELONGS IN THE   *
000640*  OTHER TWO LOADERS AS WELL - CHECK BEFORE CLOSING THE        *
000650*  TICKET.                                                     *
000660*                                                               *
000670***************************************************************


000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.     IBM-370.
000710 OBJECT-COMPUTER.     IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.

000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.

000760*    BROKER EXTRACT - LINE SEQUENTIAL SINCE IT ARRIVES AS A
000770*    FLAT TEXT FILE FROM THE BROKER'S OWN DOWNLOAD TOOL, NOT
000780*    A FIXED-BLOCK DATASET.
000790     SELECT STOCK-ACTIVITY-IN  ASSIGN TO STKACT06
000800         ORGANIZATION IS LINE SEQUENTIAL.

000810*    LOAD FILE FOR THE REPORTING DATASTORE JOB.
000820     SELECT STOCK-NORMALIZED-OUT  ASSIGN TO STKNRM06
000830         ORGANIZATION IS SEQUENTIAL.

000840*    RUN CONTROL REPORT - REPLACED THE OLD SEPARATE ERROR
000850*    LISTING UNDER REQ-1512.
000860     SELECT RUN-REPORT  ASSIGN TO STKRPT06
000870         ORGANIZATION IS RECORD SEQUENTIAL.


000880 DATA DIVISION.
000890 FILE SECTION.

000900*    STOCK-ACTIVITY-IN IS THE BROKER'S DAILY ACTIVITY EXTRACT,
000910*    ONE PRINTABLE LINE PER SHARE TRANSACTION. THE LINE IS NOT
000920*    EDITED IN ANY WAY BY THE BROKER'S OWN SYSTEM - WHATEVER
000930*    BAD PUNCTUATION OR BLANK FIELDS THEY SEND IS WHAT WE GET.
000940 FD  STOCK-ACTIVITY-IN
000950     LABEL RECORD IS STANDARD
000960     DATA RECORD IS I-STOCK-LINE.

000970*    ONE PIPE-DELIMITED ACTIVITY LINE PER SHARE TRANSACTION.
000980*    300 BYTES IS MORE THAN THE BROKER HAS EVER SENT, BUT THE
000990*    ORIGINAL PROGRAM SIZED IT GENEROUSLY AND NOBODY HAS HAD
001000*    REASON TO SHRINK IT SINCE.
001010 01  I-STOCK-LINE                PIC X(300).

001020*    STOCK-NORMALIZED-OUT IS THE LOAD FILE HANDED TO THE
001030*    REPORTING DATASTORE JOB. ONE RECORD PER SURVIVING INPUT
001040*    LINE, FULLY EDITED AND WITH THE FISCAL PERIOD ALREADY
001050*    COMPUTED SO THE DOWNSTREAM JOB DOES NOT HAVE TO.
001060 FD  STOCK-NORMALIZED-OUT
001070     LABEL RECORD IS STANDARD
001080     RECORD CONTAINS 315 CHARACTERS
001090     DATA RECORD IS O-STOCK-REC.

001100*    THE NAMED FIELDS BELOW SUM TO 310 BYTES. THE REMAINING 5
001110*    ARE A TRAILING PAD, NOT CURRENTLY ASSIGNED TO ANY COLUMN,
001120*    CARRIED SO THE RECORD LENGTH MATCHES THE DATASTORE'S OWN
001130*    315-BYTE ROW LENGTH WITHOUT A DD CHANGE IF A SHORT FIELD
001140*    IS ADDED LATER.
001150 01  O-STOCK-REC.
001160*        THE POSTING DATE, ALWAYS REWRITTEN AS YYYY-MM-DD BY
001170*        2310-NORMALIZE-DATE REGARDLESS OF HOW IT ARRIVED.
001180     05  O-TRANSACTION-DATE      PIC X(10).
001190*        BUY, SELL, DIVIDEND, AND SO ON - FOLDED TO LOWER CASE
001200*        SINCE REQ-1677, TO MATCH THE BANK AND CARD LOADERS.
001210     05  O-ACTION                PIC X(50).
001220*        FREE-TEXT SECURITY DESCRIPTION AS SUPPLIED BY THE
001230*        BROKER - WIDENED TO 100 UNDER REQ-2014 TO STOP THE
001240*        LONGER MUTUAL FUND NAMES FROM TRUNCATING.
001250     05  O-DESCRIPTION           PIC X(100).
001260*        ASSET CATEGORY (EQUITY, BOND FUND, AND SO ON), AS
001270*        CLASSIFIED BY THE BROKER - NOT RECOMPUTED HERE.
001280     05  O-CATEGORY              PIC X(50).
001290*        SHARE COUNT, FOUR DECIMAL PLACES SINCE REQ-1600 - THE
001300*        DATASTORE COLUMN WIDENED TO CARRY FRACTIONAL SHARES
001310*        FROM DIVIDEND REINVESTMENT.
001320     05  O-QUANTITY              PIC S9(8)V9(4).
001330*        PRICE PER SHARE, TWO DECIMALS, ZONED LIKE EVERY OTHER
001340*        MONEY FIELD IN THIS SHOP'S PERSONAL FINANCE WORK.
001350     05  O-PRICE                 PIC S9(10)V99.
001360*        FREE-FORM TAG LIST AS KEYED BY THE ACCOUNT HOLDER IN
001370*        THE BROKER'S WEB TOOL. ADDED UNDER REQ-1206.
001380     05  O-TAGS                  PIC X(50).
001390*        NET DOLLAR AMOUNT OF THE TRANSACTION - NOT NECESSARILY
001400*        QUANTITY TIMES PRICE, SINCE COMMISSION AND FEES ARE
001410*        ALREADY NETTED IN BY THE BROKER BEFORE THE EXTRACT IS
001420*        BUILT.
001430     05  O-AMOUNT                PIC S9(10)V99.
001440*        JUL-JUN FISCAL YEAR DERIVED BY 2400-DERIVE-FISCAL.
001450     05  O-FISCAL-YEAR           PIC 9(4).
001460*        1 THROUGH 4, ALSO ON THE JUL-JUN CALENDAR.
001470     05  O-FISCAL-QUARTER        PIC 9(1).
001480*        SPELLED-OUT CALENDAR MONTH NAME OF THE POSTING DATE.
001490     05  O-MONTH                 PIC X(9).
001500     05  FILLER                  PIC X(05)  VALUE SPACES.

001510*    ONE LINE OF THE RUN CONTROL REPORT PER WRITE - HEADINGS,
001520*    THE DETAIL TOTALS LINE, AND THE DROPPED-RECORD WARNING
001530*    LINE ALL MOVE THROUGH THIS SAME FD.
001540 FD  RUN-REPORT
001550     LABEL RECORD IS OMITTED
001560     RECORD CONTAINS 132 CHARACTERS
001570     LINAGE IS 60 WITH FOOTING AT 55
001580     DATA RECORD IS O-RPT-LINE.

001590 01  O-RPT-LINE                  PIC X(132).


001600 WORKING-STORAGE SECTION.

001610*    STANDALONE CONTROL SWITCHES, CARRIED AS 77-LEVEL ITEMS
001620*    RATHER THAN BURIED IN A GROUP, PER THE STANDARDS REVIEW
001630*    NOTED UNDER REQ-2254. MORE-RECS DRIVES THE MAIN READ LOOP;
001640*    REC-VALID-SW IS SET FALSE BY THE NUMERIC EDIT WHEN ANY OF
001650*    QUANTITY, PRICE OR AMOUNT FAILS TO CLEAN UP.
001660  77  MORE-RECS                  PIC XXX    VALUE 'YES'.
001670*    REC-VALID-SW IS RESET TO 'Y' AT THE TOP OF EVERY PASS OF
001680*    2000-MAINLINE AND ONLY EVER TURNED OFF, NEVER BACK ON,
001690*    WITHIN A SINGLE RECORD'S PROCESSING.
001700  77  REC-VALID-SW                PIC X      VALUE 'Y'.
001710      88  REC-IS-VALID                       VALUE 'Y'.
001720      88  REC-IS-INVALID                     VALUE 'N'.

001730*    SUPPLIED BY THE JOB'S CONTROL CARD AT EXECUTION TIME;
001740*    HELD HERE AS A WORKING-STORAGE CONSTANT PENDING THE
001750*    PARM-READER REWRITE PROMISED UNDER REQ-2014.
001760 01  RUN-PARAMETERS.
001770*        NAME OF THE INPUT FILE AS IT SHOULD APPEAR ON THE
001780*        RUN CONTROL REPORT'S DETAIL LINE.
001790     05  RUN-FILE-NAME            PIC X(60)
001800                                   VALUE 'STOCK-ACTIVITY-IN'.
001810     05  FILLER                   PIC X(04)  VALUE SPACES.

001820*    RUN COUNTERS AND THE PAGE COUNTER FOR THE CONTROL REPORT.
001830*    ALL FOUR ARE COMP SINCE THEY ARE PURE ARITHMETIC WORK
001840*    FIELDS, NEVER DISPLAYED EXCEPT THROUGH THE ZZZ,ZZ9 EDIT
001850*    FIELDS ON DETAIL-LINE AND WARNING-LINE.
001860 01  WORK-AREA.
001870*        CURRENT PAGE NUMBER OF THE RUN CONTROL REPORT.
001880     05  C-PCTR                   PIC 99     COMP VALUE ZERO.
001890*        RECORDS READ FROM STOCK-ACTIVITY-IN THIS RUN.
001900     05  C-READ-CTR               PIC 9(7)   COMP VALUE ZERO.
001910*        RECORDS WRITTEN TO STOCK-NORMALIZED-OUT THIS RUN.
001920     05  C-WRITE-CTR              PIC 9(7)   COMP VALUE ZERO.
001930*        RECORDS DROPPED FOR FAILING NUMERIC EDIT THIS RUN.
001940     05  C-DROP-CTR               PIC 9(7)   COMP VALUE ZERO.
001950     05  FILLER                   PIC X(02)  VALUE SPACES.

001960*    TODAY'S DATE, PULLED ONCE AT 1000-INIT FOR THE REPORT
001970*    HEADING. NOT USED FOR ANYTHING ELSE - THE FISCAL PERIOD
001980*    IS DERIVED FROM THE TRANSACTION DATE, NOT THE RUN DATE.
001990 01  I-DATE.
002000     05  I-YEAR                   PIC 9(4).
002010     05  I-MONTH                  PIC 99.
002020     05  I-DAY                    PIC 99.
002030     05  FILLER                   PIC X      VALUE SPACE.

002040*    THE EIGHT PIPE-DELIMITED FIELDS OF ONE INPUT LINE, HELD
002050*    RAW HERE BEFORE EDITING AND TRIMMING MOVE THEM ONTO THE
002060*    OUTPUT RECORD. WIDTHS MATCH THE OUTPUT RECORD'S CORRES-
002070*    PONDING FIELDS EXCEPT FOR THE THREE NUMERIC FIELDS, WHICH
002080*    ARE HELD WIDE HERE TO CATCH AN OVERSIZE OR PUNCTUATED
002090*    VALUE BEFORE IT IS EDITED DOWN.
002100 01  I-STOCK-FIELDS.
002110     05  I-DATE-RAW               PIC X(10).
002120     05  I-ACTION-RAW             PIC X(50).
002130     05  I-DESCRIPTION-RAW        PIC X(100).
002140     05  I-CATEGORY-RAW           PIC X(50).
002150     05  I-QUANTITY-RAW           PIC X(15).
002160     05  I-PRICE-RAW              PIC X(15).
002170     05  I-TAGS-RAW               PIC X(50).
002180     05  I-AMOUNT-RAW             PIC X(15).
002190     05  FILLER                   PIC X(05)  VALUE SPACES.

002200*    DATE WORK AREA - REDEFINED TWO WAYS SO 2310-NORMALIZE-DATE
002210*    CAN PICK APART EITHER AN ISO DATE OR A SLASH DATE WITHOUT
002220*    A SEPARATE UNSTRING TARGET FOR EACH.
002230 01  W-DATE-WORK.
002240     05  W-DATE-TEXT              PIC X(10).
002250     05  FILLER                   PIC X      VALUE SPACE.
002260*    TRUE WHEN THE INCOMING DATE IS ALREADY YYYY-MM-DD - THE
002270*    DASH FALLS ON BYTE 5 EITHER WAY, SO THAT ONE BYTE TELLS
002280*    2310-NORMALIZE-DATE WHICH LAYOUT IT IS LOOKING AT.
002290 01  W-DATE-ISO REDEFINES W-DATE-WORK.
002300     05  W-ISO-YYYY               PIC X(4).
002310     05  FILLER                   PIC X.
002320     05  W-ISO-MM                 PIC X(2).
002330     05  FILLER                   PIC X.
002340     05  W-ISO-DD                 PIC X(2).
002350     05  FILLER                   PIC X.
002360*    THE SAME TEN BYTES, VIEWED AS MM/DD/YYYY - USED ONLY WHEN
002370*    THE ISO-FORMAT TEST ABOVE FAILS.
002380 01  W-DATE-SLASH REDEFINES W-DATE-WORK.
002390     05  W-SLASH-MM               PIC X(2).
002400     05  FILLER                   PIC X.
002410     05  W-SLASH-DD               PIC X(2).
002420     05  FILLER                   PIC X.
002430     05  W-SLASH-YYYY             PIC X(4).
002440     05  FILLER                   PIC X.

002450*    SCRATCH FIELDS FOR THE JUL-JUN FISCAL CALENDAR MATH IN
002460*    2400-DERIVE-FISCAL. PULLED APART FROM O-TRANSACTION-DATE
002470*    SINCE THAT FIELD IS A STRAIGHT CHARACTER STRING, NOT
002480*    USABLE IN ARITHMETIC AS-IS.
002490 01  FY-WORK.
002500*        CALENDAR MONTH NUMBER OF THE TRANSACTION DATE.
002510     05  FY-MONTH-NUM             PIC 99     COMP VALUE ZERO.
002520*        CALENDAR YEAR NUMBER OF THE TRANSACTION DATE.
002530     05  FY-YEAR-NUM              PIC 9(4)   COMP VALUE ZERO.
002540     05  FILLER                   PIC X      VALUE SPACE.

002550*    MONTH-NAME LOOKUP - BUILT AS A LITERAL TABLE AND REDEFINED
002560*    FOR OCCURS ACCESS, THE SAME TWO-LAYER IDIOM THE AMUSEMENT
002570*    PARK PRICE TABLE USED IN COBANL2C.
002580 01  MONTH-NAME-LITERALS.
002590     05  FILLER                   PIC X(9) VALUE 'January'.
002600     05  FILLER                   PIC X(9) VALUE 'February'.
002610     05  FILLER                   PIC X(9) VALUE 'March'.
002620     05  FILLER                   PIC X(9) VALUE 'April'.
002630     05  FILLER                   PIC X(9) VALUE 'May'.
002640     05  FILLER                   PIC X(9) VALUE 'June'.
002650     05  FILLER                   PIC X(9) VALUE 'July'.
002660     05  FILLER                   PIC X(9) VALUE 'August'.
002670     05  FILLER                   PIC X(9) VALUE 'September'.
002680     05  FILLER                   PIC X(9) VALUE 'October'.
002690     05  FILLER                   PIC X(9) VALUE 'November'.
002700     05  FILLER                   PIC X(9) VALUE 'December'.
002710*    MONTH-NAME-ENTRY (FY-MONTH-NUM) IS HOW 2400-DERIVE-FISCAL
002720*    TURNS A TWO-DIGIT MONTH INTO THE SPELLED-OUT NAME CARRIED
002730*    ON THE OUTPUT RECORD.
002740 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LITERALS.
002750     05  MONTH-NAME-ENTRY         PIC X(9)  OCCURS 12 TIMES.

002760*    RAW-FIELD SCAN AREA FOR THE NUMERIC-CLEAN ROUTINE. THE
002770*    CHARACTER-ARRAY REDEFINE LETS 2210-CLEAN-NUMERIC-FIELD
002780*    WALK THE FIELD ONE BYTE AT A TIME.
002790 01  CLEAN-RAW-AREA.
002800     05  CLEAN-RAW-TEXT           PIC X(15).
002810     05  FILLER                   PIC X      VALUE SPACE.
002820 01  CLEAN-RAW-CHARS REDEFINES CLEAN-RAW-AREA.
002830     05  CLEAN-RAW-CHAR           PIC X     OCCURS 15 TIMES.
002840     05  FILLER                   PIC X      VALUE SPACE.

002850*    WORK FIELDS FOR THE NUMERIC-CLEAN ROUTINE. ONE SET IS
002860*    SHARED ACROSS ALL THREE CALLS (QUANTITY, PRICE, AMOUNT)
002870*    SINCE ONLY ONE FIELD IS EVER BEING CLEANED AT A TIME.
002880 01  CLEAN-WORK.
002890*        HOW MANY DECIMAL DIGITS THE CALLER WANTS KEPT - 2 FOR
002900*        PRICE AND AMOUNT, 4 FOR QUANTITY.
002910     05  CLEAN-DECIMALS-WANTED    PIC 9      COMP VALUE ZERO.
002920*        '-' IF A MINUS SIGN WAS SEEN ANYWHERE IN THE FIELD,
002930*        OTHERWISE SPACE. APPLIED AFTER SCALING, NOT DURING.
002940     05  CLEAN-SIGN-SW            PIC X      VALUE SPACE.
002950*        'Y' ONCE A DECIMAL POINT HAS BEEN SEEN - A SECOND ONE
002960*        IS THE MOST COMMON WAY A HAND-TYPED FIELD GOES BAD.
002970     05  CLEAN-SEEN-DOT-SW        PIC X      VALUE 'N'.
002980         88  CLEAN-SEEN-DOT                  VALUE 'Y'.
002990*        TOTAL DIGITS SEEN, BOTH SIDES OF THE POINT TOGETHER.
003000     05  CLEAN-DIGIT-COUNT        PIC 99     COMP VALUE ZERO.
003010*        DIGITS SEEN AFTER THE POINT ONLY - DRIVES THE SCALING
003020*        EVALUATE IN 2230-SCALE-RESULT.
003030     05  CLEAN-DEC-DIGIT-COUNT    PIC 99     COMP VALUE ZERO.
003040*        DIGITS LEFT OF THE POINT, ACCUMULATED ONE AT A TIME.
003050     05  CLEAN-INT-VALUE          PIC S9(12) COMP VALUE ZERO.
003060*        DIGITS RIGHT OF THE POINT, ACCUMULATED ONE AT A TIME.
003070     05  CLEAN-DEC-VALUE          PIC S9(6)  COMP VALUE ZERO.
003080*        THE SCALED RESULT, IN THE SMALLEST UNIT OF THE FIELD
003090*        (CENTS FOR A 2-DECIMAL FIELD, TEN-THOUSANDTHS OF A
003100*        SHARE FOR QUANTITY). THIS IS WHAT THE CALLER DIVIDES
003110*        BACK DOWN AFTER 2210-CLEAN-NUMERIC-FIELD RETURNS.
003120     05  CLEAN-RESULT             PIC S9(14) COMP VALUE ZERO.
003130*        SUBSCRIPT INTO CLEAN-RAW-CHAR, DRIVEN BY 2220-SCAN-
003140*        ONE-CHAR - RUNS 1 THROUGH 15 REGARDLESS OF THE
003150*        ACTUAL FIELD LENGTH.
003160     05  CLEAN-CHAR-IDX           PIC 99     COMP VALUE ZERO.
003170*        THE SINGLE DIGIT JUST CONVERTED FROM CHARACTER TO
003180*        NUMERIC, ABOUT TO BE FOLDED INTO CLEAN-INT-VALUE OR
003190*        CLEAN-DEC-VALUE.
003200     05  CLEAN-DIGIT-VALUE        PIC 9      COMP VALUE ZERO.
003210*        SET 'N' THE MOMENT ANY EDIT FAILS - A SECOND DECIMAL
003220*        POINT, A NON-NUMERIC CHARACTER, OR A BLANK FIELD. ONCE
003230*        'N', THE RECORD IS DROPPED BY 2200-CLEAN-AMOUNTS.
003240     05  CLEAN-VALID-SW           PIC X      VALUE 'Y'.
003250         88  CLEAN-IS-VALID                  VALUE 'Y'.
003260         88  CLEAN-IS-INVALID                VALUE 'N'.
003270     05  FILLER                   PIC X      VALUE SPACE.

003280*    GENERIC LEFT-TRIM SCRATCH, SHARED BY EVERY CHARACTER FIELD
003290*    THAT MOVES OVER TO THE OUTPUT RECORD IN 2300-NORMALIZE-
003300*    FIELDS. TRIM-MAX-LEN IS SET BY THE CALLER BEFORE EACH CALL
003310*    SO ONE PAIR OF PARAGRAPHS SERVES FIELDS OF DIFFERENT WIDTH.
003320 01  TRIM-WORK.
003330*        FIELD AS HANDED IN BY THE CALLER, RIGHT-PADDED WITH
003340*        SPACES OUT TO TRIM-MAX-LEN.
003350     05  TRIM-SOURCE              PIC X(100).
003360*        LEFT-JUSTIFIED RESULT HANDED BACK TO THE CALLER.
003370     05  TRIM-RESULT              PIC X(100).
003380*        WIDTH OF THE FIELD BEING TRIMMED THIS CALL - 50 FOR
003390*        ACTION, CATEGORY AND TAGS, 100 FOR DESCRIPTION.
003400     05  TRIM-MAX-LEN             PIC 999    COMP VALUE ZERO.
003410*        WORKING SUBSCRIPT USED WHILE SCANNING PAST LEADING
003420*        SPACES.
003430     05  TRIM-IDX                 PIC 999    COMP VALUE ZERO.
003440*        LENGTH OF THE NON-SPACE REMAINDER, COMPUTED ONCE THE
003450*        SCAN STOPS.
003460     05  TRIM-LEN                 PIC 999    COMP VALUE ZERO.
003470     05  FILLER                   PIC X      VALUE SPACE.

003480*    RUN CONTROL REPORT PRINT LINES. ALL SIX ARE MOVED ONTO
003490*    O-RPT-LINE BY THE WRITE STATEMENTS IN 9900-HEADING AND
003500*    3100-RUN-TOTALS - NONE OF THEM IS EVER WRITTEN DIRECTLY.
003510*    EACH IS BUILT AS ITS OWN 01-LEVEL RECORD RATHER THAN A
003520*    SINGLE EDIT PATTERN, THE WAY THIS SHOP HAS BUILT PRINT
003530*    LINES SINCE THE ORIGINAL PROGRAM.
003540 01  COMPANY-TITLE.
003550     05  FILLER                   PIC X(6)   VALUE 'DATE:'.
003560     05  O-MONTH-HDR              PIC 99.
003570     05  FILLER                   PIC X      VALUE '/'.
003580     05  O-DAY-HDR                PIC 99.
003590     05  FILLER                   PIC X      VALUE '/'.
003600     05  O-YEAR-HDR               PIC 9(4).
003610     05  FILLER                   PIC X(38)  VALUE SPACES.
003620     05  FILLER                   PIC X(33)
003630         VALUE 'MIDLAND FINANCIAL DATA CENTER -- '.
003640     05  FILLER                   PIC X(37)  VALUE SPACES.
003650     05  FILLER                   PIC X(6)   VALUE 'PAGE:'.
003660     05  O-PCTR                   PIC Z9.

003670 01  DIVISION-TITLE.
003680     05  FILLER                   PIC X(8)   VALUE 'CBLANL06'.
003690     05  FILLER                   PIC X(49)  VALUE SPACES.
003700     05  FILLER                   PIC X(26)
003710         VALUE 'PERSONAL FINANCE ETL BATCH'.
003720     05  FILLER                   PIC X(49)  VALUE SPACES.

003730 01  REPORT-TITLE.
003740     05  FILLER                   PIC X(55)  VALUE SPACES.
003750     05  FILLER                   PIC X(27)
003760         VALUE 'STOCK LOADER RUN CONTROL RPT'.
003770     05  FILLER                   PIC X(50)  VALUE SPACES.

003780 01  DETAIL-TITLE.
003790     05  FILLER                   PIC X(4)   VALUE SPACES.
003800     05  FILLER                   PIC X(9)   VALUE 'FILE NAME'.
003810     05  FILLER                   PIC X(23)  VALUE SPACES.
003820     05  FILLER                   PIC X(12)  VALUE 'RECORDS READ'.
003830     05  FILLER                   PIC X(5)   VALUE SPACES.
003840     05  FILLER                   PIC X(15)
003850         VALUE 'RECORDS WRITTEN'.
003860     05  FILLER                   PIC X(5)   VALUE SPACES.
003870     05  FILLER                   PIC X(15)
003880         VALUE 'RECORDS DROPPED'.
003890     05  FILLER                   PIC X(20)  VALUE SPACES.

003900 01  DETAIL-LINE.
003910     05  FILLER                   PIC X(4)   VALUE SPACES.
003920     05  O-FILE-NAME              PIC X(30).
003930     05  FILLER                   PIC X(6)   VALUE SPACES.
003940     05  O-READ-CTR               PIC ZZZ,ZZ9.
003950     05  FILLER                   PIC X(8)   VALUE SPACES.
003960     05  O-WRITE-CTR              PIC ZZZ,ZZ9.
003970     05  FILLER                   PIC X(9)   VALUE SPACES.
003980     05  O-DROP-CTR               PIC ZZZ,ZZ9.
003990     05  FILLER                   PIC X(48)  VALUE SPACES.

004000 01  WARNING-LINE.
004010     05  FILLER                   PIC X(11)  VALUE 'WARNING -- '.
004020     05  O-WARN-DROP-CTR          PIC ZZZ,ZZ9.
004030     05  FILLER                   PIC X(36)
004040         VALUE ' RECORD(S) DROPPED AS INVALID.'.
004050     05  FILLER                   PIC X(73)  VALUE SPACES.


004060 PROCEDURE DIVISION.

004070*    MAINLINE. OPEN, DRIVE THE READ/EDIT/WRITE LOOP UNTIL THE
004080*    INPUT IS EXHAUSTED, PRINT THE RUN TOTALS, CLOSE AND STOP.
004090*    NO SORT STEP AND NO CALLED SUBPROGRAMS - EVERYTHING THIS
004100*    PROGRAM DOES IS IN THIS ONE COMPILE UNIT.
004110 0000-CBLANL06.
004120     PERFORM 1000-INIT.
004130     PERFORM 2000-MAINLINE
004140         UNTIL MORE-RECS = 'NO'.
004150     PERFORM 3000-CLOSING.
004160     STOP RUN.


004170*    ONE-TIME SETUP - TODAY'S DATE FOR THE REPORT HEADING, THE
004180*    THREE FILES OPENED, THE FIRST HEADING PRINTED, AND THE
004190*    FIRST RECORD PRIMED SO 2000-MAINLINE ALWAYS HAS SOMETHING
004200*    TO LOOK AT ON ITS FIRST PASS.
004210 1000-INIT.
004220*        SYSTEM DATE, USED ONLY FOR THE COMPANY-TITLE HEADING.
004230     MOVE FUNCTION CURRENT-DATE TO I-DATE.
004240     MOVE I-DAY TO O-DAY-HDR.
004250     MOVE I-YEAR TO O-YEAR-HDR.
004260     MOVE I-MONTH TO O-MONTH-HDR.

004270*        INPUT, OUTPUT AND REPORT - ALL THREE OPENED TOGETHER
004280*        SO A FAILURE ON ANY ONE OF THEM SHOWS UP BEFORE THE
004290*        FIRST READ.
004300     OPEN INPUT STOCK-ACTIVITY-IN.
004310     OPEN OUTPUT STOCK-NORMALIZED-OUT.
004320     OPEN OUTPUT RUN-REPORT.

004330     PERFORM 9900-HEADING.
004340     PERFORM 9000-READ-STOCK.


004350*    ONE PASS OF THE MAIN LOOP - PARSE THE LINE, CLEAN THE
004360*    THREE NUMERIC FIELDS, AND IF THE RECORD IS STILL VALID
004370*    AFTER THAT, NORMALIZE THE REMAINING FIELDS, DERIVE THE
004380*    FISCAL PERIOD AND WRITE THE OUTPUT RECORD. AN INVALID
004390*    RECORD IS SIMPLY COUNTED AND DROPPED - NO ERROR LISTING
004400*    SINCE REQ-1512 RETIRED IT IN FAVOR OF THE RUN CONTROL
004410*    REPORT'S WARNING LINE.
004420 2000-MAINLINE.
004430     ADD 1 TO C-READ-CTR.
004440*        ASSUME VALID UNTIL THE NUMERIC EDIT SAYS OTHERWISE.
004450     MOVE 'Y' TO REC-VALID-SW.

004460     PERFORM 2100-PARSE-LINE.
004470     PERFORM 2200-CLEAN-AMOUNTS.

004480*        NORMALIZE, DERIVE AND WRITE ONLY IF ALL THREE NUMERIC
004490*        FIELDS SURVIVED THE CLEAN-UP.
004500     IF REC-IS-VALID
004510         PERFORM 2300-NORMALIZE-FIELDS
004520         PERFORM 2400-DERIVE-FISCAL
004530         WRITE O-STOCK-REC
004540         ADD 1 TO C-WRITE-CTR
004550     ELSE
004560         ADD 1 TO C-DROP-CTR
004570     END-IF.

004580     PERFORM 9000-READ-STOCK.


004590*    SPLITS THE RAW PIPE-DELIMITED LINE INTO ITS EIGHT FIELDS.
004600*    NO EDITING HAPPENS HERE - THAT IS 2200-CLEAN-AMOUNTS AND
004610*    2300-NORMALIZE-FIELDS' JOB.
004620 2100-PARSE-LINE.
004630     MOVE SPACES TO I-STOCK-FIELDS.
004640     UNSTRING I-STOCK-LINE DELIMITED BY '|'
004650         INTO I-DATE-RAW I-ACTION-RAW I-DESCRIPTION-RAW
004660              I-CATEGORY-RAW I-QUANTITY-RAW I-PRICE-RAW
004670              I-TAGS-RAW I-AMOUNT-RAW.


004680*    RUNS THE NUMERIC-CLEAN ROUTINE ONCE FOR EACH OF THE THREE
004690*    MONEY/QUANTITY FIELDS ON THE LINE. ANY ONE OF THE THREE
004700*    FAILING MARKS THE WHOLE RECORD INVALID - 2000-MAINLINE
004710*    NEVER LOOKS AT WHICH FIELD FAILED, ONLY AT REC-VALID-SW.
004720 2200-CLEAN-AMOUNTS.
004730*        SHARE QUANTITY - FOUR DECIMAL PLACES SINCE REQ-1600.
004740     MOVE I-QUANTITY-RAW TO CLEAN-RAW-TEXT.
004750     MOVE 4 TO CLEAN-DECIMALS-WANTED.
004760     PERFORM 2210-CLEAN-NUMERIC-FIELD THRU 2210-EXIT.
004770     IF CLEAN-IS-INVALID
004780         MOVE 'N' TO REC-VALID-SW
004790     ELSE
004800         COMPUTE O-QUANTITY = CLEAN-RESULT / 10000
004810     END-IF.

004820*        PRICE PER SHARE - TWO DECIMAL PLACES.
004830     MOVE I-PRICE-RAW TO CLEAN-RAW-TEXT.
004840     MOVE 2 TO CLEAN-DECIMALS-WANTED.
004850     PERFORM 2210-CLEAN-NUMERIC-FIELD THRU 2210-EXIT.
004860     IF CLEAN-IS-INVALID
004870         MOVE 'N' TO REC-VALID-SW
004880     ELSE
004890         COMPUTE O-PRICE = CLEAN-RESULT / 100
004900     END-IF.

004910*        NET TRANSACTION AMOUNT - TWO DECIMAL PLACES.
004920     MOVE I-AMOUNT-RAW TO CLEAN-RAW-TEXT.
004930     MOVE 2 TO CLEAN-DECIMALS-WANTED.
004940     PERFORM 2210-CLEAN-NUMERIC-FIELD THRU 2210-EXIT.
004950     IF CLEAN-IS-INVALID
004960         MOVE 'N' TO REC-VALID-SW
004970     ELSE
004980         COMPUTE O-AMOUNT = CLEAN-RESULT / 100
004990     END-IF.


005000*    HOME-GROWN NUMVAL - NO INTRINSIC FUNCTIONS ON THIS BOX.
005010*    WALKS CLEAN-RAW-TEXT, IGNORING '$' ',' AND SPACE, ACCUM-
005020*    ULATING DIGITS LEFT OF THE DECIMAL INTO CLEAN-INT-VALUE
005030*    AND RIGHT OF IT INTO CLEAN-DEC-VALUE, THEN SCALES BOTH
005040*    INTO CLEAN-RESULT AS AN INTEGER IN THE SMALLEST UNIT
005050*    (CENTS FOR 2 DECIMALS, TEN-THOUSANDTHS FOR 4).
005060*
005070*    REWRITTEN UNDER REQ-2256 TO THE SAME GO-TO-THE-EXIT-
005080*    PARAGRAPH STYLE AS 2100-VALIDATION IN CBLANL05 - EACH
005090*    FAILURE TEST DROPS STRAIGHT OUT TO 2210-EXIT INSTEAD OF
005100*    LETTING CLEAN-VALID-SW FALL THROUGH THE REMAINING CHECKS.
005110*    THE PARAGRAPH ASSUMES SUCCESS AT THE TOP AND ONLY PROVES
005120*    ITSELF WRONG ON THE WAY OUT, THE SAME ASSUMPTION CBLANL05
005130*    MAKES OF ITS OWN INPUT FIELDS.
005140 2210-CLEAN-NUMERIC-FIELD.
005150*        RESET ALL WORK FIELDS FOR THE NEW CALL - THIS
005160*        PARAGRAPH IS SHARED ACROSS THREE DIFFERENT FIELDS PER
005170*        RECORD, SO NOTHING MAY CARRY OVER BETWEEN CALLS.
005180     MOVE 'Y' TO CLEAN-VALID-SW.
005190     MOVE SPACE TO CLEAN-SIGN-SW.
005200     MOVE 'N' TO CLEAN-SEEN-DOT-SW.
005210     MOVE ZERO TO CLEAN-DIGIT-COUNT CLEAN-DEC-DIGIT-COUNT.
005220     MOVE ZERO TO CLEAN-INT-VALUE CLEAN-DEC-VALUE CLEAN-RESULT.
005230     MOVE 1 TO CLEAN-CHAR-IDX.

005240*        WALK ALL FIFTEEN BYTES OF THE RAW FIELD REGARDLESS OF
005250*        ITS ACTUAL LENGTH - TRAILING SPACES ARE HARMLESS.
005260     PERFORM 2220-SCAN-ONE-CHAR
005270         UNTIL CLEAN-CHAR-IDX > 15.

005280*        A BAD CHARACTER OR A SECOND DECIMAL POINT WAS SEEN
005290*        SOMEWHERE IN THE FIELD - NO POINT SCALING GARBAGE.
005300     IF CLEAN-IS-INVALID
005310         GO TO 2210-EXIT
005320     END-IF.

005330*        NOTHING BUT PUNCTUATION AND BLANKS - A WHOLLY EMPTY
005340*        FIELD IS NOT A VALID ZERO, IT IS A MISSING VALUE.
005350     IF CLEAN-DIGIT-COUNT = ZERO
005360         MOVE 'N' TO CLEAN-VALID-SW
005370         GO TO 2210-EXIT
005380     END-IF.

005390*        DIGITS ARE ALL GOOD - SCALE THEM INTO CLEAN-RESULT.
005400     PERFORM 2230-SCALE-RESULT.

005410*        2230-SCALE-RESULT ONLY FAILS WHEN THE DECIMAL-WANTED/
005420*        DECIMAL-SEEN COMBINATION IS ONE THE EVALUATE DOES NOT
005430*        RECOGNIZE - TOO MANY DIGITS AFTER THE POINT.
005440     IF CLEAN-IS-INVALID
005450         GO TO 2210-EXIT
005460     END-IF.

005470*        APPLY THE SIGN LAST, AFTER SCALING, SO A NEGATIVE
005480*        QUANTITY OR AMOUNT COMES OUT NEGATIVE RATHER THAN
005490*        HAVING ITS SIGN LOST IN THE DIVISION BACK IN
005500*        2200-CLEAN-AMOUNTS.
005510     IF CLEAN-SIGN-SW = '-'
005520         COMPUTE CLEAN-RESULT = CLEAN-RESULT * -1
005530     END-IF.

005540 2210-EXIT.
005550     EXIT.


005560*    TESTS ONE BYTE OF CLEAN-RAW-TEXT AND ADVANCES THE POINTER.
005570*    CALLED 15 TIMES REGARDLESS OF WHERE THE FIELD'S CONTENT
005580*    ENDS - TRAILING SPACES ARE HARMLESS UNDER THE WHEN SPACE
005590*    BRANCH BELOW.
005600 2220-SCAN-ONE-CHAR.
005610     EVALUATE CLEAN-RAW-CHAR (CLEAN-CHAR-IDX)
005620*            PUNCTUATION A BROKER EXTRACT COMMONLY CARRIES ON
005630*            A MONEY FIELD - SAFE TO DISCARD.
005640         WHEN '$'
005650         WHEN ','
005660         WHEN SPACE
005670             CONTINUE
005680         WHEN '-'
005690             MOVE '-' TO CLEAN-SIGN-SW
005700*            A SECOND DECIMAL POINT IS AN EDIT FAILURE; THE
005710*            FIRST ONE JUST FLIPS THE SEEN-DOT SWITCH SO THE
005720*            DIGITS THAT FOLLOW GO TO CLEAN-DEC-VALUE INSTEAD
005730*            OF CLEAN-INT-VALUE.
005740         WHEN '.'
005750             IF CLEAN-SEEN-DOT
005760                 MOVE 'N' TO CLEAN-VALID-SW
005770             ELSE
005780                 MOVE 'Y' TO CLEAN-SEEN-DOT-SW
005790             END-IF
005800         WHEN '0' WHEN '1' WHEN '2' WHEN '3' WHEN '4'
005810         WHEN '5' WHEN '6' WHEN '7' WHEN '8' WHEN '9'
005820             MOVE CLEAN-RAW-CHAR (CLEAN-CHAR-IDX)
005830                 TO CLEAN-DIGIT-VALUE
005840             IF CLEAN-SEEN-DOT
005850                 COMPUTE CLEAN-DEC-VALUE =
005860                     CLEAN-DEC-VALUE * 10 + CLEAN-DIGIT-VALUE
005870                 ADD 1 TO CLEAN-DEC-DIGIT-COUNT
005880             ELSE
005890                 COMPUTE CLEAN-INT-VALUE =
005900                     CLEAN-INT-VALUE * 10 + CLEAN-DIGIT-VALUE
005910             END-IF
005920             ADD 1 TO CLEAN-DIGIT-COUNT
005930*            ANYTHING ELSE - A LETTER, A STRAY SYMBOL - IS AN
005940*            EDIT FAILURE.
005950         WHEN OTHER
005960             MOVE 'N' TO CLEAN-VALID-SW
005970     END-EVALUATE.
005980     ADD 1 TO CLEAN-CHAR-IDX.


005990*    SCALES THE ACCUMULATED INTEGER/DECIMAL DIGITS INTO
006000*    CLEAN-RESULT AS A WHOLE NUMBER IN THE SMALLEST UNIT OF
006010*    THE FIELD. A FIELD WITH MORE DECIMAL DIGITS THAN THE
006020*    CALLER ASKED FOR (CLEAN-DECIMALS-WANTED) FALLS TO WHEN
006030*    OTHER AND IS REJECTED.
006040 2230-SCALE-RESULT.
006050     EVALUATE TRUE
006060*            NO DECIMAL POINT AT ALL - A WHOLE-DOLLAR OR
006070*            WHOLE-SHARE FIGURE.
006080         WHEN CLEAN-DECIMALS-WANTED = 2 AND
006090              CLEAN-DEC-DIGIT-COUNT = 0
006100             COMPUTE CLEAN-RESULT = CLEAN-INT-VALUE * 100
006110*            ONE DECIMAL DIGIT GIVEN - TREAT THE MISSING
006120*            SECOND DECIMAL AS ZERO.
006130         WHEN CLEAN-DECIMALS-WANTED = 2 AND
006140              CLEAN-DEC-DIGIT-COUNT = 1
006150             COMPUTE CLEAN-RESULT =
006160                 (CLEAN-INT-VALUE * 10 + CLEAN-DEC-VALUE) * 10
006170*            FULL TWO DECIMAL DIGITS - THE COMMON CASE.
006180         WHEN CLEAN-DECIMALS-WANTED = 2 AND
006190              CLEAN-DEC-DIGIT-COUNT = 2
006200             COMPUTE CLEAN-RESULT =
006210                 CLEAN-INT-VALUE * 100 + CLEAN-DEC-VALUE
006220         WHEN CLEAN-DECIMALS-WANTED = 4 AND
006230              CLEAN-DEC-DIGIT-COUNT = 0
006240             COMPUTE CLEAN-RESULT = CLEAN-INT-VALUE * 10000
006250         WHEN CLEAN-DECIMALS-WANTED = 4 AND
006260              CLEAN-DEC-DIGIT-COUNT = 1
006270             COMPUTE CLEAN-RESULT =
006280                 (CLEAN-INT-VALUE * 10 + CLEAN-DEC-VALUE) * 1000
006290         WHEN CLEAN-DECIMALS-WANTED = 4 AND
006300              CLEAN-DEC-DIGIT-COUNT = 2
006310             COMPUTE CLEAN-RESULT =
006320                 (CLEAN-INT-VALUE * 100 + CLEAN-DEC-VALUE) * 100
006330         WHEN CLEAN-DECIMALS-WANTED = 4 AND
006340              CLEAN-DEC-DIGIT-COUNT = 3
006350             COMPUTE CLEAN-RESULT =
006360                 (CLEAN-INT-VALUE * 1000 + CLEAN-DEC-VALUE) * 10
006370*            FULL FOUR DECIMAL DIGITS - DIVIDEND REINVESTMENT
006380*            FRACTIONAL SHARE FIGURES LAND HERE.
006390         WHEN CLEAN-DECIMALS-WANTED = 4 AND
006400              CLEAN-DEC-DIGIT-COUNT = 4
006410             COMPUTE CLEAN-RESULT =
006420                 CLEAN-INT-VALUE * 10000 + CLEAN-DEC-VALUE
006430         WHEN OTHER
006440             MOVE 'N' TO CLEAN-VALID-SW
006450     END-EVALUATE.


006460*    TRIMS AND CASE-FOLDS ACTION, THEN TRIMS DESCRIPTION,
006470*    CATEGORY AND TAGS, AND NORMALIZES THE DATE. RUNS ONLY
006480*    WHEN 2200-CLEAN-AMOUNTS LEFT THE RECORD VALID.
006490 2300-NORMALIZE-FIELDS.
006500     PERFORM 2310-NORMALIZE-DATE.

006510*        ACTION FOLDED TO LOWER CASE SINCE REQ-1677 - THE
006520*        REPORTING SCREENS GROUP BY ACTION TEXT AND WANT IT
006530*        IN ONE CONSISTENT CASE REGARDLESS OF HOW THE BROKER
006540*        KEYED IT.
006550     MOVE I-ACTION-RAW TO TRIM-SOURCE.
006560     MOVE 50 TO TRIM-MAX-LEN.
006570     PERFORM 2395-LEFT-TRIM-FIELD.
006580     INSPECT TRIM-RESULT CONVERTING
006590         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006600         TO 'abcdefghijklmnopqrstuvwxyz'.
006610     MOVE TRIM-RESULT (1:50) TO O-ACTION.

006620*        DESCRIPTION - LEFT-TRIMMED ONLY, CASE LEFT AS THE
006630*        BROKER SENT IT SINCE SECURITY NAMES ARE NOT GROUPED
006640*        ON THE REPORTING SIDE THE WAY ACTION IS.
006650     MOVE I-DESCRIPTION-RAW TO TRIM-SOURCE (1:100).
006660     MOVE 100 TO TRIM-MAX-LEN.
006670     PERFORM 2395-LEFT-TRIM-FIELD.
006680     MOVE TRIM-RESULT TO O-DESCRIPTION.

006690*        CATEGORY - LEFT-TRIMMED ONLY.
006700     MOVE I-CATEGORY-RAW TO TRIM-SOURCE.
006710     MOVE 50 TO TRIM-MAX-LEN.
006720     PERFORM 2395-LEFT-TRIM-FIELD.
006730     MOVE TRIM-RESULT (1:50) TO O-CATEGORY.

006740*        TAGS - LEFT-TRIMMED ONLY.
006750     MOVE I-TAGS-RAW TO TRIM-SOURCE.
006760     MOVE 50 TO TRIM-MAX-LEN.
006770     PERFORM 2395-LEFT-TRIM-FIELD.
006780     MOVE TRIM-RESULT (1:50) TO O-TAGS.


006790*    TAKES A YYYY-MM-DD DATE AS-IS (REDEFINE W-DATE-ISO); ANY
006800*    OTHER FORMAT IS ASSUMED MM/DD/YYYY (REDEFINE W-DATE-SLASH)
006810*    AND REBUILT WITH STRING, THE SAME VERB COBANL2C USED TO
006820*    ASSEMBLE ITS ATTENDANCE DATE.
006830 2310-NORMALIZE-DATE.
006840     MOVE I-DATE-RAW (1:10) TO W-DATE-TEXT.
006850*        BYTE 5 IS A DASH IN YYYY-MM-DD AND A SLASH IN
006860*        MM/DD/YYYY - ONE TEST TELLS THE TWO LAYOUTS APART.
006870     IF W-DATE-TEXT (5:1) = '-'
006880         MOVE W-DATE-TEXT TO O-TRANSACTION-DATE
006890     ELSE
006900         STRING W-SLASH-YYYY DELIMITED BY SIZE
006910                '-' DELIMITED BY SIZE
006920                W-SLASH-MM DELIMITED BY SIZE
006930                '-' DELIMITED BY SIZE
006940                W-SLASH-DD DELIMITED BY SIZE
006950             INTO O-TRANSACTION-DATE
006960     END-IF.


006970*    GENERIC LEFT-TRIM, KEPT OUT OF LINE SINCE IT IS CALLED
006980*    FOUR TIMES PER RECORD WITH A DIFFERENT MAXIMUM WIDTH EACH
006990*    TIME. ADVANCES TRIM-IDX PAST LEADING SPACES, THEN MOVES
007000*    THE REMAINDER LEFT-JUSTIFIED INTO TRIM-RESULT.
007010 2395-LEFT-TRIM-FIELD.
007020     MOVE SPACES TO TRIM-RESULT.
007030     MOVE 1 TO TRIM-IDX.
007040     PERFORM 2396-ADVANCE-PAST-SPACE
007050         UNTIL TRIM-IDX > TRIM-MAX-LEN
007060            OR TRIM-SOURCE (TRIM-IDX:1) NOT = SPACE.
007070*        A FIELD THAT IS ALL SPACES LEAVES TRIM-IDX ONE PAST
007080*        TRIM-MAX-LEN, AND TRIM-RESULT STAYS BLANK.
007090     IF TRIM-IDX <= TRIM-MAX-LEN
007100         COMPUTE TRIM-LEN = TRIM-MAX-LEN - TRIM-IDX + 1
007110         MOVE TRIM-SOURCE (TRIM-IDX:TRIM-LEN)
007120             TO TRIM-RESULT (1:TRIM-LEN)
007130     END-IF.


007140*    SINGLE-STATEMENT HELPER FOR THE LOOP ABOVE - KEPT AS ITS
007150*    OWN PARAGRAPH SO THE PERFORM ... UNTIL READS AS ONE TEST
007160*    PER CHARACTER RATHER THAN AN INLINE BLOCK.
007170 2396-ADVANCE-PAST-SPACE.
007180     ADD 1 TO TRIM-IDX.


007190*    JUL-JUN FISCAL CALENDAR. FQ FORMULA REPRODUCED EXACTLY AS
007200*    REQ-1311 SPECIFIED - NOT THE CLEAN JUL=Q1 MAPPING. A
007210*    TRANSACTION POSTED IN JANUARY THROUGH JUNE BELONGS TO THE
007220*    FISCAL YEAR THAT IS ALREADY UNDER WAY; JULY THROUGH
007230*    DECEMBER BELONGS TO THE FISCAL YEAR THAT STARTS THAT
007240*    MONTH.
007250 2400-DERIVE-FISCAL.
007260     MOVE O-TRANSACTION-DATE (1:4) TO FY-YEAR-NUM.
007270     MOVE O-TRANSACTION-DATE (6:2) TO FY-MONTH-NUM.

007280*        JANUARY THROUGH JUNE - STILL INSIDE THE FISCAL YEAR
007290*        THAT STARTED LAST JULY.
007300     IF FY-MONTH-NUM < 7
007310         COMPUTE O-FISCAL-YEAR = FY-YEAR-NUM
007320         COMPUTE O-FISCAL-QUARTER = (FY-MONTH-NUM + 6) / 3
007330     ELSE
007340*            JULY THROUGH DECEMBER - THE NEW FISCAL YEAR HAS
007350*            ALREADY STARTED.
007360         COMPUTE O-FISCAL-YEAR = FY-YEAR-NUM + 1
007370         COMPUTE O-FISCAL-QUARTER = (FY-MONTH-NUM - 6) / 3 + 1
007380     END-IF.

007390     MOVE MONTH-NAME-ENTRY (FY-MONTH-NUM) TO O-MONTH.


007400*    END OF RUN - PRINT THE TOTALS LINE (AND THE WARNING LINE
007410*    IF ANYTHING WAS DROPPED), THEN CLOSE ALL THREE FILES.
007420 3000-CLOSING.
007430     PERFORM 3100-RUN-TOTALS.
007440     CLOSE STOCK-ACTIVITY-IN.
007450     CLOSE STOCK-NORMALIZED-OUT.
007460     CLOSE RUN-REPORT.


007470*    FORMATS AND WRITES THE DETAIL TOTALS LINE, AND THE
007480*    WARNING LINE IF C-DROP-CTR IS NONZERO. THE WARNING LINE
007490*    IS THE ONLY SURVIVOR OF THE SEPARATE ERROR LISTING THAT
007500*    REQ-1512 RETIRED.
007510 3100-RUN-TOTALS.
007520     MOVE RUN-FILE-NAME (1:30) TO O-FILE-NAME.
007530     MOVE C-READ-CTR TO O-READ-CTR.
007540     MOVE C-WRITE-CTR TO O-WRITE-CTR.
007550     MOVE C-DROP-CTR TO O-DROP-CTR.

007560     WRITE O-RPT-LINE FROM DETAIL-LINE
007570         AFTER ADVANCING 2 LINES.

007580*        WARNING LINE ONLY PRINTS IF SOMETHING WAS ACTUALLY
007590*        DROPPED - AN ALL-CLEAN RUN GETS NO WARNING AT ALL.
007600     IF C-DROP-CTR > ZERO
007610         MOVE C-DROP-CTR TO O-WARN-DROP-CTR
007620         WRITE O-RPT-LINE FROM WARNING-LINE
007630             AFTER ADVANCING 2 LINES
007640     END-IF.


007650*    READS ONE LINE OF THE ACTIVITY EXTRACT AND SETS MORE-RECS
007660*    TO 'NO' AT END OF FILE. THE ONLY PLACE IN THE PROGRAM
007670*    THAT TOUCHES STOCK-ACTIVITY-IN.
007680 9000-READ-STOCK.
007690     READ STOCK-ACTIVITY-IN
007700         AT END
007710             MOVE 'NO' TO MORE-RECS
007720     END-READ.


007730*    PRINTS THE FOUR-LINE REPORT HEADING (COMPANY, DIVISION,
007740*    REPORT TITLE AND COLUMN TITLES) AT THE TOP OF EACH PAGE.
007750*    CALLED ONCE FROM 1000-INIT - THIS PROGRAM'S CONTROL
007760*    REPORT NEVER RUNS LONG ENOUGH TO NEED A SECOND PAGE.
007770 9900-HEADING.
007780     ADD 1 TO C-PCTR.
007790     MOVE C-PCTR TO O-PCTR.

007800     WRITE O-RPT-LINE FROM COMPANY-TITLE
007810         AFTER ADVANCING PAGE.
007820     WRITE O-RPT-LINE FROM DIVISION-TITLE
007830         AFTER ADVANCING 1 LINE.
007840     WRITE O-RPT-LINE FROM REPORT-TITLE
007850         AFTER ADVANCING 1 LINE.
007860     WRITE O-RPT-LINE FROM DETAIL-TITLE
007870         AFTER ADVANCING 2 LINES.
