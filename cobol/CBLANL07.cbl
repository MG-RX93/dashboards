000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL07.
000120 AUTHOR.              D M PRATT.
000130 INSTALLATION.        MIDLAND FINANCIAL DATA CENTER.
000140 DATE-WRITTEN.        09/05/84.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

000170***************************************************************
000180*  CBLANL07 - BANK/CARD ACTIVITY LOADER                       *
000190*                                                              *
000200*  READS A SINGLE CHECKING, SAVINGS OR CARD ACTIVITY EXTRACT.  *
000210*  THE BANK NAME AND ACCOUNT NAME ARE NOT ON THE INPUT LINE -  *
000220*  THEY ARE CARRIED IN THE EXTRACT FILE'S OWN NAME, SUPPLIED   *
000230*  ON THE JOB'S CONTROL CARD AS TWO UNDERSCORE-JOINED WORDS,   *
000240*  AND ARE STAMPED ONTO EVERY OUTPUT RECORD FOR THE RUN.       *
000250*  AMOUNT IS CLEANED AND CLASSIFIED CREDIT/DEBIT BEFORE WRITE. *
000260***************************************************************
000270*                        CHANGE LOG                           *
000280***************************************************************
000290* 09/05/84  DMP  ORIGINAL PROGRAM.                    REQ-1141 *
000300* 11/02/85  DMP  ADDED TAGS FIELD TO LOAD RECORD.     REQ-1206 *
000310* 02/08/89  RTC  CONVERTED FIELD TRIM TO REF-MOD      REQ-1455 *
000320*                UNDER NEW COBOL-85 COMPILER.                *
000330* 09/27/90  RTC  ADDED RUN CONTROL REPORT, DROPPED    REQ-1512 *
000340*                SEPARATE ERROR LISTING.                     *
000350* 05/14/93  LKW  FILE NAME NOW SUPPLIES BANK/ACCOUNT  REQ-1644 *
000360*                NAMES - CARD NO LONGER KEYED IN.            *
000370* 01/05/96  JHB  MINOR CLEANUP OF HEADING ROUTINE.    REQ-1802 *
000380* 10/11/98  JHB  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  REQ-1900 *
000390*                IN THIS PROGRAM. NO CHANGE NEEDED.         *
000400* 02/02/99  JHB  Y2K SIGN-OFF.                        REQ-1901 *
000410* 07/16/01  SNR  RAISED DESCRIPTION WIDTH TO 100.     REQ-2014 *
000420* 03/30/05  SNR  REUSED NUMERIC CLEAN ROUTINE FROM     REQ-2188 *
000430*                CBLANL06 RATHER THAN OWN COPY.              *
000440* 11/12/08  WDK  MORE-RECS AND REC-VALID-SW PULLED OUT REQ-2254 *
000450*                OF WORK-AREA TO 77-LEVEL ITEMS, TO MATCH     *
000460*                THE REWORK DONE IN CBLANL06.                *
000470* 11/19/08  WDK  PROGRAM COMMENTARY EXPANDED THROUGHOUT TO    REQ-2255 *
000480*                MEET SHOP DOCUMENTATION STANDARD.           *
000490* 12/03/08  WDK  2210-CLEAN-NUMERIC-FIELD REWRITTEN TO THE    REQ-2256 *
000500*                GO-TO-2210-EXIT STYLE, SAME AS CBLANL06,     *
000510*                SO BOTH COPIES OF THE ROUTINE STAY IN STEP.  *
000520***************************************************************
000530*                                                              *
000540*  NOTE TO MAINTAINERS - THIS PROGRAM IS ONE OF THREE LOADERS  *
000550*  (CBLANL06 STOCK, CBLANL07 BANK, CBLANL08 UNIFIED) THAT      *
000560*  SHARE THE SAME HOME-GROWN NUMERIC-CLEAN AND LEFT-TRIM       *
000570*  PARAGRAPHS. A FIX MADE TO ONE COPY OF EITHER ROUTINE        *
000580*  SHOULD BE CARRIED TO THE OTHER TWO BY HAND - THERE IS NO    *
000590*  COPYBOOK OR CALLED SUBPROGRAM TYING THEM TOGETHER.          *
000600*                                                              *
000610***************************************************************


000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.     IBM-370.
000650 OBJECT-COMPUTER.     IBM-370.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.

000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.

000700*    ONE BANK, CARD OR SAVINGS EXTRACT PER RUN - WHICH ONE IS
000710*    TOLD BY THE CONTROL CARD VIA RUN-FILE-NAME, NOT BY THE
000720*    CONTENT OF THE LINES THEMSELVES.
000730     SELECT BANK-ACTIVITY-IN  ASSIGN TO BNKACT07
000740         ORGANIZATION IS LINE SEQUENTIAL.

000750*    THE NORMALIZED LOAD FILE HANDED OFF TO THE WAREHOUSE JOB.
000760     SELECT BANK-NORMALIZED-OUT  ASSIGN TO BNKNRM07
000770         ORGANIZATION IS SEQUENTIAL.

000780*    OPERATOR-FACING RUN CONTROL REPORT - COUNTS AND WARNINGS.
000790     SELECT RUN-REPORT  ASSIGN TO BNKRPT07
000800         ORGANIZATION IS RECORD SEQUENTIAL.


000810 DATA DIVISION.
000820 FILE SECTION.

000830*    BANK-ACTIVITY-IN HOLDS ONE EXTRACT - CHECKING, SAVINGS, OR
000840*    CARD - NEVER A MIX. THE EXTRACT LINE CARRIES NO ACCOUNT OR
000850*    BANK IDENTIFIER OF ITS OWN; THAT COMES FROM THE FILE NAME.
000860 FD  BANK-ACTIVITY-IN
000870     LABEL RECORD IS STANDARD
000880     DATA RECORD IS I-BANK-LINE.

000890*    ONE PIPE-DELIMITED ACTIVITY LINE PER POSTED TRANSACTION.
000900 01  I-BANK-LINE                 PIC X(250).

000910*    BANK-NORMALIZED-OUT IS THE LOAD FILE HANDED TO THE
000920*    REPORTING DATASTORE JOB, ONE RECORD PER SURVIVING INPUT
000930*    LINE WITH THE BANK/ACCOUNT NAME AND CREDIT/DEBIT
000940*    CLASSIFICATION ALREADY STAMPED ON.
000950 FD  BANK-NORMALIZED-OUT
000960     LABEL RECORD IS STANDARD
000970     RECORD CONTAINS 288 CHARACTERS
000980     DATA RECORD IS O-BANK-REC.

000990*    288 BYTES EXACTLY MATCHES THE DATASTORE COLUMN COUNT -
001000*    NO ROOM LEFT FOR A TRAILING PAD ON THIS ONE.
001010 01  O-BANK-REC.
001020*        POSTING DATE, REWRITTEN AS YYYY-MM-DD REGARDLESS OF
001030*        HOW THE EXTRACT CARRIED IT.
001040     05  O-TRANSACTION-DATE      PIC X(10).
001050*        FREE-TEXT TRANSACTION DESCRIPTION AS SUPPLIED BY THE
001060*        BANK OR CARD ISSUER. RAISED FROM 50 TO 100 UNDER
001070*        REQ-2014 AFTER MERCHANT NAMES STARTED GETTING CUT OFF.
001080     05  O-DESCRIPTION           PIC X(100).
001090*        SPENDING CATEGORY AS CLASSIFIED BY THE BANK'S OWN
001100*        SYSTEM - NOT RECOMPUTED HERE.
001110     05  O-CATEGORY              PIC X(50).
001120*        FREE-FORM TAG LIST, SAME IDEA AS THE STOCK LOADER'S
001130*        O-TAGS FIELD.
001140     05  O-TAGS                  PIC X(50).
001150*        NET TRANSACTION AMOUNT, TWO DECIMALS, SIGNED SO A
001160*        DEBIT AND A CREDIT CAN BE TOLD APART BEFORE
001170*        2350-CLASSIFY-TXN EVEN RUNS.
001180     05  O-AMOUNT                PIC S9(10)V99.
001190*        ACCOUNT NAME, TAKEN FROM THE SECOND HALF OF THE
001200*        EXTRACT'S OWN FILE NAME, NOT FROM THE INPUT LINE.
001210     05  O-ACCOUNT-NAME          PIC X(30).
001220*        BANK NAME, TAKEN FROM THE FIRST HALF OF THE EXTRACT'S
001230*        OWN FILE NAME.
001240     05  O-BANK-NAME             PIC X(30).
001250*        'credit' OR 'debit', SET BY 2350-CLASSIFY-TXN FROM
001260*        THE SIGN OF O-AMOUNT.
001270     05  O-TRANSACTION-TYPE      PIC X(6).

001280*    ONE LINE OF THE RUN CONTROL REPORT PER WRITE.
001290 FD  RUN-REPORT
001300     LABEL RECORD IS OMITTED
001310     RECORD CONTAINS 132 CHARACTERS
001320     LINAGE IS 60 WITH FOOTING AT 55
001330     DATA RECORD IS O-RPT-LINE.

001340 01  O-RPT-LINE                  PIC X(132).


001350 WORKING-STORAGE SECTION.

001360*    STANDALONE CONTROL SWITCHES, PULLED OUT OF WORK-AREA TO
001370*    77-LEVEL ITEMS UNDER REQ-2254 SO THEY MATCH THE STANDARD
001380*    SET IN CBLANL06. MORE-RECS DRIVES THE MAIN READ LOOP;
001390*    REC-VALID-SW IS SET FALSE WHEN THE AMOUNT FIELD FAILS
001400*    NUMERIC EDIT.
001410  77  MORE-RECS                  PIC XXX    VALUE 'YES'.
001420*    'Y' UNTIL 2200-CLEAN-AMOUNT FINDS A BAD AMOUNT FIELD.
001430  77  REC-VALID-SW                PIC X      VALUE 'Y'.
001440      88  REC-IS-VALID                       VALUE 'Y'.
001450      88  REC-IS-INVALID                     VALUE 'N'.

001460*    THE EXTRACT FILE NAME IS SUPPLIED ON THE JOB'S CONTROL
001470*    CARD AT EXECUTION TIME AND CARRIES THE BANK AND ACCOUNT
001480*    NAMES AS TWO UNDERSCORE-JOINED WORDS. HELD HERE AS A
001490*    WORKING-STORAGE CONSTANT PENDING THE PARM-READER REWRITE
001500*    PROMISED UNDER REQ-2014.
001510 01  RUN-PARAMETERS.
001520*        CHANGE THIS LITERAL AND RECOMPILE TO POINT THE RUN AT
001530*        A DIFFERENT ACCOUNT - THERE IS NO JCL PARM YET.
001540     05  RUN-FILE-NAME            PIC X(60)
001550                                   VALUE 'firstbank_checking'.
001560     05  FILLER                   PIC X(04)  VALUE SPACES.

001570*    WORK FIELDS FOR 1100-PARSE-FILENAME'S UNDERSCORE SPLIT.
001580 01  FILENAME-WORK.
001590*        SHOULD COME OUT EXACTLY 2 - ANYTHING ELSE IS A BADLY
001600*        NAMED EXTRACT FILE AND ABORTS THE RUN.
001610     05  FNM-TOKEN-COUNT          PIC 9      COMP VALUE ZERO.
001620*        BANK NAME HALF OF THE FILE NAME.
001630     05  FNM-TOKEN-1              PIC X(30)  VALUE SPACES.
001640*        ACCOUNT NAME HALF OF THE FILE NAME.
001650     05  FNM-TOKEN-2              PIC X(30)  VALUE SPACES.
001660     05  FILLER                   PIC X      VALUE SPACE.

001670*    RUN COUNTERS AND THE PAGE COUNTER FOR THE CONTROL REPORT.
001680*    ALL FOUR ARE COMP, AS PURE ARITHMETIC WORK FIELDS NEVER
001690*    DISPLAYED EXCEPT THROUGH THE EDIT FIELDS ON DETAIL-LINE
001700*    AND WARNING-LINE.
001710 01  WORK-AREA.
001720*        CURRENT PAGE NUMBER OF THE RUN CONTROL REPORT.
001730     05  C-PCTR                   PIC 99     COMP VALUE ZERO.
001740*        RECORDS READ FROM BANK-ACTIVITY-IN THIS RUN.
001750     05  C-READ-CTR               PIC 9(7)   COMP VALUE ZERO.
001760*        RECORDS WRITTEN TO BANK-NORMALIZED-OUT THIS RUN.
001770     05  C-WRITE-CTR              PIC 9(7)   COMP VALUE ZERO.
001780*        RECORDS DROPPED FOR FAILING NUMERIC EDIT THIS RUN.
001790     05  C-DROP-CTR               PIC 9(7)   COMP VALUE ZERO.
001800     05  FILLER                   PIC X(02)  VALUE SPACES.

001810*    TODAY'S DATE, PULLED ONCE AT 1000-INIT FOR THE REPORT
001820*    HEADING ONLY - IT HAS NOTHING TO DO WITH THE POSTING
001830*    DATES ON THE TRANSACTIONS THEMSELVES.
001840 01  I-DATE.
001850     05  I-YEAR                   PIC 9(4).
001860     05  I-MONTH                  PIC 99.
001870     05  I-DAY                    PIC 99.
001880     05  FILLER                   PIC X      VALUE SPACE.

001890*    THE FIVE PIPE-DELIMITED FIELDS OF ONE INPUT LINE, LAID
001900*    OUT IN THE ORDER THE EXTRACT CARRIES THEM.
001910 01  I-BANK-FIELDS.
001920     05  I-DATE-RAW               PIC X(10).
001930     05  I-DESCRIPTION-RAW        PIC X(100).
001940     05  I-CATEGORY-RAW           PIC X(50).
001950     05  I-TAGS-RAW               PIC X(50).
001960     05  I-AMOUNT-RAW             PIC X(15).
001970     05  FILLER                   PIC X(05)  VALUE SPACES.

001980*    DATE WORK AREA - REDEFINED TWO WAYS, ONE FOR AN ISO DATE
001990*    ALREADY ON FILE AND ONE FOR A SLASH DATE THAT MUST BE
002000*    REBUILT. SAME IDIOM AS CBLANL06'S W-DATE-WORK GROUP.
002010 01  W-DATE-WORK.
002020     05  W-DATE-TEXT              PIC X(10).
002030     05  FILLER                   PIC X      VALUE SPACE.
002040*    VIEW USED WHEN THE RAW DATE IS ALREADY YYYY-MM-DD.
002050 01  W-DATE-ISO REDEFINES W-DATE-WORK.
002060     05  W-ISO-YYYY               PIC X(4).
002070     05  FILLER                   PIC X.
002080     05  W-ISO-MM                 PIC X(2).
002090     05  FILLER                   PIC X.
002100     05  W-ISO-DD                 PIC X(2).
002110     05  FILLER                   PIC X.
002120*    VIEW USED WHEN THE RAW DATE IS MM/DD/YYYY AND MUST BE
002130*    REASSEMBLED INTO ISO ORDER BY 2310-NORMALIZE-DATE.
002140 01  W-DATE-SLASH REDEFINES W-DATE-WORK.
002150     05  W-SLASH-MM               PIC X(2).
002160     05  FILLER                   PIC X.
002170     05  W-SLASH-DD               PIC X(2).
002180     05  FILLER                   PIC X.
002190     05  W-SLASH-YYYY             PIC X(4).
002200     05  FILLER                   PIC X.

002210*    SCAN AREA FOR 1100-PARSE-FILENAME - HELD SEPARATELY FROM
002220*    RUN-FILE-NAME SO THE UNSTRING TARGET IS A PLAIN FIELD, NOT
002230*    A VALUE-INITIALIZED ONE.
002240 01  FNM-SCAN-AREA.
002250     05  FNM-SCAN-TEXT            PIC X(60).
002260     05  FILLER                   PIC X      VALUE SPACE.

002270*    RAW-FIELD SCAN AREA FOR THE NUMERIC-CLEAN ROUTINE - SAME
002280*    LAYOUT AS CBLANL06'S COPY, EVEN THOUGH THIS PROGRAM ONLY
002290*    EVER CLEANS ONE FIELD PER RECORD.
002300 01  CLEAN-RAW-AREA.
002310     05  CLEAN-RAW-TEXT           PIC X(15).
002320     05  FILLER                   PIC X      VALUE SPACE.
002330*    CHARACTER-ARRAY VIEW USED BY 2220-SCAN-ONE-CHAR TO WALK
002340*    THE FIELD ONE BYTE AT A TIME.
002350 01  CLEAN-RAW-CHARS REDEFINES CLEAN-RAW-AREA.
002360     05  CLEAN-RAW-CHAR           PIC X     OCCURS 15 TIMES.
002370     05  FILLER                   PIC X      VALUE SPACE.

002380*    WORK FIELDS FOR THE NUMERIC-CLEAN ROUTINE. THIS PROGRAM
002390*    ONLY EVER CLEANS ONE FIELD PER RECORD (AMOUNT), BUT THE
002400*    LAYOUT IS KEPT IDENTICAL TO CBLANL06'S COPY SO A FIX TO
002410*    ONE IS EASY TO CARRY TO THE OTHER.
002420 01  CLEAN-WORK.
002430*        ALWAYS 2 IN THIS PROGRAM - THERE IS NO QUANTITY
002440*        FIELD TO CLEAN AT 4 DECIMALS THE WAY CBLANL06 HAS.
002450     05  CLEAN-DECIMALS-WANTED    PIC 9      COMP VALUE ZERO.
002460*        SET TO '-' BY 2220-SCAN-ONE-CHAR WHEN A MINUS SIGN IS
002470*        SEEN; LEFT BLANK FOR A POSITIVE AMOUNT.
002480     05  CLEAN-SIGN-SW            PIC X      VALUE SPACE.
002490*        TRACKS WHETHER A DECIMAL POINT HAS ALREADY BEEN SEEN
002500*        SO A SECOND ONE CAN BE CAUGHT AS INVALID.
002510     05  CLEAN-SEEN-DOT-SW        PIC X      VALUE 'N'.
002520         88  CLEAN-SEEN-DOT                  VALUE 'Y'.
002530*        TOTAL DIGITS SEEN, BOTH SIDES OF THE POINT.
002540     05  CLEAN-DIGIT-COUNT        PIC 99     COMP VALUE ZERO.
002550*        DIGITS SEEN AFTER THE POINT ONLY.
002560     05  CLEAN-DEC-DIGIT-COUNT    PIC 99     COMP VALUE ZERO.
002570*        ACCUMULATED WHOLE-NUMBER PORTION.
002580     05  CLEAN-INT-VALUE          PIC S9(12) COMP VALUE ZERO.
002590*        ACCUMULATED FRACTIONAL PORTION, BEFORE SCALING.
002600     05  CLEAN-DEC-VALUE          PIC S9(6)  COMP VALUE ZERO.
002610*        SCALED RESULT IN CENTS - DIVIDED BACK DOWN BY 100 IN
002620*        2200-CLEAN-AMOUNT ONCE THIS PARAGRAPH RETURNS.
002630     05  CLEAN-RESULT             PIC S9(14) COMP VALUE ZERO.
002640*        CHARACTER POSITION BEING SCANNED, 1 THROUGH 15.
002650     05  CLEAN-CHAR-IDX           PIC 99     COMP VALUE ZERO.
002660*        NUMERIC VALUE OF THE CURRENT DIGIT CHARACTER.
002670     05  CLEAN-DIGIT-VALUE        PIC 9      COMP VALUE ZERO.
002680*        'Y' UNTIL SOME EDIT CHECK FAILS.
002690     05  CLEAN-VALID-SW           PIC X      VALUE 'Y'.
002700         88  CLEAN-IS-VALID                  VALUE 'Y'.
002710         88  CLEAN-IS-INVALID                VALUE 'N'.
002720     05  FILLER                   PIC X      VALUE SPACE.

002730*    GENERIC LEFT-TRIM SCRATCH, SAME IDIOM AS CBLANL06, USED
002740*    FOR DESCRIPTION, CATEGORY AND TAGS IN TURN.
002750 01  TRIM-WORK.
002760     05  TRIM-SOURCE              PIC X(100).
002770     05  TRIM-RESULT              PIC X(100).
002780*        WIDTH OF THE FIELD BEING TRIMMED THIS CALL - 50 FOR
002790*        CATEGORY AND TAGS, 100 FOR DESCRIPTION.
002800     05  TRIM-MAX-LEN             PIC 999    COMP VALUE ZERO.
002810*        SCAN POINTER USED BY 2396-ADVANCE-PAST-SPACE.
002820     05  TRIM-IDX                 PIC 999    COMP VALUE ZERO.
002830*        LENGTH OF THE TRIMMED RESULT.
002840     05  TRIM-LEN                 PIC 999    COMP VALUE ZERO.
002850     05  FILLER                   PIC X      VALUE SPACE.

002860*    RUN CONTROL REPORT PRINT LINES, SAME STYLE AS CBLANL06.
002870*    ABORT-LINE IS UNIQUE TO THIS PROGRAM - ONLY THE LOADERS
002880*    THAT TAKE THEIR IDENTITY FROM A FILE NAME NEED ONE.
002890 01  COMPANY-TITLE.
002900     05  FILLER                   PIC X(6)   VALUE 'DATE:'.
002910     05  O-MONTH-HDR              PIC 99.
002920     05  FILLER                   PIC X      VALUE '/'.
002930     05  O-DAY-HDR                PIC 99.
002940     05  FILLER                   PIC X      VALUE '/'.
002950     05  O-YEAR-HDR               PIC 9(4).
002960     05  FILLER                   PIC X(38)  VALUE SPACES.
002970     05  FILLER                   PIC X(33)
002980         VALUE 'MIDLAND FINANCIAL DATA CENTER -- '.
002990     05  FILLER                   PIC X(37)  VALUE SPACES.
003000     05  FILLER                   PIC X(6)   VALUE 'PAGE:'.
003010     05  O-PCTR                   PIC Z9.

003020 01  DIVISION-TITLE.
003030     05  FILLER                   PIC X(8)   VALUE 'CBLANL07'.
003040     05  FILLER                   PIC X(49)  VALUE SPACES.
003050     05  FILLER                   PIC X(26)
003060         VALUE 'PERSONAL FINANCE ETL BATCH'.
003070     05  FILLER                   PIC X(49)  VALUE SPACES.

003080 01  REPORT-TITLE.
003090     05  FILLER                   PIC X(55)  VALUE SPACES.
003100     05  FILLER                   PIC X(27)
003110         VALUE 'BANK LOADER RUN CONTROL RPT'.
003120     05  FILLER                   PIC X(50)  VALUE SPACES.

003130*    COLUMN HEADINGS FOR THE SINGLE DETAIL LINE WRITTEN AT
003140*    END OF RUN.
003150 01  DETAIL-TITLE.
003160     05  FILLER                   PIC X(4)   VALUE SPACES.
003170     05  FILLER                   PIC X(9)   VALUE 'FILE NAME'.
003180     05  FILLER                   PIC X(23)  VALUE SPACES.
003190     05  FILLER                   PIC X(12)  VALUE 'RECORDS READ'.
003200     05  FILLER                   PIC X(5)   VALUE SPACES.
003210     05  FILLER                   PIC X(15)
003220         VALUE 'RECORDS WRITTEN'.
003230     05  FILLER                   PIC X(5)   VALUE SPACES.
003240     05  FILLER                   PIC X(15)
003250         VALUE 'RECORDS DROPPED'.
003260     05  FILLER                   PIC X(20)  VALUE SPACES.

003270*    ONE LINE PER RUN - THIS LOADER HAS NO CONTROL BREAKS SO
003280*    THERE IS ONLY EVER ONE DETAIL LINE WRITTEN.
003290 01  DETAIL-LINE.
003300     05  FILLER                   PIC X(4)   VALUE SPACES.
003310     05  O-FILE-NAME              PIC X(30).
003320     05  FILLER                   PIC X(6)   VALUE SPACES.
003330     05  O-READ-CTR               PIC ZZZ,ZZ9.
003340     05  FILLER                   PIC X(8)   VALUE SPACES.
003350     05  O-WRITE-CTR              PIC ZZZ,ZZ9.
003360     05  FILLER                   PIC X(9)   VALUE SPACES.
003370     05  O-DROP-CTR               PIC ZZZ,ZZ9.
003380     05  FILLER                   PIC X(48)  VALUE SPACES.

003390*    WRITTEN ONLY WHEN C-DROP-CTR IS NONZERO SO THE OPERATOR
003400*    NOTICES A RUN THAT LOST RECORDS.
003410 01  WARNING-LINE.
003420     05  FILLER                   PIC X(11)  VALUE 'WARNING -- '.
003430     05  O-WARN-DROP-CTR          PIC ZZZ,ZZ9.
003440     05  FILLER                   PIC X(36)
003450         VALUE ' RECORD(S) DROPPED AS INVALID.'.
003460     05  FILLER                   PIC X(73)  VALUE SPACES.

003470*    WRITTEN AND DISPLAYED BY 9200-ABORT-FILENAME WHEN THE
003480*    EXTRACT FILE NAME DOES NOT SPLIT INTO EXACTLY TWO
003490*    NON-BLANK UNDERSCORE-JOINED WORDS.
003500 01  ABORT-LINE.
003510     05  FILLER                   PIC X(21)
003520         VALUE 'RUN ABORTED -- FILE '.
003530     05  ABT-FILE-NAME            PIC X(40).
003540     05  FILLER                   PIC X(28)
003550         VALUE ' IS NOT A VALID NAME.'.
003560     05  FILLER                   PIC X(43)  VALUE SPACES.


003570 PROCEDURE DIVISION.

003580*    MAINLINE. OPEN, DRIVE THE READ/EDIT/WRITE LOOP UNTIL THE
003590*    INPUT IS EXHAUSTED, PRINT THE RUN TOTALS, CLOSE AND STOP.
003600*    THIS LOADER IS A SINGLE-PASS PROGRAM - NO SORT STEP AND
003610*    NO CONTROL BREAKS, UNLIKE THE STATEMENT PARSER.
003620 0000-CBLANL07.
003630     PERFORM 1000-INIT.
003640     PERFORM 2000-MAINLINE
003650         UNTIL MORE-RECS = 'NO'.
003660     PERFORM 3000-CLOSING.
003670     STOP RUN.


003680*    ONE-TIME SETUP - TODAY'S DATE FOR THE HEADING, THE FILE
003690*    NAME PARSED INTO BANK AND ACCOUNT, THE THREE FILES OPENED,
003700*    THE FIRST HEADING PRINTED, AND THE FIRST RECORD PRIMED.
003710 1000-INIT.
003720*        ONLY THE CALENDAR DATE IS WANTED HERE - THE TIME
003730*        PORTION OF CURRENT-DATE IS NEVER REFERENCED.
003740     MOVE FUNCTION CURRENT-DATE TO I-DATE.
003750     MOVE I-DAY TO O-DAY-HDR.
003760     MOVE I-YEAR TO O-YEAR-HDR.
003770     MOVE I-MONTH TO O-MONTH-HDR.

003780*        MUST RUN BEFORE THE FILES OPEN - A BAD FILE NAME
003790*        ABORTS BEFORE ANYTHING ELSE IS TOUCHED, INCLUDING THE
003800*        NORMALIZED OUTPUT FILE.
003810     PERFORM 1100-PARSE-FILENAME.

003820     OPEN INPUT BANK-ACTIVITY-IN.
003830     OPEN OUTPUT BANK-NORMALIZED-OUT.
003840     OPEN OUTPUT RUN-REPORT.

003850     PERFORM 9900-HEADING.
003860     PERFORM 9000-READ-BANK.


003870*    THE EXTRACT'S FILE NAME CARRIES BANK_ACCOUNT AS TWO WORDS
003880*    SEPARATED BY A SINGLE UNDERSCORE. ANYTHING ELSE ABORTS
003890*    THE RUN BEFORE A SINGLE RECORD IS READ.
003900 1100-PARSE-FILENAME.
003910     MOVE SPACES TO FNM-SCAN-AREA FNM-TOKEN-1 FNM-TOKEN-2.
003920     MOVE RUN-FILE-NAME (1:60) TO FNM-SCAN-TEXT.
003930     MOVE ZERO TO FNM-TOKEN-COUNT.

003940     UNSTRING FNM-SCAN-TEXT DELIMITED BY '_'
003950         INTO FNM-TOKEN-1 FNM-TOKEN-2
003960         TALLYING IN FNM-TOKEN-COUNT.

003970*        EXACTLY TWO NON-BLANK TOKENS, NO MORE, NO FEWER - A
003980*        THIRD UNDERSCORE (A BANK NAME WITH ITS OWN UNDERSCORE
003990*        IN IT) IS JUST AS MUCH A BAD NAME AS A MISSING ONE.
004000     IF FNM-TOKEN-COUNT NOT = 2
004010         OR FNM-TOKEN-1 = SPACES
004020         OR FNM-TOKEN-2 = SPACES
004030         PERFORM 9200-ABORT-FILENAME
004040     END-IF.

004050     MOVE FNM-TOKEN-1 TO O-BANK-NAME.
004060     MOVE FNM-TOKEN-2 TO O-ACCOUNT-NAME.


004070*    ONE PASS OF THE MAIN LOOP - PARSE THE LINE, CLEAN THE
004080*    AMOUNT, AND IF IT IS STILL VALID, NORMALIZE THE REMAINING
004090*    FIELDS, CLASSIFY CREDIT/DEBIT AND WRITE THE RECORD. AN
004100*    INVALID RECORD IS SIMPLY COUNTED AND DROPPED - THERE IS
004110*    NO REJECT FILE FOR THIS LOADER.
004120 2000-MAINLINE.
004130     ADD 1 TO C-READ-CTR.
004140     MOVE 'Y' TO REC-VALID-SW.

004150     PERFORM 2100-PARSE-LINE.
004160     PERFORM 2200-CLEAN-AMOUNT.

004170     IF REC-IS-VALID
004180         PERFORM 2300-NORMALIZE-FIELDS
004190         PERFORM 2350-CLASSIFY-TXN
004200         WRITE O-BANK-REC
004210         ADD 1 TO C-WRITE-CTR
004220     ELSE
004230         ADD 1 TO C-DROP-CTR
004240     END-IF.

004250     PERFORM 9000-READ-BANK.


004260*    SPLITS THE RAW PIPE-DELIMITED LINE INTO ITS FIVE FIELDS.
004270*    NO EDITING HAPPENS HERE - THAT IS LEFT TO THE PARAGRAPHS
004280*    THAT FOLLOW.
004290 2100-PARSE-LINE.
004300     MOVE SPACES TO I-BANK-FIELDS.
004310     UNSTRING I-BANK-LINE DELIMITED BY '|'
004320         INTO I-DATE-RAW I-DESCRIPTION-RAW I-CATEGORY-RAW
004330              I-TAGS-RAW I-AMOUNT-RAW.


004340*    RUNS THE NUMERIC-CLEAN ROUTINE ON THE ONLY MONEY FIELD
004350*    THIS PROGRAM CARRIES. UNLIKE CBLANL06 THERE IS ONLY ONE
004360*    FIELD TO CHECK, SO REC-VALID-SW IS SET DIRECTLY FROM THE
004370*    SINGLE CALL'S RESULT RATHER THAN FROM TWO CALLS ANDED
004380*    TOGETHER.
004390 2200-CLEAN-AMOUNT.
004400     MOVE I-AMOUNT-RAW TO CLEAN-RAW-TEXT.
004410     MOVE 2 TO CLEAN-DECIMALS-WANTED.
004420     PERFORM 2210-CLEAN-NUMERIC-FIELD THRU 2210-EXIT.
004430     IF CLEAN-IS-INVALID
004440         MOVE 'N' TO REC-VALID-SW
004450     ELSE
004460         COMPUTE O-AMOUNT = CLEAN-RESULT / 100
004470     END-IF.


004480*    HOME-GROWN NUMVAL, CARRIED OVER FROM CBLANL06 (REQ-2188).
004490*    REWRITTEN UNDER REQ-2256 TO THE SAME GO-TO-THE-EXIT-
004500*    PARAGRAPH STYLE AS CBLANL06'S COPY AND AS 2100-VALIDATION
004510*    IN CBLANL05 - EACH FAILURE TEST DROPS STRAIGHT OUT TO
004520*    2210-EXIT RATHER THAN LETTING CLEAN-VALID-SW FALL THROUGH
004530*    THE REMAINING CHECKS.
004540 2210-CLEAN-NUMERIC-FIELD.
004550*        RESET ALL WORK FIELDS FOR THE NEW CALL - NOTHING IS
004560*        CARRIED OVER FROM THE PREVIOUS RECORD'S AMOUNT.
004570     MOVE 'Y' TO CLEAN-VALID-SW.
004580     MOVE SPACE TO CLEAN-SIGN-SW.
004590     MOVE 'N' TO CLEAN-SEEN-DOT-SW.
004600     MOVE ZERO TO CLEAN-DIGIT-COUNT CLEAN-DEC-DIGIT-COUNT.
004610     MOVE ZERO TO CLEAN-INT-VALUE CLEAN-DEC-VALUE CLEAN-RESULT.
004620     MOVE 1 TO CLEAN-CHAR-IDX.

004630*        WALK ALL FIFTEEN BYTES OF THE RAW FIELD ONE AT A TIME.
004640     PERFORM 2220-SCAN-ONE-CHAR
004650         UNTIL CLEAN-CHAR-IDX > 15.

004660*        A BAD CHARACTER OR A SECOND DECIMAL POINT - NO POINT
004670*        SCALING GARBAGE, SO LEAVE IMMEDIATELY.
004680     IF CLEAN-IS-INVALID
004690         GO TO 2210-EXIT
004700     END-IF.

004710*        A WHOLLY EMPTY FIELD IS NOT A VALID ZERO, IT IS A
004720*        MISSING VALUE AND MUST DROP THE RECORD.
004730     IF CLEAN-DIGIT-COUNT = ZERO
004740         MOVE 'N' TO CLEAN-VALID-SW
004750         GO TO 2210-EXIT
004760     END-IF.

004770     PERFORM 2230-SCALE-RESULT.

004780*        2230-SCALE-RESULT ONLY FAILS WHEN THE DECIMAL COUNT
004790*        IS ONE THE EVALUATE DOES NOT RECOGNIZE.
004800     IF CLEAN-IS-INVALID
004810         GO TO 2210-EXIT
004820     END-IF.

004830*        APPLY THE SIGN LAST, AFTER SCALING, SO A NEGATIVE
004840*        SIGN NEVER CONFUSES THE DIGIT ACCUMULATION ABOVE.
004850     IF CLEAN-SIGN-SW = '-'
004860         COMPUTE CLEAN-RESULT = CLEAN-RESULT * -1
004870     END-IF.

004880 2210-EXIT.
004890     EXIT.


004900*    TESTS ONE BYTE OF CLEAN-RAW-TEXT AND ADVANCES THE POINTER.
004910*    CALLED 15 TIMES REGARDLESS OF THE FIELD'S ACTUAL LENGTH -
004920*    TRAILING SPACES SIMPLY FALL INTO THE SPACE CASE BELOW.
004930 2220-SCAN-ONE-CHAR.
004940     EVALUATE CLEAN-RAW-CHAR (CLEAN-CHAR-IDX)
004950*            PUNCTUATION A BANK EXTRACT COMMONLY CARRIES ON A
004960*            MONEY FIELD - SAFE TO DISCARD.
004970         WHEN '$'
004980         WHEN ','
004990         WHEN SPACE
005000             CONTINUE
005010         WHEN '-'
005020             MOVE '-' TO CLEAN-SIGN-SW
005030*            A SECOND DECIMAL POINT IS AN EDIT FAILURE; THE
005040*            FIRST JUST FLIPS THE SEEN-DOT SWITCH.
005050         WHEN '.'
005060             IF CLEAN-SEEN-DOT
005070                 MOVE 'N' TO CLEAN-VALID-SW
005080             ELSE
005090                 MOVE 'Y' TO CLEAN-SEEN-DOT-SW
005100             END-IF
005110*            DIGITS ACCUMULATE ON EITHER SIDE OF THE POINT
005120*            DEPENDING ON WHETHER ONE HAS BEEN SEEN YET.
005130         WHEN '0' WHEN '1' WHEN '2' WHEN '3' WHEN '4'
005140         WHEN '5' WHEN '6' WHEN '7' WHEN '8' WHEN '9'
005150             MOVE CLEAN-RAW-CHAR (CLEAN-CHAR-IDX)
005160                 TO CLEAN-DIGIT-VALUE
005170             IF CLEAN-SEEN-DOT
005180                 COMPUTE CLEAN-DEC-VALUE =
005190                     CLEAN-DEC-VALUE * 10 + CLEAN-DIGIT-VALUE
005200                 ADD 1 TO CLEAN-DEC-DIGIT-COUNT
005210             ELSE
005220                 COMPUTE CLEAN-INT-VALUE =
005230                     CLEAN-INT-VALUE * 10 + CLEAN-DIGIT-VALUE
005240             END-IF
005250             ADD 1 TO CLEAN-DIGIT-COUNT
005260*            ANYTHING ELSE - A LETTER, A PAREN, A STRAY SYMBOL
005270*            - IS AN OUTRIGHT EDIT FAILURE.
005280         WHEN OTHER
005290             MOVE 'N' TO CLEAN-VALID-SW
005300     END-EVALUATE.
005310     ADD 1 TO CLEAN-CHAR-IDX.


005320*    SCALES THE ACCUMULATED DIGITS INTO CLEAN-RESULT AS WHOLE
005330*    CENTS. THIS PROGRAM ONLY EVER CALLS WITH
005340*    CLEAN-DECIMALS-WANTED = 2, BUT THE PARAGRAPH IS LEFT THE
005350*    SAME SHAPE AS CBLANL06'S SO THE TWO STAY EASY TO COMPARE
005360*    SIDE BY SIDE DURING A FUTURE FIX.
005370 2230-SCALE-RESULT.
005380     EVALUATE TRUE
005390*            NO DECIMAL POINT AT ALL - WHOLE DOLLARS.
005400         WHEN CLEAN-DECIMALS-WANTED = 2 AND
005410              CLEAN-DEC-DIGIT-COUNT = 0
005420             COMPUTE CLEAN-RESULT = CLEAN-INT-VALUE * 100
005430*            ONE DECIMAL DIGIT - TREAT THE MISSING SECOND
005440*            DECIMAL AS ZERO (E.G. '12.5' BECOMES 1250 CENTS).
005450         WHEN CLEAN-DECIMALS-WANTED = 2 AND
005460              CLEAN-DEC-DIGIT-COUNT = 1
005470             COMPUTE CLEAN-RESULT =
005480                 (CLEAN-INT-VALUE * 10 + CLEAN-DEC-VALUE) * 10
005490*            FULL TWO DECIMAL DIGITS - THE COMMON CASE FOR A
005500*            BANK OR CARD AMOUNT.
005510         WHEN CLEAN-DECIMALS-WANTED = 2 AND
005520              CLEAN-DEC-DIGIT-COUNT = 2
005530             COMPUTE CLEAN-RESULT =
005540                 CLEAN-INT-VALUE * 100 + CLEAN-DEC-VALUE
005550*            MORE THAN TWO DECIMAL DIGITS - SHOULD NEVER
005560*            HAPPEN ON A BANK EXTRACT, BUT TREATED AS INVALID
005570*            RATHER THAN SILENTLY TRUNCATED.
005580         WHEN OTHER
005590             MOVE 'N' TO CLEAN-VALID-SW
005600     END-EVALUATE.


005610*    TRIMS DESCRIPTION, CATEGORY AND TAGS, AND NORMALIZES THE
005620*    DATE. RUNS ONLY WHEN 2200-CLEAN-AMOUNT LEFT THE RECORD
005630*    VALID. UNLIKE CBLANL06, NOTHING HERE IS CASE-FOLDED - A
005640*    BANK DESCRIPTION IS NOT GROUPED BY TEXT THE WAY ACTION IS
005650*    ON THE STOCK LOADER, SO THERE IS NO NEED TO FORCE A CASE.
005660 2300-NORMALIZE-FIELDS.
005670     PERFORM 2310-NORMALIZE-DATE.

005680*        DESCRIPTION IS TRIMMED AT ITS FULL 100-BYTE WIDTH.
005690     MOVE I-DESCRIPTION-RAW TO TRIM-SOURCE (1:100).
005700     MOVE 100 TO TRIM-MAX-LEN.
005710     PERFORM 2395-LEFT-TRIM-FIELD.
005720     MOVE TRIM-RESULT TO O-DESCRIPTION.

005730*        CATEGORY AND TAGS ARE BOTH 50 BYTES WIDE.
005740     MOVE I-CATEGORY-RAW TO TRIM-SOURCE.
005750     MOVE 50 TO TRIM-MAX-LEN.
005760     PERFORM 2395-LEFT-TRIM-FIELD.
005770     MOVE TRIM-RESULT (1:50) TO O-CATEGORY.

005780     MOVE I-TAGS-RAW TO TRIM-SOURCE.
005790     MOVE 50 TO TRIM-MAX-LEN.
005800     PERFORM 2395-LEFT-TRIM-FIELD.
005810     MOVE TRIM-RESULT (1:50) TO O-TAGS.


005820*    TAKES A YYYY-MM-DD DATE AS-IS; ANY OTHER FORMAT IS
005830*    ASSUMED MM/DD/YYYY AND REBUILT WITH STRING. SAME IDIOM
005840*    AS CBLANL06'S 2310-NORMALIZE-DATE - THE FIFTH BYTE BEING
005850*    A HYPHEN IS THE TEST USED TO TELL THE TWO FORMATS APART.
005860 2310-NORMALIZE-DATE.
005870     MOVE I-DATE-RAW (1:10) TO W-DATE-TEXT.
005880     IF W-DATE-TEXT (5:1) = '-'
005890         MOVE W-DATE-TEXT TO O-TRANSACTION-DATE
005900     ELSE
005910         STRING W-SLASH-YYYY DELIMITED BY SIZE
005920                '-' DELIMITED BY SIZE
005930                W-SLASH-MM DELIMITED BY SIZE
005940                '-' DELIMITED BY SIZE
005950                W-SLASH-DD DELIMITED BY SIZE
005960             INTO O-TRANSACTION-DATE
005970     END-IF.


005980*    AMOUNT > 0 IS MONEY IN (CREDIT); ZERO OR NEGATIVE IS
005990*    DEBIT - PER REQ-1141, ZERO IS NOT TREATED SPECIALLY AND
006000*    FALLS ON THE DEBIT SIDE WITH NEGATIVE AMOUNTS.
006010 2350-CLASSIFY-TXN.
006020     IF O-AMOUNT > ZERO
006030         MOVE 'credit' TO O-TRANSACTION-TYPE
006040     ELSE
006050         MOVE 'debit' TO O-TRANSACTION-TYPE
006060     END-IF.


006070*    GENERIC LEFT-TRIM, SAME PARAGRAPH PAIR AS CBLANL06. TAKES
006080*    TRIM-SOURCE/TRIM-MAX-LEN AS INPUT AND RETURNS THE LEADING
006090*    SPACES STRIPPED OUT INTO TRIM-RESULT.
006100 2395-LEFT-TRIM-FIELD.
006110     MOVE SPACES TO TRIM-RESULT.
006120     MOVE 1 TO TRIM-IDX.
006130     PERFORM 2396-ADVANCE-PAST-SPACE
006140         UNTIL TRIM-IDX > TRIM-MAX-LEN
006150            OR TRIM-SOURCE (TRIM-IDX:1) NOT = SPACE.
006160     IF TRIM-IDX <= TRIM-MAX-LEN
006170         COMPUTE TRIM-LEN = TRIM-MAX-LEN - TRIM-IDX + 1
006180         MOVE TRIM-SOURCE (TRIM-IDX:TRIM-LEN)
006190             TO TRIM-RESULT (1:TRIM-LEN)
006200     END-IF.


006210*    SINGLE-STATEMENT HELPER FOR THE LOOP ABOVE - KEPT AS ITS
006220*    OWN PARAGRAPH ONLY BECAUSE THE SHOP'S STANDARD IS TO NEVER
006230*    WRITE AN INLINE PERFORM.
006240 2396-ADVANCE-PAST-SPACE.
006250     ADD 1 TO TRIM-IDX.


006260*    END OF RUN - PRINT THE TOTALS LINE, CLOSE ALL THREE FILES.
006270 3000-CLOSING.
006280     PERFORM 3100-RUN-TOTALS.
006290     CLOSE BANK-ACTIVITY-IN.
006300     CLOSE BANK-NORMALIZED-OUT.
006310     CLOSE RUN-REPORT.


006320*    FORMATS AND WRITES THE DETAIL TOTALS LINE, AND THE
006330*    WARNING LINE IF C-DROP-CTR IS NONZERO. THIS LOADER NEVER
006340*    HAS MORE THAN ONE DETAIL LINE SINCE IT PROCESSES ONLY ONE
006350*    EXTRACT FILE PER RUN.
006360 3100-RUN-TOTALS.
006370     MOVE RUN-FILE-NAME (1:30) TO O-FILE-NAME.
006380     MOVE C-READ-CTR TO O-READ-CTR.
006390     MOVE C-WRITE-CTR TO O-WRITE-CTR.
006400     MOVE C-DROP-CTR TO O-DROP-CTR.

006410     WRITE O-RPT-LINE FROM DETAIL-LINE
006420         AFTER ADVANCING 2 LINES.

006430     IF C-DROP-CTR > ZERO
006440         MOVE C-DROP-CTR TO O-WARN-DROP-CTR
006450         WRITE O-RPT-LINE FROM WARNING-LINE
006460             AFTER ADVANCING 2 LINES
006470     END-IF.


006480*    READS ONE LINE OF THE ACTIVITY EXTRACT AND SETS MORE-RECS
006490*    TO 'NO' AT END OF FILE. CALLED FROM BOTH 1000-INIT (TO
006500*    PRIME THE FIRST RECORD) AND 2000-MAINLINE.
006510 9000-READ-BANK.
006520     READ BANK-ACTIVITY-IN
006530         AT END
006540             MOVE 'NO' TO MORE-RECS
006550     END-READ.


006560*    RUNS WHEN 1100-PARSE-FILENAME COULD NOT MAKE SENSE OF THE
006570*    EXTRACT'S OWN FILE NAME. WRITES ONE LINE TO THE CONTROL
006580*    REPORT, DISPLAYS THE SAME MESSAGE TO THE JOB LOG, AND
006590*    STOPS THE RUN WITHOUT TOUCHING THE INPUT OR OUTPUT FILES -
006600*    NEITHER IS OPEN YET WHEN THIS PARAGRAPH CAN BE REACHED.
006610 9200-ABORT-FILENAME.
006620     MOVE RUN-FILE-NAME (1:40) TO ABT-FILE-NAME.
006630     DISPLAY ABORT-LINE.
006640     OPEN OUTPUT RUN-REPORT.
006650     WRITE O-RPT-LINE FROM ABORT-LINE
006660         AFTER ADVANCING PAGE.
006670     CLOSE RUN-REPORT.
006680     STOP RUN.


006690*    PRINTS THE FOUR-LINE REPORT HEADING AT THE TOP OF EACH
006700*    PAGE. CALLED ONCE FROM 1000-INIT - THIS LOADER NEVER
006710*    RUNS LONG ENOUGH TO NEED A SECOND PAGE.
006720 9900-HEADING.
006730     ADD 1 TO C-PCTR.
006740     MOVE C-PCTR TO O-PCTR.

006750     WRITE O-RPT-LINE FROM COMPANY-TITLE
006760         AFTER ADVANCING PAGE.
006770     WRITE O-RPT-LINE FROM DIVISION-TITLE
006780         AFTER ADVANCING 1 LINE.
006790     WRITE O-RPT-LINE FROM REPORT-TITLE
006800         AFTER ADVANCING 1 LINE.
006810     WRITE O-RPT-LINE FROM DETAIL-TITLE
006820         AFTER ADVANCING 2 LINES.
