000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL09.
000120 AUTHOR.              D M PRATT.
000130 INSTALLATION.        MIDLAND FINANCIAL DATA CENTER.
000140 DATE-WRITTEN.        11/02/84.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

000170***************************************************************
000180*  CBLANL09 - STATEMENT TEXT PARSER                           *
000190*                                                              *
000200*  TAKES THE PRINT-SPOOL TEXT LINES PULLED OFF A MEMBER        *
000210*  STATEMENT (ALREADY STRIPPED OUT OF THE STATEMENT PRINT      *
000220*  FILE BY AN EARLIER STEP) AND REASSEMBLES THEM INTO ONE       *
000230*  RECORD PER POSTED TRANSACTION - DATE, DESCRIPTION, AND      *
000240*  WHICHEVER OF CREDITS/DEBITS/BALANCE PRINTED ON THE LINE.    *
000250*  BOILERPLATE AND COLUMN HEADINGS ARE DROPPED ALONG THE WAY.  *
000260***************************************************************
000270*                        CHANGE LOG                           *
000280***************************************************************
000290* 11/02/84  DMP  ORIGINAL PROGRAM.                    REQ-1622 *
000300* 02/19/87  DMP  HANDLES MULTI-LINE DESCRIPTIONS - ONE REQ-1655 *
000310*                TRANSACTION NO LONGER ASSUMED TO FIT        *
000320*                ON A SINGLE PRINT LINE.                     *
000330* 06/03/91  RTC  "IMPORTANT NOTICE" PARAGRAPH NOW      REQ-1719 *
000340*                DISCARDS THE REST OF THE STATEMENT -        *
000350*                LEGAL ADDED THIS BOILERPLATE AND IT         *
000360*                WAS BEING READ AS TRANSACTION TEXT.         *
000370* 05/14/94  LKW  BALANCE/CREDIT/DEBIT SLOT RULE        REQ-1768 *
000380*                REWRITTEN TO SCAN AMOUNTS RIGHT TO LEFT.    *
000390* 10/11/98  JHB  Y2K REVIEW - DATE IS CARRIED AS        REQ-1900 *
000400*                PRINTED TEXT, NOT EDITED. NO CHANGE NEEDED. *
000410* 02/02/99  JHB  Y2K SIGN-OFF.                        REQ-1901 *
000420* 09/08/02  JHB  OUTPUT NOW SORTED BY DATE BEFORE       REQ-2055 *
000430*                WRITING - PRIOR RELEASE WROTE IN THE        *
000440*                ORDER TRANSACTIONS WERE ASSEMBLED.          *
000450* 03/30/05  SNR  REUSED THE LEFT-TRIM/RIGHT-TRIM PAIR   REQ-2188 *
000460*                ESTABLISHED IN CBLANL06 RATHER THAN OWN     *
000470*                COPY.                                       *
000480* 11/12/08  WDK  MORE-RECS AND SW-DISCARD-REST PULLED   REQ-2254 *
000490*                OUT OF WORK-AREA TO 77-LEVEL ITEMS, TO      *
000500*                MATCH THE REWORK DONE IN CBLANL06/07/08.    *
000510* 11/19/08  WDK  PROGRAM COMMENTARY EXPANDED THROUGHOUT TO    REQ-2255 *
000520*                MEET SHOP DOCUMENTATION STANDARD.           *
000530***************************************************************


000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560*    SAME PLATFORM AS THE OTHER THREE ETL PROGRAMS IN THIS
000570*    SUITE - NO CROSS-PLATFORM CONCERNS HAVE EVER APPLIED.
000580 SOURCE-COMPUTER.     IBM-370.
000590 OBJECT-COMPUTER.     IBM-370.
000600*    C01 NAMES THE TOP-OF-FORM CHANNEL FOR THE RUN CONTROL
000610*    REPORT'S PAGE BREAKS.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.

000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.

000660*    THE RAW PRINT-SPOOL TEXT FOR ONE MEMBER'S STATEMENT,
000670*    ALREADY ISOLATED FROM THE FULL STATEMENT PRINT FILE BY
000680*    AN UPSTREAM EXTRACT STEP NOT PART OF THIS PROGRAM.
000690     SELECT STATEMENT-TEXT-IN  ASSIGN TO STMTXT09
000700         ORGANIZATION IS LINE SEQUENTIAL.

000710*    ONE RECORD PER RECOGNIZED TRANSACTION, WRITTEN IN
000720*    ASCENDING DATE ORDER.
000730     SELECT PARSED-STATEMENT-OUT  ASSIGN TO STMPRS09
000740         ORGANIZATION IS SEQUENTIAL.

000750*    OPERATOR-FACING RUN CONTROL REPORT - COUNTS ONLY, THIS
000760*    LOADER NEVER DROPS A RECORD FOR FAILING NUMERIC EDIT THE
000770*    WAY THE OTHER THREE PROGRAMS DO.
000780     SELECT RUN-REPORT  ASSIGN TO STMRPT09
000790         ORGANIZATION IS RECORD SEQUENTIAL.


000800 DATA DIVISION.
000810 FILE SECTION.

000820 FD  STATEMENT-TEXT-IN
000830     LABEL RECORD IS STANDARD
000840     DATA RECORD IS I-STMT-LINE.

000850*    ONE RAW PRINTED LINE OFF THE STATEMENT, UNEDITED.
000860 01  I-STMT-LINE                 PIC X(132).

000870 FD  PARSED-STATEMENT-OUT
000880     LABEL RECORD IS STANDARD
000890     RECORD CONTAINS 255 CHARACTERS
000900     DATA RECORD IS O-PARSED-STMT-REC.

000910*    THE FIELD TABLE SUMS TO EXACTLY 255 BYTES - NO FILLER
000920*    PAD ADDED HERE, THE SAME EXCEPTION TAKEN FOR THE BANK
000930*    OUTPUT RECORD IN CBLANL07.
000940 01  O-PARSED-STMT-REC.
000950*        CARRIED AS PRINTED TEXT, MM/DD/YYYY - SEE THE
000960*        10/11/98 Y2K REVIEW ENTRY ABOVE.
000970     05  O-TXN-DATE               PIC X(10).
000980*        ASSEMBLED FROM ALL NON-MONEY WORDS ON EVERY LINE
000990*        BELONGING TO THE TRANSACTION, IN PRINTED ORDER.
001000     05  O-TXN-DESCRIPTION        PIC X(200).
001010*        BLANK UNLESS A CREDIT AMOUNT PRINTED ON THE STATEMENT.
001020     05  O-TXN-CREDITS            PIC X(15).
001030*        BLANK UNLESS A DEBIT AMOUNT PRINTED ON THE STATEMENT.
001040     05  O-TXN-DEBITS             PIC X(15).
001050*        RUNNING BALANCE AS PRINTED, IF ANY APPEARED ON THE
001060*        LINE.
001070     05  O-TXN-BALANCE            PIC X(15).

001080 FD  RUN-REPORT
001090     LABEL RECORD IS OMITTED
001100     RECORD CONTAINS 132 CHARACTERS
001110     LINAGE IS 60 WITH FOOTING AT 55
001120     DATA RECORD IS O-RPT-LINE.

001130 01  O-RPT-LINE                   PIC X(132).


001140 WORKING-STORAGE SECTION.

001150*    STANDALONE CONTROL SWITCHES, PULLED OUT OF WORK-AREA TO
001160*    77-LEVEL ITEMS UNDER REQ-2254 SO THEY MATCH THE STANDARD
001170*    SET IN CBLANL06/07/08. MORE-RECS DRIVES THE MAIN READ
001180*    LOOP; SW-DISCARD-REST IS SET ONCE THE "IMPORTANT NOTICE"
001190*    BOILERPLATE IS SEEN AND STAYS SET FOR THE REST OF THE RUN.
001200  77  MORE-RECS                  PIC XXX    VALUE 'YES'.
001210*    SET 'Y' ONLY BY 2120-CHECK-ONE-BLOCK-MARKER FINDING THE
001220*    "IMPORTANT NOTICE" ENTRY (SUBSCRIPT 3) - NEVER RESET.
001230  77  SW-DISCARD-REST             PIC X      VALUE 'N'.
001240      88  DISCARD-REST-OF-FILE               VALUE 'Y'.

001250*    RUN COUNTERS AND THE PAGE COUNTER FOR THE CONTROL REPORT.
001260*    ALL FOUR ARE COMP - PURE ARITHMETIC WORK FIELDS NEVER
001270*    DISPLAYED EXCEPT THROUGH THE EDIT FIELDS ON DETAIL-LINE.
001280 01  WORK-AREA.
001290*        CURRENT PAGE NUMBER OF THE RUN CONTROL REPORT.
001300     05  C-PCTR                   PIC 99     COMP VALUE ZERO.
001310*        LINES READ FROM STATEMENT-TEXT-IN THIS RUN.
001320     05  C-READ-CTR               PIC 9(7)   COMP VALUE ZERO.
001330*        TRANSACTIONS WRITTEN TO PARSED-STATEMENT-OUT.
001340     05  C-EMIT-CTR               PIC 9(7)   COMP VALUE ZERO.
001350*        TRANSACTIONS DISCARDED AS BOILERPLATE, OR CUT OFF BY
001360*        THE 1200-ENTRY SORT TABLE FILLING UP.
001370     05  C-DROP-CTR               PIC 9(7)   COMP VALUE ZERO.
001380     05  FILLER                   PIC X(02)  VALUE SPACES.

001390*    TODAY'S DATE, PULLED ONCE AT 1000-INIT FOR THE REPORT
001400*    HEADING ONLY.
001410 01  I-DATE.
001420     05  I-YEAR                   PIC 9(4).
001430     05  I-MONTH                  PIC 99.
001440     05  I-DAY                    PIC 99.
001450     05  FILLER                   PIC X      VALUE SPACE.

001460*    MM/DD/YYYY LEAD-IN TEST - ALTERNATE STRUCTURED VIEW OF
001470*    THE FIRST TEN BYTES OF THE LINE, SAME IDIOM AS THE
001480*    DATE-FORMAT REDEFINES CARRIED IN CBLANL06/07/08.
001490 01  DATE-CHECK-AREA.
001500     05  DATE-CHECK-TEXT          PIC X(10).
001510     05  FILLER                   PIC X      VALUE SPACE.
001520*    EACH SUBFIELD IS TESTED FOR NUMERIC/SLASH SHAPE BY
001530*    2100-CLASSIFY-LINE BEFORE A LINE IS TRUSTED AS A
001540*    TRANSACTION LEAD LINE.
001550 01  DATE-CHECK-FIELDS REDEFINES DATE-CHECK-AREA.
001560     05  DCK-MM                   PIC XX.
001570     05  DCK-SLASH1               PIC X.
001580     05  DCK-DD                   PIC XX.
001590     05  DCK-SLASH2               PIC X.
001600     05  DCK-YYYY                 PIC X(4).
001610     05  FILLER                   PIC X      VALUE SPACE.

001620*    BOILERPLATE MARKERS - LITERAL TABLE REDEFINED FOR OCCURS
001630*    ACCESS, THE SAME TWO-LAYER IDIOM AS THE MONTH-NAME TABLE
001640*    IN CBLANL06/07/08. ENTRY 3 (IMPORTANT NOTICE) IS SPECIAL -
001650*    SEEING IT DISCARDS THE REST OF THE STATEMENT, PER REQ-1719.
001660 01  BOILERPLATE-LITERALS.
001670     05  FILLER  PIC X(20)  VALUE 'BEGINNING BALANCE'.
001680     05  FILLER  PIC X(20)  VALUE 'ENDING BALANCE'.
001690*        SUBSCRIPT 3 - THE ONE MARKER THAT TRIPS
001700*        SW-DISCARD-REST IN 2120-CHECK-ONE-BLOCK-MARKER.
001710     05  FILLER  PIC X(20)  VALUE 'IMPORTANT NOTICE'.
001720     05  FILLER  PIC X(20)  VALUE 'MEMBER FDIC'.
001730     05  FILLER  PIC X(20)  VALUE 'DIRECT INQUIRIES'.
001740     05  FILLER  PIC X(20)  VALUE 'ACCOUNTS OFFERED BY'.
001750*    OCCURS VIEW OF THE TABLE ABOVE, INDEXED BY BP-IDX.
001760 01  BOILERPLATE-TABLE REDEFINES BOILERPLATE-LITERALS.
001770     05  BOILERPLATE-ENTRY       PIC X(20)  OCCURS 6 TIMES.

001780*    COLUMN-HEADING WORDS - ANY ONE OF THESE ON A LINE MARKS
001790*    IT AS A HEADER LINE RATHER THAN TRANSACTION TEXT.
001800 01  HEADER-WORD-LITERALS.
001810     05  FILLER  PIC X(15)  VALUE 'DATE'.
001820     05  FILLER  PIC X(15)  VALUE 'DESCRIPTION'.
001830     05  FILLER  PIC X(15)  VALUE 'CREDITS'.
001840     05  FILLER  PIC X(15)  VALUE 'DEBITS'.
001850     05  FILLER  PIC X(15)  VALUE 'BALANCE'.
001860*    OCCURS VIEW OF THE TABLE ABOVE, INDEXED BY HW-IDX.
001870 01  HEADER-WORD-TABLE REDEFINES HEADER-WORD-LITERALS.
001880     05  HEADER-WORD-ENTRY       PIC X(15)  OCCURS 5 TIMES.

001890*    SWITCHES AND SUBSCRIPTS FOR THE BOILERPLATE/HEADER SCAN
001900*    PARAGRAPHS BELOW.
001910 01  SCAN-SWITCHES.
001920*        'Y' AS SOON AS ANY BOILERPLATE ENTRY MATCHES THE LINE
001930*        BEING TESTED.
001940     05  BP-FOUND-SW              PIC X      VALUE 'N'.
001950*        'Y' AS SOON AS ANY COLUMN-HEADING WORD MATCHES.
001960     05  HW-FOUND-SW              PIC X      VALUE 'N'.
001970     05  BP-IDX                   PIC 9      COMP VALUE ZERO.
001980     05  HW-IDX                   PIC 9      COMP VALUE ZERO.
001990*        HOW MANY TIMES THE CURRENT MARKER TEXT WAS TALLIED
002000*        INTO THE LINE BEING TESTED.
002010     05  BP-HIT-COUNT             PIC 999    COMP VALUE ZERO.
002020     05  FILLER                   PIC X      VALUE SPACE.

002030*    UPPER-CASED COPY OF WHATEVER TEXT IS BEING TESTED FOR A
002040*    BOILERPLATE OR HEADER MARKER - A LINE WHILE SCANNING
002050*    INPUT, THE ASSEMBLED DESCRIPTION WHEN THE FINAL
002060*    SUPPRESSION CHECK RUNS (REQ-1719).
002070 01  UPPER-WORK.
002080     05  UPPER-TEXT               PIC X(200).
002090     05  FILLER                   PIC X      VALUE SPACE.

002100*    GENERIC TRIMMED-LENGTH SCRATCH, SHARED BY THE MARKER SCAN
002110*    AND THE DESCRIPTION-WORD APPEND LOGIC.
002120 01  WORD-LEN-WORK.
002130     05  WL-TEXT                  PIC X(20).
002140     05  WL-LEN                   PIC 99     COMP VALUE ZERO.
002150     05  FILLER                   PIC X      VALUE SPACE.

002160*    ONE LINE'S WORTH OF TEXT, SPACE-DELIMITED INTO A TABLE SO
002170*    AMOUNT TOKENS CAN BE SCANNED RIGHT TO LEFT AND THE
002180*    REMAINDER APPENDED TO THE DESCRIPTION LEFT TO RIGHT.
002190 01  REST-LINE                    PIC X(132).

002200*    TRACKS THE UNSTRING POINTER AND THE COUNT OF WORDS FOUND
002210*    ON THE CURRENT LINE.
002220 01  WORD-SCAN.
002230     05  WS-POINTER               PIC 9(4)   COMP VALUE ZERO.
002240     05  WS-WORD-COUNT            PIC 99     COMP VALUE ZERO.
002250     05  WS-ONE-WORD              PIC X(20).
002260     05  FILLER                   PIC X      VALUE SPACE.

002270*    UP TO 26 SPACE-DELIMITED WORDS PER LINE - NO STATEMENT
002280*    LINE OBSERVED IN PRODUCTION HAS EVER CARRIED MORE.
002290 01  WORD-TABLE.
002300     05  WORD-ENTRY               PIC X(20)  OCCURS 26 TIMES.
002310     05  FILLER                   PIC X      VALUE SPACE.

002320*    PARALLEL FLAG TABLE - 'Y' MARKS A WORD AS A DOLLAR AMOUNT
002330*    RATHER THAN DESCRIPTION TEXT, SET BY 2320-ASSIGN-ONE-WORD.
002340 01  WORD-MONEY-FLAGS.
002350     05  WORD-IS-MONEY            PIC X      OCCURS 26 TIMES
002360                                   VALUE 'N'.
002370     05  FILLER                   PIC X      VALUE SPACE.

002380*    WORK FIELDS FOR THE RIGHT-TO-LEFT AMOUNT ASSIGNMENT PASS.
002390 01  AMOUNT-SCAN-WORK.
002400     05  WA-IDX                   PIC 99     COMP VALUE ZERO.
002410*        COUNT OF DOLLAR SIGNS IN THE WORD CURRENTLY BEING
002420*        TESTED - NONZERO MEANS THE WORD IS A MONEY TOKEN.
002430     05  WM-DOLLAR-COUNT          PIC 99     COMP VALUE ZERO.
002440*        'Y' WHEN THE MONEY TOKEN IS PARENTHESIZED, WHICH ON
002450*        THIS STATEMENT FORMAT MEANS A DEBIT RATHER THAN A
002460*        CREDIT.
002470     05  WM-IS-PAREN-SW           PIC X      VALUE 'N'.
002480         88  WM-IS-PAREN                     VALUE 'Y'.
002490     05  FILLER                   PIC X      VALUE SPACE.

002500*    THE TRANSACTION CURRENTLY BEING ASSEMBLED. A NEW DATE-
002510*    LEAD LINE EMITS WHATEVER IS HELD HERE, THEN RESETS IT.
002520 01  TXN-WORK.
002530     05  TXN-DATE                 PIC X(10).
002540     05  TXN-DESCRIPTION          PIC X(200).
002550     05  TXN-CREDITS              PIC X(15).
002560     05  TXN-DEBITS               PIC X(15).
002570     05  TXN-BALANCE              PIC X(15).
002580*        'Y' ONCE A VALID MM/DD/YYYY LEAD LINE HAS BEEN SEEN
002590*        FOR THE TRANSACTION IN PROGRESS.
002600     05  TXN-HAS-DATE-SW          PIC X      VALUE 'N'.
002610         88  TXN-HAS-DATE                    VALUE 'Y'.
002620*        RUNNING LENGTH OF TXN-DESCRIPTION AS WORDS ARE
002630*        APPENDED - AVOIDS A RIGHT-TRIM SCAN ON EVERY APPEND.
002640     05  TXN-DESC-LEN             PIC 999    COMP VALUE ZERO.
002650     05  FILLER                   PIC X      VALUE SPACE.

002660*    IN-MEMORY HOLDING TABLE FOR THE FINAL ASCENDING-BY-DATE
002670*    SORT - THE STATEMENT IS ASSEMBLED IN PRINT ORDER BUT
002680*    WRITTEN OUT IN DATE-STRING ORDER (REQ-2055).
002690 01  SORT-TXN-CONTROL.
002700     05  SORT-TXN-COUNT           PIC 9(4)   COMP VALUE ZERO.
002710     05  SRT-IDX                  PIC 9(4)   COMP VALUE ZERO.
002720     05  SRT-OUT-IDX              PIC 9(4)   COMP VALUE ZERO.
002730     05  FILLER                   PIC X      VALUE SPACE.

002740*    1200 ENTRIES COVERS EVERY STATEMENT SEEN TO DATE WITH ROOM
002750*    TO SPARE - A TRANSACTION BEYOND SLOT 1200 IS COUNTED AS
002760*    DROPPED RATHER THAN OVERRUNNING THE TABLE.
002770 01  SORT-TXN-LIST.
002780     05  SORT-TXN-ENTRY  OCCURS 1200 TIMES.
002790         10  SRT-TXN-DATE         PIC X(10).
002800         10  SRT-TXN-DESCRIPTION  PIC X(200).
002810         10  SRT-TXN-CREDITS      PIC X(15).
002820         10  SRT-TXN-DEBITS       PIC X(15).
002830         10  SRT-TXN-BALANCE      PIC X(15).
002840     05  FILLER                   PIC X      VALUE SPACE.

002850*    RUN CONTROL REPORT PRINT LINES, SAME STYLE AS THE OTHER
002860*    THREE PROGRAMS IN THIS SUITE.
002870 01  COMPANY-TITLE.
002880     05  FILLER                   PIC X(6)   VALUE 'DATE:'.
002890     05  O-MONTH-HDR              PIC 99.
002900     05  FILLER                   PIC X      VALUE '/'.
002910     05  O-DAY-HDR                PIC 99.
002920     05  FILLER                   PIC X      VALUE '/'.
002930     05  O-YEAR-HDR               PIC 9(4).
002940     05  FILLER                   PIC X(38)  VALUE SPACES.
002950     05  FILLER                   PIC X(33)
002960         VALUE 'MIDLAND FINANCIAL DATA CENTER -- '.
002970     05  FILLER                   PIC X(37)  VALUE SPACES.
002980     05  FILLER                   PIC X(6)   VALUE 'PAGE:'.
002990     05  O-PCTR                   PIC Z9.

003000*    SECOND HEADING LINE - PROGRAM ID AND THE ETL BATCH BANNER.
003010 01  DIVISION-TITLE.
003020     05  FILLER                   PIC X(8)   VALUE 'CBLANL09'.
003030     05  FILLER                   PIC X(49)  VALUE SPACES.
003040     05  FILLER                   PIC X(26)
003050         VALUE 'PERSONAL FINANCE ETL BATCH'.
003060     05  FILLER                   PIC X(49)  VALUE SPACES.

003070*    THIRD HEADING LINE - NAMES THIS PARTICULAR REPORT.
003080 01  REPORT-TITLE.
003090     05  FILLER                   PIC X(51)  VALUE SPACES.
003100     05  FILLER                   PIC X(32)
003110         VALUE 'STATEMENT PARSER RUN CONTROL RPT'.
003120     05  FILLER                   PIC X(49)  VALUE SPACES.

003130*    COLUMN HEADINGS FOR THE SINGLE DETAIL LINE WRITTEN AT
003140*    END OF RUN.
003150 01  DETAIL-TITLE.
003160     05  FILLER                   PIC X(4)   VALUE SPACES.
003170     05  FILLER                   PIC X(9)   VALUE 'LINES READ'.
003180     05  FILLER                   PIC X(17)  VALUE SPACES.
003190     05  FILLER                   PIC X(19)
003200         VALUE 'TRANSACTIONS EMITTED'.
003210     05  FILLER                   PIC X(10)  VALUE SPACES.
003220     05  FILLER                   PIC X(20)
003230         VALUE 'TRANSACTIONS DROPPED'.
003240     05  FILLER                   PIC X(21)  VALUE SPACES.

003250*    ONE LINE PER RUN - NO CONTROL BREAKS IN THIS PROGRAM.
003260 01  DETAIL-LINE.
003270     05  FILLER                   PIC X(4)   VALUE SPACES.
003280*        FROM C-READ-CTR.
003290     05  O-READ-CTR               PIC ZZZ,ZZ9.
003300     05  FILLER                   PIC X(15)  VALUE SPACES.
003310*        FROM C-EMIT-CTR.
003320     05  O-EMIT-CTR               PIC ZZZ,ZZ9.
003330     05  FILLER                   PIC X(17)  VALUE SPACES.
003340*        FROM C-DROP-CTR.
003350     05  O-DROP-CTR               PIC ZZZ,ZZ9.
003360     05  FILLER                   PIC X(59)  VALUE SPACES.


003370 PROCEDURE DIVISION.

003380*    MAINLINE. OPEN, DRIVE THE CLASSIFY/ASSEMBLE LOOP UNTIL THE
003390*    INPUT IS EXHAUSTED, EMIT WHATEVER TRANSACTION WAS STILL IN
003400*    PROGRESS, WRITE THE SORTED OUTPUT, PRINT THE RUN TOTALS,
003410*    CLOSE AND STOP.
003420 0000-CBLANL09.
003430*        SETUP PASS - SEE 1000-INIT BELOW.
003440     PERFORM 1000-INIT.
003450*        MORE-RECS IS FLIPPED TO 'NO' BY 9000-READ-STATEMENT-
003460*        LINE WHEN THE INPUT TEXT IS EXHAUSTED.
003470     PERFORM 2000-MAINLINE
003480         UNTIL MORE-RECS = 'NO'.
003490*        THE LAST TRANSACTION ON THE STATEMENT HAS NO FOLLOWING
003500*        DATE-LEAD LINE TO TRIGGER ITS OWN EMIT - FORCE IT HERE.
003510     PERFORM 2900-END-OF-FILE.
003520*        SORT, TOTAL, AND CLOSE - SEE 3000-CLOSING BELOW.
003530     PERFORM 3000-CLOSING.
003540     STOP RUN.


003550*    ONE-TIME SETUP - TODAY'S DATE FOR THE HEADING, THE THREE
003560*    FILES OPENED, THE FIRST HEADING PRINTED, AND THE FIRST
003570*    LINE PRIMED.
003580 1000-INIT.
003590*        PULL TODAY'S DATE ONCE FOR THE REPORT HEADING ONLY -
003600*        IT NEVER GOES NEAR THE STATEMENT DATA ITSELF.
003610     MOVE FUNCTION CURRENT-DATE TO I-DATE.
003620     MOVE I-DAY TO O-DAY-HDR.
003630     MOVE I-YEAR TO O-YEAR-HDR.
003640     MOVE I-MONTH TO O-MONTH-HDR.

003650*        OPEN ALL THREE FILES FOR THE RUN.
003660     OPEN INPUT STATEMENT-TEXT-IN.
003670     OPEN OUTPUT PARSED-STATEMENT-OUT.
003680     OPEN OUTPUT RUN-REPORT.

003690*        FIRST PAGE HEADING, THEN PRIME THE READ-AHEAD SO
003700*        2000-MAINLINE ALWAYS HAS A LINE WAITING TO CLASSIFY.
003710     PERFORM 9900-HEADING.
003720     PERFORM 9000-READ-STATEMENT-LINE.


003730*    ONE PASS OF THE MAIN LOOP - CLASSIFY THE LINE UNLESS THE
003740*    "IMPORTANT NOTICE" BOILERPLATE HAS ALREADY BEEN SEEN, IN
003750*    WHICH CASE EVERYTHING REMAINING ON THE STATEMENT IS
003760*    IGNORED PER REQ-1719.
003770 2000-MAINLINE.
003780*        EVERY LINE READ COUNTS TOWARD C-READ-CTR WHETHER OR
003790*        NOT IT ENDS UP CLASSIFIED - THE CONTROL REPORT TOTAL
003800*        IS A LINE COUNT, NOT A TRANSACTION COUNT.
003810     ADD 1 TO C-READ-CTR.
003820*        ONCE THE "IMPORTANT NOTICE" BOILERPLATE HAS BEEN SEEN
003830*        NOTHING FURTHER ON THE STATEMENT IS EXAMINED AT ALL.
003840     IF NOT DISCARD-REST-OF-FILE
003850         PERFORM 2100-CLASSIFY-LINE
003860     END-IF.
003870     PERFORM 9000-READ-STATEMENT-LINE.


003880*    BLANK / BOILERPLATE / HEADER / DATE-LEAD / CONTINUATION -
003890*    IN THAT ORDER OF PRECEDENCE, PER REQ-1622 AND REQ-1719.
003900 2100-CLASSIFY-LINE.
003910*        A WHOLLY BLANK LINE CARRIES NO INFORMATION EITHER WAY.
003920     IF I-STMT-LINE = SPACES
003930         CONTINUE
003940     ELSE
003950*            UPPER-CASE A WORKING COPY SO THE MARKER SCANS
003960*            BELOW ARE CASE-INSENSITIVE.
003970         MOVE SPACES TO UPPER-TEXT
003980         MOVE I-STMT-LINE TO UPPER-TEXT (1:132)
003990         INSPECT UPPER-TEXT CONVERTING
004000             'abcdefghijklmnopqrstuvwxyz' TO
004010             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'

004020*            FIRST CHECK: IS THIS ONE OF THE SIX BOILERPLATE
004030*            BLOCK MARKERS?
004040         MOVE 'N' TO BP-FOUND-SW.
004050         MOVE 1 TO BP-IDX.
004060         PERFORM 2120-CHECK-ONE-BLOCK-MARKER
004070             UNTIL BP-IDX > 6 OR BP-FOUND-SW = 'Y'.

004080         IF BP-FOUND-SW = 'Y'
004090*                BOILERPLATE LINES ARE SIMPLY DROPPED - NEITHER
004100*                APPENDED TO A DESCRIPTION NOR TREATED AS A
004110*                TRANSACTION LEAD.
004120             CONTINUE
004130         ELSE
004140*                SECOND CHECK: IS THIS A COLUMN-HEADING LINE?
004150             MOVE 'N' TO HW-FOUND-SW
004160             MOVE 1 TO HW-IDX
004170             PERFORM 2130-CHECK-ONE-HEADER-WORD
004180                 UNTIL HW-IDX > 5 OR HW-FOUND-SW = 'Y'
004190             IF HW-FOUND-SW = 'Y'
004200                 CONTINUE
004210             ELSE
004220*                    THIRD CHECK: DOES THE LINE LEAD WITH A
004230*                    VALID MM/DD/YYYY DATE? IF SO IT STARTS A
004240*                    NEW TRANSACTION; OTHERWISE IT IS A
004250*                    CONTINUATION OF WHATEVER TRANSACTION IS
004260*                    ALREADY IN PROGRESS.
004270                 MOVE I-STMT-LINE (1:10) TO DATE-CHECK-TEXT
004280                 IF DCK-MM IS NUMERIC AND DCK-SLASH1 = '/'
004290                     AND DCK-DD IS NUMERIC
004300                     AND DCK-SLASH2 = '/'
004310                     AND DCK-YYYY IS NUMERIC
004320                     PERFORM 2200-START-TRANSACTION
004330                 ELSE
004340*                        A CONTINUATION LINE BEFORE ANY DATE
004350*                        HAS BEEN SEEN HAS NOWHERE TO ATTACH
004360*                        AND IS DROPPED.
004370                     IF TXN-HAS-DATE
004380                         MOVE I-STMT-LINE TO REST-LINE
004390                         PERFORM 2300-ACCUMULATE-LINE
004400                     END-IF
004410                 END-IF
004420             END-IF
004430         END-IF
004440     END-IF.


004450*    TESTS ONE BOILERPLATE ENTRY AGAINST UPPER-TEXT AND
004460*    ADVANCES BP-IDX. SETS SW-DISCARD-REST THE FIRST TIME
004470*    ENTRY 3 ("IMPORTANT NOTICE") IS MATCHED.
004480 2120-CHECK-ONE-BLOCK-MARKER.
004490*        TRIM THE CURRENT MARKER LITERAL SO THE INSPECT BELOW
004500*        DOES NOT TRY TO MATCH ITS TRAILING SPACE PADDING.
004510     MOVE BOILERPLATE-ENTRY (BP-IDX) TO WL-TEXT.
004520     PERFORM 2397-RIGHT-TRIM-LENGTH.
004530     MOVE ZERO TO BP-HIT-COUNT.
004540*        A ZERO-LENGTH MARKER WOULD MATCH EVERY LINE - SKIP THE
004550*        TALLY ENTIRELY RATHER THAN RISK IT.
004560     IF WL-LEN > ZERO
004570         INSPECT UPPER-TEXT TALLYING BP-HIT-COUNT
004580             FOR ALL WL-TEXT (1:WL-LEN)
004590     END-IF.
004600     IF BP-HIT-COUNT > ZERO
004610         MOVE 'Y' TO BP-FOUND-SW
004620*            ENTRY 3 IS "IMPORTANT NOTICE" - SEEING IT MEANS
004630*            EVERYTHING FROM HERE TO END OF FILE IS LEGAL
004640*            BOILERPLATE, PER REQ-1719.
004650         IF BP-IDX = 3
004660             MOVE 'Y' TO SW-DISCARD-REST
004670         END-IF
004680     END-IF.
004690     ADD 1 TO BP-IDX.


004700*    TESTS ONE COLUMN-HEADING WORD AGAINST UPPER-TEXT AND
004710*    ADVANCES HW-IDX. SHARES BP-HIT-COUNT WITH THE BLOCK-MARKER
004720*    SCAN ABOVE SINCE THE TWO NEVER RUN AT THE SAME TIME.
004730 2130-CHECK-ONE-HEADER-WORD.
004740*        SAME TRIM-AND-TALLY IDIOM AS 2120 ABOVE, JUST AGAINST
004750*        THE COLUMN-HEADING WORD TABLE INSTEAD OF BOILERPLATE.
004760     MOVE HEADER-WORD-ENTRY (HW-IDX) TO WL-TEXT.
004770     PERFORM 2397-RIGHT-TRIM-LENGTH.
004780     MOVE ZERO TO BP-HIT-COUNT.
004790     IF WL-LEN > ZERO
004800         INSPECT UPPER-TEXT TALLYING BP-HIT-COUNT
004810             FOR ALL WL-TEXT (1:WL-LEN)
004820     END-IF.
004830*        ANY HIT AT ALL MARKS THE WHOLE LINE AS A HEADING LINE.
004840     IF BP-HIT-COUNT > ZERO
004850         MOVE 'Y' TO HW-FOUND-SW
004860     END-IF.
004870     ADD 1 TO HW-IDX.


004880*    FIRST EMIT THE TRANSACTION IN PROGRESS, THEN START A NEW
004890*    ONE WITH THIS LINE'S DATE. ANY TEXT AFTER THE DATE ON THE
004900*    SAME LINE IS TREATED AS A CONTINUATION OF THE NEW ONE.
004910 2200-START-TRANSACTION.
004920     PERFORM 2250-EMIT-IF-COMPLETE.

004930*        CLEAR THE WORK AREA FOR THE NEW TRANSACTION.
004940     MOVE SPACES TO TXN-DATE TXN-DESCRIPTION TXN-CREDITS
004950         TXN-DEBITS TXN-BALANCE.
004960     MOVE ZERO TO TXN-DESC-LEN.
004970     MOVE 'Y' TO TXN-HAS-DATE-SW.
004980     MOVE I-STMT-LINE (1:10) TO TXN-DATE.

004990*        EVERYTHING AFTER THE TEN-BYTE DATE ON THIS SAME LINE
005000*        IS STILL TRANSACTION TEXT - BLANK OUT THE DATE
005010*        PORTION AND RUN IT THROUGH THE NORMAL WORD-SPLIT PASS.
005020     MOVE I-STMT-LINE TO REST-LINE.
005030     MOVE SPACES TO REST-LINE (1:10).
005040     PERFORM 2300-ACCUMULATE-LINE.


005050*    A TRANSACTION WITH A DATE AND SOME SUBSTANCE IS KEPT,
005060*    UNLESS ITS ASSEMBLED DESCRIPTION TURNS OUT TO BE A
005070*    BOILERPLATE LINE ITSELF (REQ-1719).
005080 2250-EMIT-IF-COMPLETE.
005090     IF TXN-HAS-DATE AND
005100        (TXN-DESCRIPTION NOT = SPACES
005110            OR TXN-CREDITS NOT = SPACES
005120            OR TXN-DEBITS NOT = SPACES)
005130*            RE-RUN THE BOILERPLATE SCAN AGAINST THE FINISHED
005140*            DESCRIPTION ITSELF - SOME STATEMENTS PRINT A
005150*            BOILERPLATE PARAGRAPH WITH A DATE-LOOKING LEAD-IN.
005160         MOVE SPACES TO UPPER-TEXT
005170         MOVE TXN-DESCRIPTION TO UPPER-TEXT
005180         INSPECT UPPER-TEXT CONVERTING
005190             'abcdefghijklmnopqrstuvwxyz' TO
005200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005210         MOVE 'N' TO BP-FOUND-SW
005220         MOVE 1 TO BP-IDX
005230         PERFORM 2120-CHECK-ONE-BLOCK-MARKER
005240             UNTIL BP-IDX > 6 OR BP-FOUND-SW = 'Y'
005250         IF BP-FOUND-SW = 'Y'
005260             ADD 1 TO C-DROP-CTR
005270         ELSE
005280*                ROOM IN THE 1200-ENTRY SORT TABLE - INSERT IN
005290*                DATE ORDER, OTHERWISE COUNT THE DROP.
005300             IF SORT-TXN-COUNT < 1200
005310                 PERFORM 2260-INSERT-SORTED
005320                 ADD 1 TO C-EMIT-CTR
005330             ELSE
005340                 ADD 1 TO C-DROP-CTR
005350             END-IF
005360         END-IF
005370     END-IF.


005380*    INSERTION SORT INTO SORT-TXN-LIST BY TXN-DATE, ASCENDING.
005390*    THE TABLE NEVER EXCEEDS 1200 ENTRIES SO A SIMPLE SHIFT-
005400*    DOWN INSERT IS CHEAP ENOUGH - NO NEED FOR A SORT VERB.
005410 2260-INSERT-SORTED.
005420*        OPEN A NEW SLOT AT THE END OF THE TABLE, THEN SHIFT
005430*        EARLIER ENTRIES DOWN UNTIL THE RIGHT SPOT FOR THIS
005440*        DATE IS FOUND.
005450     ADD 1 TO SORT-TXN-COUNT.
005460     MOVE SORT-TXN-COUNT TO SRT-IDX.
005470     PERFORM 2265-SHIFT-ONE-SLOT
005480         UNTIL SRT-IDX = 1
005490            OR SRT-TXN-DATE (SRT-IDX - 1) <= TXN-DATE.
005500*        DROP THE NEW TRANSACTION INTO THE NOW-EMPTY SLOT.
005510     MOVE TXN-DATE TO SRT-TXN-DATE (SRT-IDX).
005520     MOVE TXN-DESCRIPTION TO SRT-TXN-DESCRIPTION (SRT-IDX).
005530     MOVE TXN-CREDITS TO SRT-TXN-CREDITS (SRT-IDX).
005540     MOVE TXN-DEBITS TO SRT-TXN-DEBITS (SRT-IDX).
005550     MOVE TXN-BALANCE TO SRT-TXN-BALANCE (SRT-IDX).


005560*    SLIDES ONE TABLE ENTRY DOWN A SLOT TO MAKE ROOM FOR THE
005570*    NEW TRANSACTION BEING INSERTED ABOVE.
005580 2265-SHIFT-ONE-SLOT.
005590*        COPY EVERY FIELD OF THE EARLIER ENTRY FORWARD ONE SLOT
005600*        AND BACK UP - THIS RUNS ONCE PER SLOT THE NEW ENTRY
005610*        HAS TO MOVE PAST.
005620     MOVE SRT-TXN-DATE (SRT-IDX - 1) TO SRT-TXN-DATE (SRT-IDX).
005630     MOVE SRT-TXN-DESCRIPTION (SRT-IDX - 1)
005640         TO SRT-TXN-DESCRIPTION (SRT-IDX).
005650     MOVE SRT-TXN-CREDITS (SRT-IDX - 1) TO SRT-TXN-CREDITS (SRT-IDX).
005660     MOVE SRT-TXN-DEBITS (SRT-IDX - 1) TO SRT-TXN-DEBITS (SRT-IDX).
005670     MOVE SRT-TXN-BALANCE (SRT-IDX - 1) TO SRT-TXN-BALANCE (SRT-IDX).
005680     SUBTRACT 1 FROM SRT-IDX.


005690*    SPLIT THE LINE INTO SPACE-DELIMITED WORDS, ASSIGN EVERY
005700*    MONETARY TOKEN RIGHT TO LEFT (REQ-1768), THEN APPEND
005710*    WHATEVER IS LEFT OVER TO THE DESCRIPTION LEFT TO RIGHT.
005720 2300-ACCUMULATE-LINE.
005730     PERFORM 2310-SPLIT-WORDS.
005740*        WORK BACKWARD FROM THE LAST WORD FOUND - A LINE
005750*        ENDING IN BALANCE, THEN CREDIT, THEN DEBIT READS
005760*        RIGHT TO LEFT AS BALANCE FIRST, WHICH MATCHES THE
005770*        PRINTED COLUMN ORDER ON THIS STATEMENT FORMAT.
005780     MOVE WS-WORD-COUNT TO WA-IDX.
005790     PERFORM 2320-ASSIGN-ONE-WORD
005800         UNTIL WA-IDX = 0.
005810*        NOW WALK FORWARD APPENDING EVERY WORD NOT CLAIMED AS
005820*        A MONEY TOKEN TO THE DESCRIPTION, LEFT TO RIGHT.
005830     MOVE 1 TO WA-IDX.
005840     PERFORM 2330-APPEND-ONE-WORD
005850         UNTIL WA-IDX > WS-WORD-COUNT.


005860*    UNSTRINGS REST-LINE INTO WORD-TABLE ON SPACE BOUNDARIES,
005870*    CLEARING THE MONEY-FLAG TABLE FIRST SO STALE FLAGS FROM A
005880*    SHORTER PRIOR LINE CANNOT SURVIVE.
005890 2310-SPLIT-WORDS.
005900*        RESET THE COUNT, THE UNSTRING POINTER, AND EVERY
005910*        MONEY FLAG FROM ANY PRIOR LINE BEFORE SCANNING.
005920     MOVE ZERO TO WS-WORD-COUNT.
005930     MOVE 1 TO WS-POINTER.
005940     MOVE 1 TO WA-IDX.
005950     PERFORM 2311-RESET-ONE-FLAG
005960         UNTIL WA-IDX > 26.
005970*        WALK THE LINE EXTRACTING ONE WORD AT A TIME UNTIL THE
005980*        POINTER RUNS OFF THE END OR THE TABLE FILLS.
005990     PERFORM 2315-EXTRACT-ONE-WORD
006000         UNTIL WS-POINTER > 132 OR WS-WORD-COUNT = 26.


006010*    SINGLE-STATEMENT HELPER FOR THE FLAG-CLEARING LOOP ABOVE.
006020 2311-RESET-ONE-FLAG.
006030     MOVE 'N' TO WORD-IS-MONEY (WA-IDX).
006040     ADD 1 TO WA-IDX.


006050*    PULLS ONE SPACE-DELIMITED WORD OFF REST-LINE AT
006060*    WS-POINTER AND ADDS IT TO WORD-TABLE IF NON-BLANK.
006070 2315-EXTRACT-ONE-WORD.
006080     MOVE SPACES TO WS-ONE-WORD.
006090*        DELIMITED BY ALL SPACE COLLAPSES RUNS OF SPACES SO
006100*        DOUBLE-SPACED STATEMENT TEXT DOES NOT PRODUCE EMPTY
006110*        WORDS.
006120     UNSTRING REST-LINE DELIMITED BY ALL SPACE
006130         INTO WS-ONE-WORD
006140         WITH POINTER WS-POINTER
006150     END-UNSTRING.
006160*        A BLANK RESULT MEANS THE POINTER RAN PAST THE LAST
006170*        REAL WORD - NOTHING TO ADD TO THE TABLE.
006180     IF WS-ONE-WORD NOT = SPACES
006190         ADD 1 TO WS-WORD-COUNT
006200         MOVE WS-ONE-WORD TO WORD-ENTRY (WS-WORD-COUNT)
006210     END-IF.


006220*    TESTS ONE WORD FOR A DOLLAR SIGN AND, IF FOUND, ASSIGNS IT
006230*    TO BALANCE/DEBITS/CREDITS BY THE RIGHT-TO-LEFT SLOT RULE
006240*    ESTABLISHED UNDER REQ-1768: THE RIGHTMOST MONEY WORD IS
006250*    THE BALANCE, THE NEXT IS A DEBIT IF PARENTHESIZED
006260*    OTHERWISE A CREDIT.
006270 2320-ASSIGN-ONE-WORD.
006280*        A DOLLAR SIGN ANYWHERE IN THE WORD MARKS IT AS A MONEY
006290*        TOKEN RATHER THAN DESCRIPTION TEXT.
006300     MOVE ZERO TO WM-DOLLAR-COUNT.
006310     INSPECT WORD-ENTRY (WA-IDX) TALLYING WM-DOLLAR-COUNT
006320         FOR ALL '$'.
006330     IF WM-DOLLAR-COUNT > ZERO
006340         MOVE 'Y' TO WORD-IS-MONEY (WA-IDX)
006350*            A LEADING OPEN-PAREN ON THIS STATEMENT FORMAT
006360*            MARKS A DEBIT AMOUNT.
006370         IF WORD-ENTRY (WA-IDX) (1:1) = '('
006380             MOVE 'Y' TO WM-IS-PAREN-SW
006390         ELSE
006400             MOVE 'N' TO WM-IS-PAREN-SW
006410         END-IF
006420*            FIRST MONEY WORD SEEN (RIGHTMOST ON THE LINE) IS
006430*            ALWAYS THE BALANCE; ANY SECOND MONEY WORD IS A
006440*            DEBIT OR CREDIT.
006450         IF TXN-BALANCE = SPACES
006460             MOVE WORD-ENTRY (WA-IDX) TO TXN-BALANCE
006470         ELSE
006480             IF WM-IS-PAREN
006490                 MOVE WORD-ENTRY (WA-IDX) TO TXN-DEBITS
006500             ELSE
006510                 MOVE WORD-ENTRY (WA-IDX) TO TXN-CREDITS
006520             END-IF
006530         END-IF
006540     END-IF.
006550     SUBTRACT 1 FROM WA-IDX.


006560*    APPENDS ONE WORD TO TXN-DESCRIPTION, WITH A SINGLE SPACE
006570*    SEPARATOR, PROVIDED IT WAS NOT CLAIMED AS A MONEY TOKEN BY
006580*    2320-ASSIGN-ONE-WORD ABOVE.
006590 2330-APPEND-ONE-WORD.
006600     IF WORD-IS-MONEY (WA-IDX) = 'N'
006610         MOVE WORD-ENTRY (WA-IDX) TO WL-TEXT
006620         PERFORM 2397-RIGHT-TRIM-LENGTH
006630         IF WL-LEN > ZERO
006640*                A SEPARATING SPACE IS ONLY NEEDED WHEN THE
006650*                DESCRIPTION ALREADY HAS SOMETHING IN IT.
006660             IF TXN-DESC-LEN > ZERO
006670                 ADD 1 TO TXN-DESC-LEN
006680                 MOVE SPACE TO TXN-DESCRIPTION (TXN-DESC-LEN:1)
006690             END-IF
006700             MOVE WL-TEXT (1:WL-LEN)
006710                 TO TXN-DESCRIPTION (TXN-DESC-LEN + 1:WL-LEN)
006720             ADD WL-LEN TO TXN-DESC-LEN
006730         END-IF
006740     END-IF.
006750     ADD 1 TO WA-IDX.


006760*    GENERIC RIGHT-TRIM, THE MIRROR OF THE LEFT-TRIM PAIR
006770*    CARRIED IN CBLANL06/07/08 (REQ-2188). WORKS ON WL-TEXT IN
006780*    PLACE AND LEAVES THE TRIMMED LENGTH IN WL-LEN.
006790 2397-RIGHT-TRIM-LENGTH.
006800     MOVE 20 TO WL-LEN.
006810     PERFORM 2398-BACK-UP-ONE
006820         UNTIL WL-LEN = 0 OR WL-TEXT (WL-LEN:1) NOT = SPACE.


006830*    SINGLE-STATEMENT HELPER FOR THE LOOP ABOVE - KEPT AS ITS
006840*    OWN PARAGRAPH ONLY BECAUSE THE SHOP'S STANDARD IS TO NEVER
006850*    WRITE AN INLINE PERFORM.
006860 2398-BACK-UP-ONE.
006870     SUBTRACT 1 FROM WL-LEN.


006880*    THE LAST TRANSACTION ASSEMBLED HAS NO FOLLOWING DATE-LEAD
006890*    LINE TO TRIGGER ITS EMIT - FORCE IT HERE AFTER THE READ
006900*    LOOP ENDS.
006910 2900-END-OF-FILE.
006920     PERFORM 2250-EMIT-IF-COMPLETE.


006930*    END OF RUN - WRITE THE SORTED OUTPUT, PRINT THE TOTALS
006940*    LINE, CLOSE ALL THREE FILES.
006950 3000-CLOSING.
006960     PERFORM 3100-WRITE-SORTED.
006970     PERFORM 3200-RUN-TOTALS.
006980     CLOSE STATEMENT-TEXT-IN.
006990     CLOSE PARSED-STATEMENT-OUT.
007000     CLOSE RUN-REPORT.


007010*    WALKS SORT-TXN-LIST IN ITS ALREADY-SORTED ORDER AND WRITES
007020*    ONE OUTPUT RECORD PER ENTRY.
007030 3100-WRITE-SORTED.
007040     MOVE 1 TO SRT-OUT-IDX.
007050     PERFORM 3110-WRITE-ONE-SORTED
007060         UNTIL SRT-OUT-IDX > SORT-TXN-COUNT.


007070*    MOVES ONE SORTED TABLE ENTRY TO THE OUTPUT RECORD AND
007080*    WRITES IT.
007090 3110-WRITE-ONE-SORTED.
007100     MOVE SRT-TXN-DATE (SRT-OUT-IDX) TO O-TXN-DATE.
007110     MOVE SRT-TXN-DESCRIPTION (SRT-OUT-IDX) TO O-TXN-DESCRIPTION.
007120     MOVE SRT-TXN-CREDITS (SRT-OUT-IDX) TO O-TXN-CREDITS.
007130     MOVE SRT-TXN-DEBITS (SRT-OUT-IDX) TO O-TXN-DEBITS.
007140     MOVE SRT-TXN-BALANCE (SRT-OUT-IDX) TO O-TXN-BALANCE.
007150     WRITE O-PARSED-STMT-REC.
007160     ADD 1 TO SRT-OUT-IDX.


007170*    FORMATS AND WRITES THE SINGLE DETAIL TOTALS LINE - THIS
007180*    PROGRAM NEVER WRITES A WARNING LINE THE WAY CBLANL06/07/08
007190*    DO, SINCE IT HAS NO NUMERIC-EDIT FAILURE TO WARN ABOUT.
007200 3200-RUN-TOTALS.
007210     MOVE C-READ-CTR TO O-READ-CTR.
007220     MOVE C-EMIT-CTR TO O-EMIT-CTR.
007230     MOVE C-DROP-CTR TO O-DROP-CTR.
007240     WRITE O-RPT-LINE FROM DETAIL-LINE
007250         AFTER ADVANCING 2 LINES.


007260*    READS ONE LINE OF STATEMENT TEXT AND SETS MORE-RECS TO
007270*    'NO' AT END OF FILE. CALLED FROM BOTH 1000-INIT (TO PRIME
007280*    THE FIRST LINE) AND 2000-MAINLINE.
007290 9000-READ-STATEMENT-LINE.
007300     READ STATEMENT-TEXT-IN
007310         AT END
007320             MOVE 'NO' TO MORE-RECS
007330     END-READ.


007340*    PRINTS THE FOUR-LINE REPORT HEADING AT THE TOP OF EACH
007350*    PAGE. CALLED ONCE FROM 1000-INIT - THIS PROGRAM NEVER RUNS
007360*    LONG ENOUGH TO NEED A SECOND PAGE.
007370 9900-HEADING.
007380     ADD 1 TO C-PCTR.
007390     MOVE C-PCTR TO O-PCTR.

007400     WRITE O-RPT-LINE FROM COMPANY-TITLE
007410         AFTER ADVANCING PAGE.
007420     WRITE O-RPT-LINE FROM DIVISION-TITLE
007430         AFTER ADVANCING 1 LINE.
007440     WRITE O-RPT-LINE FROM REPORT-TITLE
007450         AFTER ADVANCING 1 LINE.
007460     WRITE O-RPT-LINE FROM DETAIL-TITLE
007470         AFTER ADVANCING 2 LINES.
