000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL08.
000120 AUTHOR.              L K WREN.
000130 INSTALLATION.        MIDLAND FINANCIAL DATA CENTER.
000140 DATE-WRITTEN.        04/11/92.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

000170***************************************************************
000180*  CBLANL08 - UNIFIED ACCOUNT ACTIVITY LOADER                 *
000190*                                                              *
000200*  REPLACES SEPARATE BANK AND CARD CONTROL CARDS WITH ONE      *
000210*  THREE-WORD FILE NAME - SOURCE TYPE, INSTITUTION AND         *
000220*  ACCOUNT - SO A SINGLE PROGRAM CAN LOAD EITHER KIND OF       *
000230*  ACTIVITY EXTRACT INTO THE SAME DATASTORE SHAPE. ADDS THE    *
000240*  CALENDAR-YEAR FISCAL PERIOD AND THE PLACEHOLDER FIELDS      *
000250*  THE NEW REPORTING SCREENS ASK FOR BUT DO NOT YET POPULATE.  *
000260***************************************************************
000270*                        CHANGE LOG                           *
000280***************************************************************
000290* 04/11/92  LKW  ORIGINAL PROGRAM.                    REQ-1601 *
000300* 04/14/92  LKW  QUANTITY-STYLE FIELDS DROPPED - NOT   REQ-1600 *
000310*                CARRIED BY BANK OR CARD EXTRACTS.           *
000320* 08/30/94  LKW  SOURCE-TYPE FOLDED TO LOWER CASE ON   REQ-1677 *
000330*                INPUT, NOT JUST ECHOED AS KEYED.            *
000340* 01/05/96  JHB  MINOR CLEANUP OF HEADING ROUTINE.    REQ-1802 *
000350* 10/11/98  JHB  Y2K REVIEW - FISCAL-YEAR IS 4-DIGIT   REQ-1900 *
000360*                THROUGHOUT. NO CHANGE NEEDED.               *
000370* 02/02/99  JHB  Y2K SIGN-OFF.                        REQ-1901 *
000380* 07/16/01  SNR  RAISED DESCRIPTION WIDTH TO 100.     REQ-2014 *
000390* 03/30/05  SNR  REUSED NUMERIC CLEAN ROUTINE FROM     REQ-2188 *
000400*                CBLANL06 RATHER THAN OWN COPY.              *
000410* 11/19/07  SNR  ORIGINAL-FILENAME NOW CARRIED ONTO    REQ-2240 *
000420*                THE OUTPUT RECORD PER AUDIT REQUEST.        *
000430* 11/12/08  WDK  MORE-RECS AND REC-VALID-SW PULLED OUT REQ-2254 *
000440*                OF WORK-AREA TO 77-LEVEL ITEMS, TO MATCH     *
000450*                THE REWORK DONE IN CBLANL06/07.             *
000460* 11/19/08  WDK  PROGRAM COMMENTARY EXPANDED THROUGHOUT TO    REQ-2255 *
000470*                MEET SHOP DOCUMENTATION STANDARD.           *
000480* 12/03/08  WDK  2210-CLEAN-NUMERIC-FIELD REWRITTEN TO THE    REQ-2256 *
000490*                GO-TO-2210-EXIT STYLE, SAME AS CBLANL06/07,  *
000500*                SO ALL THREE COPIES STAY IN STEP.            *
000510***************************************************************
000520*                                                              *
000530*  NOTE TO MAINTAINERS - THIS PROGRAM IS THE NEWEST OF THE     *
000540*  THREE LOADERS AND IS INTENDED TO EVENTUALLY REPLACE BOTH    *
000550*  CBLANL06 AND CBLANL07, BUT NEITHER HAS BEEN RETIRED YET -    *
000560*  ALL THREE RUN SIDE BY SIDE UNTIL THE OLDER EXTRACT FEEDS    *
000570*  ARE CONVERTED TO THE TYPE_INSTITUTION_ACCOUNT NAMING USED    *
000580*  HERE. DO NOT DROP CBLANL06/07 WITHOUT CHECKING WITH OPS.     *
000590*                                                              *
000600***************************************************************


000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630*    THIS SHOP COMPILES AND RUNS ON 370 ARCHITECTURE - NO
000640*    CROSS-PLATFORM CONCERNS HAVE EVER APPLIED TO THIS PROGRAM.
000650 SOURCE-COMPUTER.     IBM-370.
000660 OBJECT-COMPUTER.     IBM-370.
000670*    C01 NAMES THE TOP-OF-FORM CHANNEL FOR THE RUN CONTROL
000680*    REPORT'S PAGE BREAKS.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.

000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.

000730*    THE ONE EXTRACT FOR THIS RUN - BANK OR CARD, TOLD APART BY
000740*    THE SOURCE-TYPE WORD IN THE FILE NAME, NOT BY ANYTHING ON
000750*    THE LINES THEMSELVES.
000760     SELECT UNIFIED-ACTIVITY-IN  ASSIGN TO UNFACT08
000770         ORGANIZATION IS LINE SEQUENTIAL.

000780*    THE NORMALIZED LOAD FILE HANDED TO THE WAREHOUSE JOB.
000790     SELECT UNIFIED-NORMALIZED-OUT  ASSIGN TO UNFNRM08
000800         ORGANIZATION IS SEQUENTIAL.

000810*    OPERATOR-FACING RUN CONTROL REPORT - COUNTS AND WARNINGS.
000820     SELECT RUN-REPORT  ASSIGN TO UNFRPT08
000830         ORGANIZATION IS RECORD SEQUENTIAL.


000840 DATA DIVISION.
000850 FILE SECTION.

000860*    ONE BANK OR CARD EXTRACT, NEVER A MIX OF BOTH WITHIN A
000870*    SINGLE RUN - THE FILE NAME TELLS WHICH ONE THIS IS.
000880 FD  UNIFIED-ACTIVITY-IN
000890     LABEL RECORD IS STANDARD
000900     DATA RECORD IS I-UNIFIED-LINE.

000910*    ONE PIPE-DELIMITED ACTIVITY LINE PER POSTED TRANSACTION,
000920*    BANK OR CARD - THE LAYOUT IS IDENTICAL EITHER WAY.
000930 01  I-UNIFIED-LINE              PIC X(250).

000940*    UNIFIED-NORMALIZED-OUT CARRIES EVERY COLUMN THE NEW
000950*    REPORTING DATASTORE WANTS, INCLUDING SEVERAL THE BANK AND
000960*    CARD EXTRACTS DO NOT YET SUPPLY (SEE 2500-SET-PLACEHOLDERS
000970*    BELOW).
000980 FD  UNIFIED-NORMALIZED-OUT
000990     LABEL RECORD IS STANDARD
001000     RECORD CONTAINS 475 CHARACTERS
001010     DATA RECORD IS O-UNIFIED-REC.

001020 01  O-UNIFIED-REC.
001030*        POSTING DATE, REWRITTEN AS YYYY-MM-DD.
001040     05  O-TRANSACTION-DATE      PIC X(10).
001050*        FREE-TEXT TRANSACTION DESCRIPTION.
001060     05  O-DESCRIPTION           PIC X(100).
001070*        NET TRANSACTION AMOUNT, TWO DECIMALS, SIGNED.
001080     05  O-AMOUNT                PIC S9(10)V99.
001090*        SPENDING CATEGORY AS SUPPLIED BY THE EXTRACT.
001100     05  O-CATEGORY              PIC X(50).
001110*        RESERVED FOR A FUTURE SUB-CATEGORY BREAKOUT - BLANK
001120*        UNTIL THE BUDGETING SCREENS ARE BUILT, SET BY
001130*        2500-SET-PLACEHOLDERS.
001140     05  O-SUBCATEGORY           PIC X(50).
001150*        FREE-FORM TAG LIST.
001160     05  O-TAGS                  PIC X(50).
001170*        ACCOUNT NAME, THE THIRD WORD OF THE EXTRACT FILE NAME.
001180     05  O-ACCOUNT-NAME          PIC X(30).
001190*        INSTITUTION NAME, THE SECOND WORD OF THE EXTRACT FILE
001200*        NAME - A BANK OR CARD ISSUER NAME.
001210     05  O-INSTITUTION-NAME      PIC X(30).
001220*        'bank' OR 'credit' - THE FIRST WORD OF THE EXTRACT
001230*        FILE NAME, FOLDED TO LOWER CASE.
001240     05  O-SOURCE-TYPE           PIC X(6).
001250*        'credit' OR 'debit', SET BY 2350-CLASSIFY-TXN.
001260     05  O-TRANSACTION-TYPE      PIC X(6).
001270*        RESERVED FOR RECURRING-CHARGE DETECTION - ALWAYS 'N'
001280*        UNTIL THAT FEATURE IS BUILT.
001290     05  O-IS-RECURRING          PIC X(1).
001300*        MONTH NAME SPELLED OUT, LOOKED UP FROM
001310*        MONTH-NAME-TABLE BY 2400-DERIVE-CALENDAR-FISCAL.
001320     05  O-MONTH                 PIC X(9).
001330*        CALENDAR FISCAL YEAR - UNLIKE CBLANL06, THIS PROGRAM
001340*        USES THE PLAIN CALENDAR YEAR, NOT A JUL-JUN SHIFT.
001350     05  O-FISCAL-YEAR           PIC 9(4).
001360*        CALENDAR FISCAL QUARTER, 1 THROUGH 4.
001370     05  O-FISCAL-QUARTER        PIC 9(1).
001380*        RESERVED FOR A FUTURE BUDGET-CATEGORY MAPPING - BLANK
001390*        UNTIL THAT FEATURE IS BUILT.
001400     05  O-BUDGET-CATEGORY       PIC X(50).
001410*        FULL EXTRACT FILE NAME, CARRIED ONTO THE OUTPUT RECORD
001420*        UNDER REQ-2240 SO AN AUDITOR CAN TRACE A LOADED ROW
001430*        BACK TO THE FILE IT CAME FROM.
001440     05  O-ORIGINAL-FILENAME     PIC X(60).
001450*        PAD TO THE 475-BYTE RECORD WIDTH.
001460     05  FILLER                  PIC X(06)  VALUE SPACES.

001470*    ONE LINE OF THE RUN CONTROL REPORT PER WRITE.
001480 FD  RUN-REPORT
001490     LABEL RECORD IS OMITTED
001500     RECORD CONTAINS 132 CHARACTERS
001510     LINAGE IS 60 WITH FOOTING AT 55
001520     DATA RECORD IS O-RPT-LINE.

001530 01  O-RPT-LINE                  PIC X(132).


001540 WORKING-STORAGE SECTION.

001550*    STANDALONE CONTROL SWITCHES, PULLED OUT OF WORK-AREA TO
001560*    77-LEVEL ITEMS UNDER REQ-2254 SO THEY MATCH THE STANDARD
001570*    SET IN CBLANL06/07. MORE-RECS DRIVES THE MAIN READ LOOP;
001580*    REC-VALID-SW IS SET FALSE WHEN THE AMOUNT FIELD FAILS
001590*    NUMERIC EDIT.
001600*    MORE-RECS IS THREE BYTES, NOT ONE, SO IT CAN HOLD 'YES'
001610*    OR 'NO' WITHOUT A 88-LEVEL TRANSLATION TABLE.
001620  77  MORE-RECS                  PIC XXX    VALUE 'YES'.
001630*    'Y' UNTIL 2200-CLEAN-AMOUNT FINDS A BAD AMOUNT FIELD.
001640  77  REC-VALID-SW                PIC X      VALUE 'Y'.
001650      88  REC-IS-VALID                       VALUE 'Y'.
001660      88  REC-IS-INVALID                     VALUE 'N'.

001670*    THE EXTRACT FILE NAME IS SUPPLIED ON THE JOB'S CONTROL
001680*    CARD AT EXECUTION TIME AND CARRIES SOURCE TYPE,
001690*    INSTITUTION AND ACCOUNT AS THREE UNDERSCORE-JOINED
001700*    WORDS. HELD HERE AS A WORKING-STORAGE CONSTANT PENDING
001710*    THE PARM-READER REWRITE PROMISED UNDER REQ-2014.
001720 01  RUN-PARAMETERS.
001730*        CHANGE THIS LITERAL AND RECOMPILE TO POINT THE RUN AT
001740*        A DIFFERENT EXTRACT.
001750     05  RUN-FILE-NAME            PIC X(60)
001760                                   VALUE 'bank_firstbank_checking'.
001770*        PAD - NOT PART OF THE PARAMETER VALUE ITSELF.
001780     05  FILLER                   PIC X(04)  VALUE SPACES.

001790*    WORK FIELDS FOR 1100-PARSE-FILENAME'S THREE-WAY SPLIT.
001800 01  FILENAME-WORK.
001810*        SHOULD COME OUT EXACTLY 3 - ANYTHING ELSE IS A BADLY
001820*        NAMED EXTRACT FILE AND ABORTS THE RUN.
001830     05  FNM-TOKEN-COUNT          PIC 9      COMP VALUE ZERO.
001840*        SOURCE TYPE - 'bank' OR 'credit' AFTER FOLDING.
001850     05  FNM-TOKEN-1              PIC X(30)  VALUE SPACES.
001860*        INSTITUTION NAME.
001870     05  FNM-TOKEN-2              PIC X(30)  VALUE SPACES.
001880*        ACCOUNT NAME.
001890     05  FNM-TOKEN-3              PIC X(30)  VALUE SPACES.
001900     05  FILLER                   PIC X      VALUE SPACE.

001910*    SCAN AREA FOR 1100-PARSE-FILENAME - HELD SEPARATELY FROM
001920*    RUN-FILE-NAME SO THE UNSTRING TARGET IS A PLAIN FIELD.
001930 01  FNM-SCAN-AREA.
001940     05  FNM-SCAN-TEXT            PIC X(60).
001950     05  FILLER                   PIC X      VALUE SPACE.

001960*    RUN COUNTERS AND THE PAGE COUNTER FOR THE CONTROL REPORT.
001970*    ALL FOUR ARE COMP - PURE ARITHMETIC WORK FIELDS NEVER
001980*    DISPLAYED EXCEPT THROUGH THE EDIT FIELDS ON DETAIL-LINE.
001990 01  WORK-AREA.
002000*        CURRENT PAGE NUMBER OF THE RUN CONTROL REPORT.
002010     05  C-PCTR                   PIC 99     COMP VALUE ZERO.
002020*        RECORDS READ FROM UNIFIED-ACTIVITY-IN THIS RUN.
002030     05  C-READ-CTR               PIC 9(7)   COMP VALUE ZERO.
002040*        RECORDS WRITTEN TO UNIFIED-NORMALIZED-OUT THIS RUN.
002050     05  C-WRITE-CTR              PIC 9(7)   COMP VALUE ZERO.
002060*        RECORDS DROPPED FOR FAILING NUMERIC EDIT THIS RUN.
002070     05  C-DROP-CTR               PIC 9(7)   COMP VALUE ZERO.
002080     05  FILLER                   PIC X(02)  VALUE SPACES.

002090*    TODAY'S DATE, PULLED ONCE AT 1000-INIT FOR THE REPORT
002100*    HEADING ONLY.
002110 01  I-DATE.
002120*        FOUR-DIGIT YEAR - NO Y2K EXPOSURE HERE, SEE THE
002130*        10/11/98 CHANGE-LOG ENTRY.
002140     05  I-YEAR                   PIC 9(4).
002150     05  I-MONTH                  PIC 99.
002160     05  I-DAY                    PIC 99.
002170     05  FILLER                   PIC X      VALUE SPACE.

002180*    THE FIVE PIPE-DELIMITED FIELDS OF ONE INPUT LINE - SAME
002190*    LAYOUT FOR A BANK OR CARD EXTRACT.
002200 01  I-UNIFIED-FIELDS.
002210*        EITHER YYYY-MM-DD OR MM/DD/YYYY - NORMALIZED BY
002220*        2310-NORMALIZE-DATE.
002230     05  I-DATE-RAW               PIC X(10).
002240     05  I-DESCRIPTION-RAW        PIC X(100).
002250     05  I-CATEGORY-RAW           PIC X(50).
002260     05  I-TAGS-RAW               PIC X(50).
002270*        UP TO FIFTEEN BYTES OF DOLLAR AMOUNT AS KEYED - MAY
002280*        CARRY A LEADING $, COMMAS, OR A TRAILING MINUS.
002290     05  I-AMOUNT-RAW             PIC X(15).
002300     05  FILLER                   PIC X(05)  VALUE SPACES.

002310*    DATE WORK AREA - SAME TWO-WAY REDEFINE AS CBLANL06/07.
002320 01  W-DATE-WORK.
002330     05  W-DATE-TEXT              PIC X(10).
002340     05  FILLER                   PIC X      VALUE SPACE.
002350*    VIEW USED WHEN THE RAW DATE IS ALREADY YYYY-MM-DD.
002360 01  W-DATE-ISO REDEFINES W-DATE-WORK.
002370     05  W-ISO-YYYY               PIC X(4).
002380     05  FILLER                   PIC X.
002390     05  W-ISO-MM                 PIC X(2).
002400     05  FILLER                   PIC X.
002410     05  W-ISO-DD                 PIC X(2).
002420     05  FILLER                   PIC X.
002430*    VIEW USED WHEN THE RAW DATE IS MM/DD/YYYY.
002440 01  W-DATE-SLASH REDEFINES W-DATE-WORK.
002450     05  W-SLASH-MM               PIC X(2).
002460     05  FILLER                   PIC X.
002470     05  W-SLASH-DD               PIC X(2).
002480     05  FILLER                   PIC X.
002490     05  W-SLASH-YYYY             PIC X(4).
002500     05  FILLER                   PIC X.

002510*    WORK FIELDS FOR 2400-DERIVE-CALENDAR-FISCAL'S QUARTER AND
002520*    MONTH-NAME LOOKUP.
002530 01  FY-WORK.
002540*        NUMERIC MONTH, 1 THROUGH 12, PULLED FROM THE
002550*        NORMALIZED OUTPUT DATE.
002560     05  FY-MONTH-NUM             PIC 99     COMP VALUE ZERO.
002570*        FOUR-DIGIT CALENDAR YEAR, SAME SOURCE.
002580     05  FY-YEAR-NUM              PIC 9(4)   COMP VALUE ZERO.
002590     05  FILLER                   PIC X      VALUE SPACE.

002600*    MONTH-NAME LOOKUP - LITERAL TABLE REDEFINED FOR OCCURS
002610*    ACCESS, THE SAME TWO-LAYER IDIOM CBLANL06/07 ALREADY
002620*    CARRY. EACH FILLER BELOW IS ONE MONTH'S SPELLED-OUT NAME.
002630 01  MONTH-NAME-LITERALS.
002640     05  FILLER                   PIC X(9) VALUE 'January'.
002650     05  FILLER                   PIC X(9) VALUE 'February'.
002660     05  FILLER                   PIC X(9) VALUE 'March'.
002670     05  FILLER                   PIC X(9) VALUE 'April'.
002680     05  FILLER                   PIC X(9) VALUE 'May'.
002690     05  FILLER                   PIC X(9) VALUE 'June'.
002700     05  FILLER                   PIC X(9) VALUE 'July'.
002710     05  FILLER                   PIC X(9) VALUE 'August'.
002720     05  FILLER                   PIC X(9) VALUE 'September'.
002730     05  FILLER                   PIC X(9) VALUE 'October'.
002740     05  FILLER                   PIC X(9) VALUE 'November'.
002750     05  FILLER                   PIC X(9) VALUE 'December'.
002760*    OCCURS VIEW OF THE TABLE ABOVE, INDEXED BY FY-MONTH-NUM.
002770 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LITERALS.
002780     05  MONTH-NAME-ENTRY         PIC X(9)  OCCURS 12 TIMES.

002790*    RAW-FIELD SCAN AREA FOR THE NUMERIC-CLEAN ROUTINE - SAME
002800*    LAYOUT AS CBLANL06/07'S COPY.
002810 01  CLEAN-RAW-AREA.
002820     05  CLEAN-RAW-TEXT           PIC X(15).
002830     05  FILLER                   PIC X      VALUE SPACE.
002840*    CHARACTER-ARRAY VIEW USED BY 2220-SCAN-ONE-CHAR.
002850 01  CLEAN-RAW-CHARS REDEFINES CLEAN-RAW-AREA.
002860     05  CLEAN-RAW-CHAR           PIC X     OCCURS 15 TIMES.
002870     05  FILLER                   PIC X      VALUE SPACE.

002880*    WORK FIELDS FOR THE NUMERIC-CLEAN ROUTINE. THIS PROGRAM
002890*    ONLY EVER CLEANS ONE FIELD PER RECORD (AMOUNT), THE SAME
002900*    AS CBLANL07, BUT THE LAYOUT IS KEPT IDENTICAL TO
002910*    CBLANL06'S COPY SO A FIX TO ONE IS EASY TO CARRY ACROSS.
002920 01  CLEAN-WORK.
002930*        ALWAYS 2 IN THIS PROGRAM.
002940     05  CLEAN-DECIMALS-WANTED    PIC 9      COMP VALUE ZERO.
002950*        SET TO '-' WHEN A MINUS SIGN IS SEEN.
002960     05  CLEAN-SIGN-SW            PIC X      VALUE SPACE.
002970*        TRACKS WHETHER A DECIMAL POINT HAS ALREADY BEEN SEEN.
002980     05  CLEAN-SEEN-DOT-SW        PIC X      VALUE 'N'.
002990         88  CLEAN-SEEN-DOT                  VALUE 'Y'.
003000*        TOTAL DIGITS SEEN, BOTH SIDES OF THE POINT.
003010     05  CLEAN-DIGIT-COUNT        PIC 99     COMP VALUE ZERO.
003020*        DIGITS SEEN AFTER THE POINT ONLY.
003030     05  CLEAN-DEC-DIGIT-COUNT    PIC 99     COMP VALUE ZERO.
003040*        ACCUMULATED WHOLE-NUMBER PORTION.
003050     05  CLEAN-INT-VALUE          PIC S9(12) COMP VALUE ZERO.
003060*        ACCUMULATED FRACTIONAL PORTION, BEFORE SCALING.
003070     05  CLEAN-DEC-VALUE          PIC S9(6)  COMP VALUE ZERO.
003080*        SCALED RESULT IN CENTS.
003090     05  CLEAN-RESULT             PIC S9(14) COMP VALUE ZERO.
003100*        CHARACTER POSITION BEING SCANNED, 1 THROUGH 15.
003110     05  CLEAN-CHAR-IDX           PIC 99     COMP VALUE ZERO.
003120*        NUMERIC VALUE OF THE CURRENT DIGIT CHARACTER.
003130     05  CLEAN-DIGIT-VALUE        PIC 9      COMP VALUE ZERO.
003140*        'Y' UNTIL SOME EDIT CHECK FAILS.
003150     05  CLEAN-VALID-SW           PIC X      VALUE 'Y'.
003160         88  CLEAN-IS-VALID                  VALUE 'Y'.
003170         88  CLEAN-IS-INVALID                VALUE 'N'.
003180     05  FILLER                   PIC X      VALUE SPACE.

003190*    GENERIC LEFT-TRIM SCRATCH, SAME IDIOM AS CBLANL06/07.
003200 01  TRIM-WORK.
003210     05  TRIM-SOURCE              PIC X(100).
003220     05  TRIM-RESULT              PIC X(100).
003230*        WIDTH OF THE FIELD BEING TRIMMED THIS CALL.
003240     05  TRIM-MAX-LEN             PIC 999    COMP VALUE ZERO.
003250*        SCAN POINTER USED BY 2396-ADVANCE-PAST-SPACE.
003260     05  TRIM-IDX                 PIC 999    COMP VALUE ZERO.
003270*        LENGTH OF THE TRIMMED RESULT.
003280     05  TRIM-LEN                 PIC 999    COMP VALUE ZERO.
003290     05  FILLER                   PIC X      VALUE SPACE.

003300*    RUN CONTROL REPORT PRINT LINES, SAME STYLE AS CBLANL06/07.
003310*    THE DATE AND PAGE NUMBER ARE THE ONLY VARIABLE PARTS OF
003320*    THE COMPANY BANNER - EVERYTHING ELSE IS A FIXED LITERAL.
003330 01  COMPANY-TITLE.
003340     05  FILLER                   PIC X(6)   VALUE 'DATE:'.
003350     05  O-MONTH-HDR              PIC 99.
003360     05  FILLER                   PIC X      VALUE '/'.
003370     05  O-DAY-HDR                PIC 99.
003380     05  FILLER                   PIC X      VALUE '/'.
003390     05  O-YEAR-HDR               PIC 9(4).
003400     05  FILLER                   PIC X(38)  VALUE SPACES.
003410     05  FILLER                   PIC X(33)
003420         VALUE 'MIDLAND FINANCIAL DATA CENTER -- '.
003430     05  FILLER                   PIC X(37)  VALUE SPACES.
003440     05  FILLER                   PIC X(6)   VALUE 'PAGE:'.
003450     05  O-PCTR                   PIC Z9.

003460*    SECOND HEADING LINE - PROGRAM ID AND THE ETL BATCH BANNER.
003470 01  DIVISION-TITLE.
003480     05  FILLER                   PIC X(8)   VALUE 'CBLANL08'.
003490     05  FILLER                   PIC X(49)  VALUE SPACES.
003500     05  FILLER                   PIC X(26)
003510         VALUE 'PERSONAL FINANCE ETL BATCH'.
003520     05  FILLER                   PIC X(49)  VALUE SPACES.

003530*    THIRD HEADING LINE - NAMES THIS PARTICULAR REPORT.
003540 01  REPORT-TITLE.
003550     05  FILLER                   PIC X(53)  VALUE SPACES.
003560     05  FILLER                   PIC X(29)
003570         VALUE 'UNIFIED LOADER RUN CONTROL RPT'.
003580     05  FILLER                   PIC X(50)  VALUE SPACES.

003590*    COLUMN HEADINGS FOR THE SINGLE DETAIL LINE WRITTEN AT
003600*    END OF RUN.
003610 01  DETAIL-TITLE.
003620     05  FILLER                   PIC X(4)   VALUE SPACES.
003630     05  FILLER                   PIC X(9)   VALUE 'FILE NAME'.
003640     05  FILLER                   PIC X(23)  VALUE SPACES.
003650     05  FILLER                   PIC X(12)  VALUE 'RECORDS READ'.
003660     05  FILLER                   PIC X(5)   VALUE SPACES.
003670     05  FILLER                   PIC X(15)
003680         VALUE 'RECORDS WRITTEN'.
003690     05  FILLER                   PIC X(5)   VALUE SPACES.
003700     05  FILLER                   PIC X(15)
003710         VALUE 'RECORDS DROPPED'.
003720     05  FILLER                   PIC X(20)  VALUE SPACES.

003730*    ONE LINE PER RUN - NO CONTROL BREAKS IN THIS LOADER.
003740 01  DETAIL-LINE.
003750     05  FILLER                   PIC X(4)   VALUE SPACES.
003760*        RUN-FILE-NAME, EDITED TO 30 BYTES FOR THE REPORT.
003770     05  O-FILE-NAME              PIC X(30).
003780     05  FILLER                   PIC X(6)   VALUE SPACES.
003790*        FROM C-READ-CTR.
003800     05  O-READ-CTR               PIC ZZZ,ZZ9.
003810     05  FILLER                   PIC X(8)   VALUE SPACES.
003820*        FROM C-WRITE-CTR.
003830     05  O-WRITE-CTR              PIC ZZZ,ZZ9.
003840     05  FILLER                   PIC X(9)   VALUE SPACES.
003850*        FROM C-DROP-CTR.
003860     05  O-DROP-CTR               PIC ZZZ,ZZ9.
003870     05  FILLER                   PIC X(48)  VALUE SPACES.

003880*    WRITTEN ONLY WHEN C-DROP-CTR IS NONZERO.
003890 01  WARNING-LINE.
003900     05  FILLER                   PIC X(11)  VALUE 'WARNING -- '.
003910     05  O-WARN-DROP-CTR          PIC ZZZ,ZZ9.
003920     05  FILLER                   PIC X(36)
003930         VALUE ' RECORD(S) DROPPED AS INVALID.'.
003940     05  FILLER                   PIC X(73)  VALUE SPACES.

003950*    WRITTEN AND DISPLAYED BY 9200-ABORT-FILENAME WHEN THE
003960*    EXTRACT FILE NAME DOES NOT SPLIT INTO A VALID
003970*    TYPE_INSTITUTION_ACCOUNT NAME.
003980 01  ABORT-LINE.
003990     05  FILLER                   PIC X(21)
004000         VALUE 'RUN ABORTED -- FILE '.
004010     05  ABT-FILE-NAME            PIC X(40).
004020     05  FILLER                   PIC X(28)
004030         VALUE ' IS NOT A VALID NAME.'.
004040     05  FILLER                   PIC X(43)  VALUE SPACES.


004050 PROCEDURE DIVISION.

004060*    MAINLINE. OPEN, DRIVE THE READ/EDIT/WRITE LOOP UNTIL THE
004070*    INPUT IS EXHAUSTED, PRINT THE RUN TOTALS, CLOSE AND STOP.
004080*    LIKE CBLANL07, THIS IS A SINGLE-PASS LOADER WITH NO SORT
004090*    STEP AND NO CONTROL BREAKS.
004100 0000-CBLANL08.
004110*        SETUP RUNS ONCE, THEN THE MAIN LOOP DRIVES EVERY
004120*        RECORD UNTIL END OF FILE.
004130     PERFORM 1000-INIT.
004140*        MORE-RECS IS FLIPPED TO 'NO' BY 9000-READ-UNIFIED
004150*        WHEN THE EXTRACT IS EXHAUSTED.
004160     PERFORM 2000-MAINLINE
004170         UNTIL MORE-RECS = 'NO'.
004180     PERFORM 3000-CLOSING.
004190     STOP RUN.


004200*    ONE-TIME SETUP - TODAY'S DATE FOR THE HEADING, THE FILE
004210*    NAME PARSED INTO SOURCE TYPE, INSTITUTION AND ACCOUNT,
004220*    THE THREE FILES OPENED, THE FIRST HEADING PRINTED, AND
004230*    THE FIRST RECORD PRIMED.
004240 1000-INIT.
004250*        ONLY THE CALENDAR DATE IS WANTED HERE - THE TIME
004260*        PORTION OF CURRENT-DATE IS NEVER REFERENCED.
004270     MOVE FUNCTION CURRENT-DATE TO I-DATE.
004280*        BUILD THE DATE LITERAL FOR COMPANY-TITLE, MM/DD/YYYY.
004290     MOVE I-DAY TO O-DAY-HDR.
004300     MOVE I-YEAR TO O-YEAR-HDR.
004310     MOVE I-MONTH TO O-MONTH-HDR.

004320*        MUST RUN BEFORE THE FILES OPEN - A BAD FILE NAME
004330*        ABORTS BEFORE ANYTHING IS TOUCHED.
004340     PERFORM 1100-PARSE-FILENAME.

004350*        INPUT, NORMALIZED OUTPUT, AND THE CONTROL REPORT -
004360*        ALL THREE MUST OPEN CLEAN OR THE RUN IS ABENDED BY
004370*        THE OPERATING SYSTEM, NOT BY THIS PROGRAM.
004380     OPEN INPUT UNIFIED-ACTIVITY-IN.
004390     OPEN OUTPUT UNIFIED-NORMALIZED-OUT.
004400     OPEN OUTPUT RUN-REPORT.

004410*        PRIME THE FIRST HEADING AND THE FIRST RECORD SO
004420*        2000-MAINLINE CAN START COLD.
004430     PERFORM 9900-HEADING.
004440     PERFORM 9000-READ-UNIFIED.


004450*    THE EXTRACT'S FILE NAME CARRIES TYPE_INSTITUTION_ACCOUNT
004460*    AS THREE WORDS SEPARATED BY UNDERSCORES. TYPE MUST FOLD
004470*    TO 'bank' OR 'credit' OR THE WHOLE RUN IS REJECTED BEFORE
004480*    A SINGLE RECORD IS READ.
004490 1100-PARSE-FILENAME.
004500*        CLEAR THE SCAN AREA AND THE THREE TOKEN FIELDS BEFORE
004510*        EVERY UNSTRING - A SHORT FILE NAME MUST NOT LEAVE A
004520*        PRIOR RUN'S TOKEN VALUE SITTING IN A FIELD.
004530     MOVE SPACES TO FNM-SCAN-AREA.
004540     MOVE SPACES TO FNM-TOKEN-1 FNM-TOKEN-2 FNM-TOKEN-3.
004550     MOVE RUN-FILE-NAME (1:60) TO FNM-SCAN-TEXT.
004560     MOVE ZERO TO FNM-TOKEN-COUNT.

004570*        SPLIT ON THE UNDERSCORE - TALLYING IN COUNTS HOW MANY
004580*        TOKENS WERE ACTUALLY FOUND.
004590     UNSTRING FNM-SCAN-TEXT DELIMITED BY '_'
004600         INTO FNM-TOKEN-1 FNM-TOKEN-2 FNM-TOKEN-3
004610         TALLYING IN FNM-TOKEN-COUNT.

004620*        CARD AND BANK EXTRACTS WERE ORIGINALLY KEYED AS
004630*        UPPER-CASE CONTROL CARD WORDS; LOWER-CASING HERE MEANS
004640*        THE OUTPUT SOURCE-TYPE IS ALWAYS LOWER CASE REGARDLESS
004650*        OF HOW THE OPERATOR TYPED THE FILE NAME (REQ-1677).
004660     INSPECT FNM-TOKEN-1 CONVERTING
004670         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004680         TO 'abcdefghijklmnopqrstuvwxyz'.

004690*        EXACTLY THREE NON-BLANK TOKENS AND A RECOGNIZED
004700*        SOURCE TYPE - ANYTHING ELSE IS A BADLY NAMED FILE.
004710     IF FNM-TOKEN-COUNT NOT = 3
004720         OR FNM-TOKEN-2 = SPACES
004730         OR FNM-TOKEN-3 = SPACES
004740         OR (FNM-TOKEN-1 NOT = 'bank' AND
004750             FNM-TOKEN-1 NOT = 'credit')
004760         PERFORM 9200-ABORT-FILENAME
004770     END-IF.

004780*        STAMP THE THREE PARSED TOKENS, PLUS THE UNTOUCHED
004790*        ORIGINAL FILE NAME, ONTO EVERY OUTPUT RECORD FOR THE
004800*        RUN.
004810     MOVE FNM-TOKEN-1 TO O-SOURCE-TYPE.
004820     MOVE FNM-TOKEN-2 TO O-INSTITUTION-NAME.
004830     MOVE FNM-TOKEN-3 TO O-ACCOUNT-NAME.
004840     MOVE RUN-FILE-NAME TO O-ORIGINAL-FILENAME.


004850*    ONE PASS OF THE MAIN LOOP - PARSE THE LINE, CLEAN THE
004860*    AMOUNT, AND IF IT IS STILL VALID, NORMALIZE THE REMAINING
004870*    FIELDS, CLASSIFY CREDIT/DEBIT, DERIVE THE CALENDAR FISCAL
004880*    PERIOD, FILL IN THE NOT-YET-POPULATED COLUMNS, AND WRITE
004890*    THE RECORD. AN INVALID RECORD IS SIMPLY COUNTED AND
004900*    DROPPED.
004910 2000-MAINLINE.
004920*        ASSUME THIS RECORD IS GOOD UNTIL 2200-CLEAN-AMOUNT
004930*        SAYS OTHERWISE.
004940     ADD 1 TO C-READ-CTR.
004950     MOVE 'Y' TO REC-VALID-SW.

004960     PERFORM 2100-PARSE-LINE.
004970     PERFORM 2200-CLEAN-AMOUNT.

004980*        IF THE AMOUNT FAILED EDIT, SKIP ALL THE ENRICHMENT
004990*        STEPS AND JUST COUNT THE DROP - THERE IS NO SENSE
005000*        DERIVING A FISCAL PERIOD FOR A RECORD THAT WILL NEVER
005010*        BE WRITTEN.
005020     IF REC-IS-VALID
005030         PERFORM 2300-NORMALIZE-FIELDS
005040         PERFORM 2350-CLASSIFY-TXN
005050         PERFORM 2400-DERIVE-CALENDAR-FISCAL
005060         PERFORM 2500-SET-PLACEHOLDERS
005070         WRITE O-UNIFIED-REC
005080         ADD 1 TO C-WRITE-CTR
005090     ELSE
005100         ADD 1 TO C-DROP-CTR
005110     END-IF.

005120*        GET THE NEXT LINE, OR FLIP MORE-RECS TO 'NO'.
005130     PERFORM 9000-READ-UNIFIED.


005140*    SPLITS THE RAW PIPE-DELIMITED LINE INTO ITS FIVE FIELDS.
005150*    NO EDITING HAPPENS HERE.
005160 2100-PARSE-LINE.
005170     MOVE SPACES TO I-UNIFIED-FIELDS.
005180     UNSTRING I-UNIFIED-LINE DELIMITED BY '|'
005190         INTO I-DATE-RAW I-DESCRIPTION-RAW I-CATEGORY-RAW
005200              I-TAGS-RAW I-AMOUNT-RAW.


005210*    RUNS THE NUMERIC-CLEAN ROUTINE ON THE ONLY MONEY FIELD
005220*    THIS PROGRAM CARRIES.
005230 2200-CLEAN-AMOUNT.
005240     MOVE I-AMOUNT-RAW TO CLEAN-RAW-TEXT.
005250     MOVE 2 TO CLEAN-DECIMALS-WANTED.
005260     PERFORM 2210-CLEAN-NUMERIC-FIELD THRU 2210-EXIT.
005270*        REJECT THE WHOLE RECORD IF THE AMOUNT DID NOT CLEAN,
005280*        OTHERWISE SCALE CENTS BACK DOWN TO A SIGNED DECIMAL.
005290     IF CLEAN-IS-INVALID
005300         MOVE 'N' TO REC-VALID-SW
005310     ELSE
005320         COMPUTE O-AMOUNT = CLEAN-RESULT / 100
005330     END-IF.


005340*    HOME-GROWN NUMVAL, CARRIED OVER FROM CBLANL06 (REQ-2188).
005350*    REWRITTEN UNDER REQ-2256 TO THE SAME GO-TO-THE-EXIT-
005360*    PARAGRAPH STYLE AS THE OTHER TWO LOADERS AND AS
005370*    2100-VALIDATION IN CBLANL05 - EACH FAILURE TEST DROPS
005380*    STRAIGHT OUT TO 2210-EXIT RATHER THAN LETTING
005390*    CLEAN-VALID-SW FALL THROUGH THE REMAINING CHECKS.
005400 2210-CLEAN-NUMERIC-FIELD.
005410*        RESET ALL WORK FIELDS FOR THE NEW CALL.
005420     MOVE 'Y' TO CLEAN-VALID-SW.
005430     MOVE SPACE TO CLEAN-SIGN-SW.
005440     MOVE 'N' TO CLEAN-SEEN-DOT-SW.
005450     MOVE ZERO TO CLEAN-DIGIT-COUNT CLEAN-DEC-DIGIT-COUNT.
005460     MOVE ZERO TO CLEAN-INT-VALUE CLEAN-DEC-VALUE CLEAN-RESULT.
005470     MOVE 1 TO CLEAN-CHAR-IDX.

005480*        WALK ALL FIFTEEN BYTES OF THE RAW FIELD.
005490     PERFORM 2220-SCAN-ONE-CHAR
005500         UNTIL CLEAN-CHAR-IDX > 15.

005510*        A BAD CHARACTER OR A SECOND DECIMAL POINT - LEAVE
005520*        IMMEDIATELY RATHER THAN SCALING GARBAGE.
005530     IF CLEAN-IS-INVALID
005540         GO TO 2210-EXIT
005550     END-IF.

005560*        A WHOLLY EMPTY FIELD IS NOT A VALID ZERO.
005570     IF CLEAN-DIGIT-COUNT = ZERO
005580         MOVE 'N' TO CLEAN-VALID-SW
005590         GO TO 2210-EXIT
005600     END-IF.

005610     PERFORM 2230-SCALE-RESULT.

005620*        2230-SCALE-RESULT ONLY FAILS WHEN THE DECIMAL COUNT
005630*        IS ONE THE EVALUATE DOES NOT RECOGNIZE.
005640     IF CLEAN-IS-INVALID
005650         GO TO 2210-EXIT
005660     END-IF.

005670*        APPLY THE SIGN LAST, AFTER SCALING.
005680     IF CLEAN-SIGN-SW = '-'
005690         COMPUTE CLEAN-RESULT = CLEAN-RESULT * -1
005700     END-IF.

005710 2210-EXIT.
005720     EXIT.


005730*    TESTS ONE BYTE OF CLEAN-RAW-TEXT AND ADVANCES THE POINTER.
005740*    CALLED 15 TIMES REGARDLESS OF THE FIELD'S ACTUAL LENGTH.
005750 2220-SCAN-ONE-CHAR.
005760     EVALUATE CLEAN-RAW-CHAR (CLEAN-CHAR-IDX)
005770*            PUNCTUATION A BANK OR CARD EXTRACT COMMONLY
005780*            CARRIES ON A MONEY FIELD - SAFE TO DISCARD.
005790         WHEN '$'
005800         WHEN ','
005810         WHEN SPACE
005820             CONTINUE
005830*            A LEADING OR TRAILING MINUS MARKS A DEBIT.
005840         WHEN '-'
005850             MOVE '-' TO CLEAN-SIGN-SW
005860*            A SECOND DECIMAL POINT IS AN EDIT FAILURE.
005870         WHEN '.'
005880             IF CLEAN-SEEN-DOT
005890                 MOVE 'N' TO CLEAN-VALID-SW
005900             ELSE
005910                 MOVE 'Y' TO CLEAN-SEEN-DOT-SW
005920             END-IF
005930*            DIGITS ACCUMULATE ON EITHER SIDE OF THE POINT.
005940         WHEN '0' WHEN '1' WHEN '2' WHEN '3' WHEN '4'
005950         WHEN '5' WHEN '6' WHEN '7' WHEN '8' WHEN '9'
005960             MOVE CLEAN-RAW-CHAR (CLEAN-CHAR-IDX)
005970                 TO CLEAN-DIGIT-VALUE
005980*                BEFORE THE POINT GOES TO THE WHOLE-NUMBER
005990*                ACCUMULATOR, AFTER THE POINT GOES TO THE
006000*                FRACTIONAL ONE.
006010             IF CLEAN-SEEN-DOT
006020                 COMPUTE CLEAN-DEC-VALUE =
006030                     CLEAN-DEC-VALUE * 10 + CLEAN-DIGIT-VALUE
006040                 ADD 1 TO CLEAN-DEC-DIGIT-COUNT
006050             ELSE
006060                 COMPUTE CLEAN-INT-VALUE =
006070                     CLEAN-INT-VALUE * 10 + CLEAN-DIGIT-VALUE
006080             END-IF
006090             ADD 1 TO CLEAN-DIGIT-COUNT
006100*            ANYTHING ELSE IS AN OUTRIGHT EDIT FAILURE.
006110         WHEN OTHER
006120             MOVE 'N' TO CLEAN-VALID-SW
006130     END-EVALUATE.
006140*        ADVANCE REGARDLESS OF WHAT WAS FOUND AT THIS
006150*        POSITION - THE LOOP IN 2210 STOPS AT 15.
006160     ADD 1 TO CLEAN-CHAR-IDX.


006170*    SCALES THE ACCUMULATED DIGITS INTO CLEAN-RESULT AS WHOLE
006180*    CENTS. THIS PROGRAM ONLY EVER CALLS WITH
006190*    CLEAN-DECIMALS-WANTED = 2, BUT THE PARAGRAPH IS LEFT THE
006200*    SAME SHAPE AS CBLANL06/07'S SO ALL THREE STAY EASY TO
006210*    COMPARE SIDE BY SIDE.
006220 2230-SCALE-RESULT.
006230     EVALUATE TRUE
006240*            NO DECIMAL POINT AT ALL.
006250         WHEN CLEAN-DECIMALS-WANTED = 2 AND
006260              CLEAN-DEC-DIGIT-COUNT = 0
006270             COMPUTE CLEAN-RESULT = CLEAN-INT-VALUE * 100
006280*            ONE DECIMAL DIGIT - TREAT THE MISSING SECOND
006290*            DECIMAL AS ZERO.
006300         WHEN CLEAN-DECIMALS-WANTED = 2 AND
006310              CLEAN-DEC-DIGIT-COUNT = 1
006320             COMPUTE CLEAN-RESULT =
006330                 (CLEAN-INT-VALUE * 10 + CLEAN-DEC-VALUE) * 10
006340*            FULL TWO DECIMAL DIGITS - THE COMMON CASE.
006350         WHEN CLEAN-DECIMALS-WANTED = 2 AND
006360              CLEAN-DEC-DIGIT-COUNT = 2
006370             COMPUTE CLEAN-RESULT =
006380                 CLEAN-INT-VALUE * 100 + CLEAN-DEC-VALUE
006390*            MORE THAN TWO DECIMAL DIGITS IS NOT SOMETHING
006400*            THIS PROGRAM EXPECTS TO SEE - TREAT AS INVALID.
006410         WHEN OTHER
006420             MOVE 'N' TO CLEAN-VALID-SW
006430     END-EVALUATE.


006440*    TRIMS DESCRIPTION, CATEGORY AND TAGS, AND NORMALIZES THE
006450*    DATE. RUNS ONLY WHEN 2200-CLEAN-AMOUNT LEFT THE RECORD
006460*    VALID.
006470 2300-NORMALIZE-FIELDS.
006480     PERFORM 2310-NORMALIZE-DATE.

006490*        DESCRIPTION IS TRIMMED AT ITS FULL 100-BYTE WIDTH.
006500     MOVE I-DESCRIPTION-RAW TO TRIM-SOURCE (1:100).
006510     MOVE 100 TO TRIM-MAX-LEN.
006520     PERFORM 2395-LEFT-TRIM-FIELD.
006530     MOVE TRIM-RESULT TO O-DESCRIPTION.

006540*        CATEGORY AND TAGS ARE BOTH 50 BYTES WIDE.
006550     MOVE I-CATEGORY-RAW TO TRIM-SOURCE.
006560     MOVE 50 TO TRIM-MAX-LEN.
006570     PERFORM 2395-LEFT-TRIM-FIELD.
006580     MOVE TRIM-RESULT (1:50) TO O-CATEGORY.

006590     MOVE I-TAGS-RAW TO TRIM-SOURCE.
006600     MOVE 50 TO TRIM-MAX-LEN.
006610     PERFORM 2395-LEFT-TRIM-FIELD.
006620     MOVE TRIM-RESULT (1:50) TO O-TAGS.


006630*    TAKES A YYYY-MM-DD DATE AS-IS; ANY OTHER FORMAT IS
006640*    ASSUMED MM/DD/YYYY AND REBUILT WITH STRING. SAME IDIOM
006650*    AS CBLANL06/07'S 2310-NORMALIZE-DATE.
006660 2310-NORMALIZE-DATE.
006670     MOVE I-DATE-RAW (1:10) TO W-DATE-TEXT.
006680*        A HYPHEN IN THE FIFTH BYTE MEANS YYYY-MM-DD ALREADY -
006690*        OTHERWISE ASSUME MM/DD/YYYY AND REARRANGE IT.
006700     IF W-DATE-TEXT (5:1) = '-'
006710         MOVE W-DATE-TEXT TO O-TRANSACTION-DATE
006720     ELSE
006730         STRING W-SLASH-YYYY DELIMITED BY SIZE
006740                '-' DELIMITED BY SIZE
006750                W-SLASH-MM DELIMITED BY SIZE
006760                '-' DELIMITED BY SIZE
006770                W-SLASH-DD DELIMITED BY SIZE
006780             INTO O-TRANSACTION-DATE
006790     END-IF.


006800*    SAME RULE AS CBLANL07 - AMOUNT > 0 IS CREDIT, ZERO OR
006810*    NEGATIVE IS DEBIT, REGARDLESS OF SOURCE TYPE.
006820 2350-CLASSIFY-TXN.
006830     IF O-AMOUNT > ZERO
006840         MOVE 'credit' TO O-TRANSACTION-TYPE
006850     ELSE
006860         MOVE 'debit' TO O-TRANSACTION-TYPE
006870     END-IF.


006880*    CALENDAR-YEAR FISCAL PERIODS - A PLAIN JAN-MAR=Q1 MAPPING,
006890*    UNLIKE THE JUL-JUN FORMULA IN CBLANL06.
006900 2400-DERIVE-CALENDAR-FISCAL.
006910*        PULL THE YEAR AND MONTH BACK OUT OF THE ALREADY
006920*        NORMALIZED YYYY-MM-DD OUTPUT FIELD RATHER THAN THE
006930*        RAW INPUT, SO BOTH DATE FORMATS ARE HANDLED ALIKE.
006940     MOVE O-TRANSACTION-DATE (1:4) TO FY-YEAR-NUM.
006950     MOVE O-TRANSACTION-DATE (6:2) TO FY-MONTH-NUM.

006960     MOVE FY-YEAR-NUM TO O-FISCAL-YEAR.
006970*        INTEGER DIVISION TRUNCATES - MONTH 1-3 GIVES QUARTER
006980*        1, MONTH 4-6 GIVES QUARTER 2, AND SO ON.
006990     COMPUTE O-FISCAL-QUARTER = (FY-MONTH-NUM - 1) / 3 + 1.

007000*        MONTH-NAME-ENTRY IS SUBSCRIPTED DIRECTLY BY THE
007010*        NUMERIC MONTH - NO SEPARATE LOOKUP LOOP NEEDED.
007020     MOVE MONTH-NAME-ENTRY (FY-MONTH-NUM) TO O-MONTH.


007030*    THE NEW REPORTING SCREENS CARRY THESE COLUMNS BUT NEITHER
007040*    EXTRACT POPULATES THEM YET - LEFT BLANK/FALSE PER REQ-1601
007050*    UNTIL BUDGETING AND RECURRING-CHARGE DETECTION ARE BUILT.
007060 2500-SET-PLACEHOLDERS.
007070     MOVE SPACES TO O-SUBCATEGORY.
007080     MOVE SPACES TO O-BUDGET-CATEGORY.
007090     MOVE 'N' TO O-IS-RECURRING.


007100*    GENERIC LEFT-TRIM, SAME PARAGRAPH PAIR AS CBLANL06/07.
007110*    TAKES TRIM-SOURCE/TRIM-MAX-LEN AS INPUT AND RETURNS THE
007120*    LEADING SPACES STRIPPED OUT INTO TRIM-RESULT.
007130 2395-LEFT-TRIM-FIELD.
007140     MOVE SPACES TO TRIM-RESULT.
007150     MOVE 1 TO TRIM-IDX.
007160     PERFORM 2396-ADVANCE-PAST-SPACE
007170         UNTIL TRIM-IDX > TRIM-MAX-LEN
007180            OR TRIM-SOURCE (TRIM-IDX:1) NOT = SPACE.
007190*        IF THE WHOLE FIELD WAS SPACES, TRIM-IDX RUNS PAST
007200*        TRIM-MAX-LEN AND TRIM-RESULT IS LEFT ALL SPACES.
007210     IF TRIM-IDX <= TRIM-MAX-LEN
007220         COMPUTE TRIM-LEN = TRIM-MAX-LEN - TRIM-IDX + 1
007230         MOVE TRIM-SOURCE (TRIM-IDX:TRIM-LEN)
007240             TO TRIM-RESULT (1:TRIM-LEN)
007250     END-IF.


007260*    SINGLE-STATEMENT HELPER FOR THE LOOP ABOVE - KEPT AS ITS
007270*    OWN PARAGRAPH ONLY BECAUSE THE SHOP'S STANDARD IS TO NEVER
007280*    WRITE AN INLINE PERFORM.
007290 2396-ADVANCE-PAST-SPACE.
007300     ADD 1 TO TRIM-IDX.


007310*    END OF RUN - PRINT THE TOTALS LINE, CLOSE ALL THREE FILES.
007320 3000-CLOSING.
007330     PERFORM 3100-RUN-TOTALS.
007340     CLOSE UNIFIED-ACTIVITY-IN.
007350     CLOSE UNIFIED-NORMALIZED-OUT.
007360     CLOSE RUN-REPORT.


007370*    FORMATS AND WRITES THE DETAIL TOTALS LINE, AND THE
007380*    WARNING LINE IF C-DROP-CTR IS NONZERO. THIS LOADER NEVER
007390*    HAS MORE THAN ONE DETAIL LINE SINCE IT PROCESSES ONLY ONE
007400*    EXTRACT FILE PER RUN.
007410 3100-RUN-TOTALS.
007420*        MOVE THE THREE RUN COUNTERS INTO THEIR EDITED REPORT
007430*        FIELDS.
007440     MOVE RUN-FILE-NAME (1:30) TO O-FILE-NAME.
007450     MOVE C-READ-CTR TO O-READ-CTR.
007460     MOVE C-WRITE-CTR TO O-WRITE-CTR.
007470     MOVE C-DROP-CTR TO O-DROP-CTR.

007480     WRITE O-RPT-LINE FROM DETAIL-LINE
007490         AFTER ADVANCING 2 LINES.

007500*        THE WARNING LINE IS THE ONLY PART OF THIS REPORT THAT
007510*        DOES NOT ALWAYS PRINT.
007520     IF C-DROP-CTR > ZERO
007530         MOVE C-DROP-CTR TO O-WARN-DROP-CTR
007540         WRITE O-RPT-LINE FROM WARNING-LINE
007550             AFTER ADVANCING 2 LINES
007560     END-IF.


007570*    READS ONE LINE OF THE ACTIVITY EXTRACT AND SETS MORE-RECS
007580*    TO 'NO' AT END OF FILE. CALLED FROM BOTH 1000-INIT (TO
007590*    PRIME THE FIRST RECORD) AND 2000-MAINLINE.
007600 9000-READ-UNIFIED.
007610     READ UNIFIED-ACTIVITY-IN
007620         AT END
007630             MOVE 'NO' TO MORE-RECS
007640     END-READ.


007650*    RUNS WHEN 1100-PARSE-FILENAME COULD NOT MAKE SENSE OF THE
007660*    EXTRACT'S OWN FILE NAME. WRITES ONE LINE TO THE CONTROL
007670*    REPORT, DISPLAYS THE SAME MESSAGE TO THE JOB LOG, AND
007680*    STOPS THE RUN WITHOUT TOUCHING THE INPUT OR OUTPUT FILES -
007690*    NEITHER IS OPEN YET WHEN THIS PARAGRAPH CAN BE REACHED.
007700 9200-ABORT-FILENAME.
007710     MOVE RUN-FILE-NAME (1:40) TO ABT-FILE-NAME.
007720     DISPLAY ABORT-LINE.
007730*        THE CONTROL REPORT MUST BE OPENED HERE SPECIAL - THE
007740*        NORMAL OPEN IN 1000-INIT HAS NOT HAPPENED YET BECAUSE
007750*        THIS PARAGRAPH RUNS BEFORE IT.
007760     OPEN OUTPUT RUN-REPORT.
007770     WRITE O-RPT-LINE FROM ABORT-LINE
007780         AFTER ADVANCING PAGE.
007790     CLOSE RUN-REPORT.
007800     STOP RUN.


007810*    PRINTS THE FOUR-LINE REPORT HEADING AT THE TOP OF EACH
007820*    PAGE. CALLED ONCE FROM 1000-INIT - THIS LOADER NEVER RUNS
007830*    LONG ENOUGH TO NEED A SECOND PAGE.
007840 9900-HEADING.
007850     ADD 1 TO C-PCTR.
007860     MOVE C-PCTR TO O-PCTR.

007870*        FOUR LINES, ONE FD RECORD WRITE EACH - COMPANY, THEN
007880*        DIVISION, THEN REPORT, THEN THE COLUMN HEADINGS.
007890     WRITE O-RPT-LINE FROM COMPANY-TITLE
007900         AFTER ADVANCING PAGE.
007910     WRITE O-RPT-LINE FROM DIVISION-TITLE
007920         AFTER ADVANCING 1 LINE.
007930     WRITE O-RPT-LINE FROM REPORT-TITLE
007940         AFTER ADVANCING 1 LINE.
007950     WRITE O-RPT-LINE FROM DETAIL-TITLE
007960         AFTER ADVANCING 2 LINES.
